000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. CLSDRV0E.                                            
000130 AUTHOR. W. ALTMANN.                                              
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 1988-04-19.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-31                                  
000210* Letzte Version   :: F.03.01                                     
000220* Kurzbeschreibung :: Tagesklassifikation FUERTE/INTERMEDIO/LATERAL
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1988-04-19| wa  | Neuerstellung - Tagesspannen-Auszaehlung
000300*A.01.00|1990-10-02| wa  | Wochentagsauswertung Mo-Fr eingefuehrt 
000310*A.02.00|1994-01-11| hrt | Ausreissererkennung (2-Sigma) ergaenzt 
000320*B.00.00|1998-12-03| kl  | JAHR-2000-ANPASSUNG Datumsfelder 4-stg.
000330*B.00.01|1999-01-22| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000340*B.01.00|2003-05-14| fhb | Top-5-Tagesliste nach Spanne eingebaut 
000350*C.00.00|2009-04-02| rbg | Umstieg Tagesend- auf Minutenbalken-   
000360*       |          |     | Quelle (PROCBARS statt EOD-Datei)      
000370*C.01.00|2012-09-18| rbg | Perzentilroutine auf lineare Interpol. 
000380*       |          |     | umgestellt (vorher nur Quartile)       
000390*D.00.00|2016-02-25| szl | Streak-Erkennung (>=3 Tage gleiche     
000400*       |          |     | Klasse) fuer Berichtswesen ergaenzt    
000410*D.01.00|2020-03-09| szl | Volatilitaet: Stichproben-Standardabw. 
000420*       |          |     | der Tagesschlusskurse statt Spannen-   
000430*       |          |     | mittel (Anforderung Risikocontrolling) 
000440*E.00.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000450*F.00.00|2024-02-19| mbr | Ticket HA-4411: CLASSOUT-Exportsatz    
000460*       |          |     | (DAYLYT) fuer Folgemodule eingefuehrt  
000470*F.01.00|2024-10-02| jnw | Ticket HA-4521: Schwellen FUERTE/INTER-
000480*       |          |     | MEDIO/LATERAL auf P33.33/P66.67 (vorher
000490*       |          |     | feste Terzile der Kalenderperiode)     
000500*F.02.00|2025-06-30| jnw | Ticket HA-4602: Klassifikationsbericht 
000510*       |          |     | um Tagesspannen-Kennzahlenblock erweitert
000520*F.03.00|2026-05-18| dkr | Ticket HA-4689: Wochentags-Kreuztabelle
000530*       |          |     | %FUERTE/%LATERAL je Wochentag ergaenzt 
000540*F.03.01|2026-07-31| dkr | Ticket HA-4720: Berichtslayout an      
000550*       |          |     | Abteilungsstandard angepasst           
000560*----------------------------------------------------------------*
000570*                                                                 
000580* Programmbeschreibung                                            
000590* --------------------                                            
000600* Liest die angereicherten Balken (PROCBARS), bricht auf Kalender-
000610* tag um, verdichtet zu Tageskennzahlen (DAY-STATS), ermittelt die
000620* Perzentile der Tagesspanne und klassifiziert jeden Tag als      
000630* FUERTE/INTERMEDIO/LATERAL inkl. Ausreisserkennzeichen. Ergebnis 
000640* ist der gedruckte Klassifikationsbericht (CLASSRPT) sowie der   
000650* Exportsatzbestand CLASSOUT.                                     
000660*                                                                 
000670******************************************************************
000680                                                                  
000690 ENVIRONMENT DIVISION.                                            
000700 CONFIGURATION SECTION.                                           
000710 SPECIAL-NAMES.                                                   
000720     C01 IS TOP-OF-FORM                                           
000730     SWITCH-15 IS ANZEIGE-VERSION                                 
000740         ON STATUS IS SHOW-VERSION.                               
000750                                                                  
000760 INPUT-OUTPUT SECTION.                                            
000770 FILE-CONTROL.                                                    
000780     SELECT PROCBARS  ASSIGN TO "PROCBARS".                       
000790     SELECT CLASSOUT  ASSIGN TO "CLASSOUT"                        
000800                      ORGANIZATION IS LINE SEQUENTIAL.            
000810     SELECT CLASSRPT  ASSIGN TO "CLASSRPT"                        
000820                      ORGANIZATION IS LINE SEQUENTIAL.            
000830                                                                  
000840 DATA DIVISION.                                                   
000850 FILE SECTION.                                                    
000860 FD  PROCBARS.                                                    
000870     COPY    BARLYT.                                              
000880                                                                  
000890 FD  CLASSOUT.                                                    
000900 01  CLASSOUT-RECORD              PIC X(129).                     
000910                                                                  
000920 FD  CLASSRPT.                                                    
000930 01  CLASSRPT-LINE                PIC X(80).                      
000940                                                                  
000950 WORKING-STORAGE SECTION.                                         
000960*--------------------------------------------------------------------*
000970* Comp-Felder: Praefix Cn                                         
000980*--------------------------------------------------------------------*
000990 01          COMP-FELDER.                                         
001000     05      C4-I1                PIC S9(04) COMP.                
001010     05      C4-I2                PIC S9(04) COMP.                
001020     05      C4-WD                PIC S9(04) COMP.                
001030     05      C4-NUMDAYS           PIC S9(04) COMP VALUE ZERO.     
001040     05      C4-MAXDAYS           PIC S9(04) COMP VALUE 1200.     
001050     05      C4-STRKLEN           PIC S9(04) COMP VALUE ZERO.     
001060     05      C4-STRKSTART         PIC S9(04) COMP VALUE ZERO.     
001070     05      C4-NUMSTREAKS        PIC S9(04) COMP VALUE ZERO.     
001080     05      C9-BARCNT            PIC S9(09) COMP VALUE ZERO.     
001090     05      C9-OUTLIERCNT        PIC S9(09) COMP VALUE ZERO.     
001100     05      FILLER               PIC  X(04).                     
001110                                                                  
001120*--------------------------------------------------------------------*
001130* Tagestabelle - aufgebaut aus dem Exportsatzbild DAYLYT          
001140*--------------------------------------------------------------------*
001150 01          DAY-TABLE.                                           
001160     05      DAY-ENTRY OCCURS 1200 TIMES                          
001170                        INDEXED BY DAY-IDX.                       
001180             COPY    DAYLYT.                                      
001190                                                                  
001200*            Perzentil-Stuetztabelle (sortierte Tagesspannen)     
001210 01          RANGE-TABLE.                                         
001220     05      RANGE-ENTRY OCCURS 1200 TIMES                        
001230                         PIC S9(07)V99.                           
001240     05      FILLER               PIC  X(04).                     
001250                                                                  
001260*            Streak-Tabelle (fuer Berichtsausgabe signifikanter   
001270*            Serien von mindestens 3 gleichklassigen Tagen)       
001280 01          STREAK-TABLE.                                        
001290     05      STREAK-ENTRY OCCURS 400 TIMES.                       
001300          10 STK-CLASS             PIC X(10).                     
001310          10 STK-START-IDX         PIC S9(04) COMP.               
001320          10 STK-END-IDX           PIC S9(04) COMP.               
001330          10 STK-LENGTH            PIC S9(04) COMP.               
001340          10 FILLER                PIC  X(04).                    
001350                                                                  
001360*            Wochentags-Kreuztabelle Mo-Fr (1..5)                 
001370 01          WEEKDAY-TABLE.                                       
001380     05      WD-ENTRY OCCURS 5 TIMES.                             
001390          10 WD-FUERTE             PIC S9(05) COMP VALUE ZERO.    
001400          10 WD-INTERMEDIO         PIC S9(05) COMP VALUE ZERO.    
001410          10 WD-LATERAL            PIC S9(05) COMP VALUE ZERO.    
001420          10 WD-TOTAL              PIC S9(05) COMP VALUE ZERO.    
001430          10 FILLER                PIC  X(04).                    
001440                                                                  
001450*--------------------------------------------------------------------*
001460* Display-/Edit-Felder: Praefix D                                 
001470*--------------------------------------------------------------------*
001480 01          DISPLAY-FELDER.                                      
001490     05      D-NUM5               PIC Z(04)9.                     
001500     05      D-NUM9               PIC Z(08)9.                     
001510     05      D-PREIS              PIC -(06)9.99.                  
001520     05      D-PCT1               PIC -(02)9.9.                   
001530     05      FILLER               PIC  X(02).                     
001540                                                                  
001550*--------------------------------------------------------------------*
001560* Felder mit konstantem Inhalt: Praefix K                         
001570*--------------------------------------------------------------------*
001580 01          KONSTANTE-FELDER.                                    
001590     05      K-MODUL              PIC X(08)   VALUE "CLSDRV0E".   
001600     05      K-STREAKMIN          PIC S9(04) COMP VALUE 3.        
001610     05      FILLER               PIC  X(04).                     
001620                                                                  
001630*--------------------------------------------------------------------*
001640* Conditional-Felder: Praefix SCHALTER                            
001650*--------------------------------------------------------------------*
001660 01          SCHALTER.                                            
001670     05      PROCBARS-STATUS      PIC X(02) VALUE SPACES.         
001680          88 PROCBARS-EOF                    VALUE "10".          
001690     05      FIRST-BAR-SW         PIC 9     VALUE 1.              
001700          88 FIRST-BAR                       VALUE 1.             
001710          88 NOT-FIRST-BAR                   VALUE ZERO.          
001720     05      FILLER               PIC  X(02).                     
001730                                                                  
001740*--------------------------------------------------------------------*
001750* weitere Arbeitsfelder: Praefix W (Tagesumbruch-Akkumulatoren)   
001760*--------------------------------------------------------------------*
001770 01          WORK-FELDER.                                         
001780     05      W-CUR-DATE           PIC  9(08) VALUE ZERO.          
001790     05      W-CUR-WEEKDAY        PIC  9(01) VALUE ZERO.          
001800     05      W-CUR-OPEN           PIC S9(07)V99 VALUE ZERO.       
001810     05      W-CUR-CLOSE          PIC S9(07)V99 VALUE ZERO.       
001820     05      W-CUR-HIGH           PIC S9(07)V99 VALUE ZERO.       
001830     05      W-CUR-LOW            PIC S9(07)V99 VALUE ZERO.       
001840     05      W-CUR-VOLUME         PIC  9(11) VALUE ZERO.          
001850     05      W-CUR-VOLUME-S REDEFINES W-CUR-VOLUME                
001860                                  PIC S9(11).                     
001870     05      W-CUR-NUMBARS        PIC  9(05) VALUE ZERO.          
001880     05      W-CUR-RANGESUM       PIC S9(09)V99 VALUE ZERO.       
001890     05      W-SUM-CLOSE          PIC S9(13)V99 VALUE ZERO.       
001900     05      W-SUM-CLOSE2         PIC S9(15)V9(4) VALUE ZERO.     
001910     05      FILLER               PIC  X(04).                     
001920                                                                  
001930*            Statistik-Akkumulatoren ueber alle Tagesspannen      
001940 01          STAT-FELDER.                                         
001950     05      S-SUM                PIC S9(13)V99 VALUE ZERO.       
001960     05      S-SUM-I REDEFINES S-SUM                              
001970                                  PIC S9(13).                     
001980     05      S-SUM2               PIC S9(15)V9(4) VALUE ZERO.     
001990     05      S-MEAN               PIC S9(07)V9(4) VALUE ZERO.     
002000     05      S-VARIANCE           PIC S9(15)V9(4) VALUE ZERO.     
002010     05      S-STDDEV             PIC S9(07)V9(4) VALUE ZERO.     
002020     05      S-MIN                PIC S9(07)V99 VALUE ZERO.       
002030     05      S-MAX                PIC S9(07)V99 VALUE ZERO.       
002040     05      S-MEDIAN             PIC S9(07)V99 VALUE ZERO.       
002050     05      S-P3333              PIC S9(07)V99 VALUE ZERO.       
002060     05      S-P6667              PIC S9(07)V99 VALUE ZERO.       
002070     05      S-P75                PIC S9(07)V99 VALUE ZERO.       
002080     05      S-P90                PIC S9(07)V99 VALUE ZERO.       
002090     05      S-OUTLIER-LIMIT      PIC S9(07)V99 VALUE ZERO.       
002100     05      FILLER               PIC  X(04).                     
002110                                                                  
002120*            Perzentilberechnung - Ein-/Ausgabeparameter fuer U500
002130 01          U500-FELDER.                                         
002140     05      U5-FRACTION          PIC 9V9(4) VALUE ZERO.          
002150     05      U5-POSITION          PIC S9(07)V9(4) VALUE ZERO.     
002160     05      U5-LOIDX             PIC S9(04) COMP VALUE ZERO.     
002170     05      U5-HIIDX             PIC S9(04) COMP VALUE ZERO.     
002180     05      U5-FRAC-PART         PIC S9(07)V9(4) VALUE ZERO.     
002190     05      U5-RESULT            PIC S9(07)V99 VALUE ZERO.       
002200     05      FILLER               PIC  X(02).                     
002210                                                                  
002220*            Top-5-Liste nach Tagesspanne                         
002230 01          TOP5-TABLE.                                          
002240     05      TOP5-ENTRY OCCURS 5 TIMES INDEXED BY TOP5-IDX.       
002250          10 T5-IDX               PIC S9(04) COMP VALUE ZERO.     
002260          10 T5-RANGE             PIC S9(07)V99 VALUE ZERO.       
002270          10 FILLER                PIC  X(04).                    
002280                                                                  
002290*            Newton-Wurzelroutine - Praefix U6                    
002300 01          U6-FELDER.                                           
002310     05      U6-RADIKAND          PIC S9(15)V9(4) VALUE ZERO.     
002320     05      U6-WURZEL            PIC S9(07)V9(4) VALUE ZERO.     
002330     05      FILLER               PIC  X(04).                     
002340                                                                  
002350*            Druckzeilen CLASSRPT - Berichtsaufbau der Abteilung  
002360 01          RPT-UEBERSCHRIFT-1.                                  
002370     05      FILLER               PIC X(01)  VALUE SPACES.        
002380     05      FILLER               PIC X(40)  VALUE                
002390             "HANDELSANALYSE - TAGESKLASSIFIKATION   ".           
002400     05      FILLER               PIC X(39)  VALUE SPACES.        
002410                                                                  
002420 01          RPT-UEBERSCHRIFT-2.                                  
002430     05      FILLER               PIC X(01)  VALUE SPACES.        
002440     05      FILLER               PIC X(79)  VALUE                
002450     "DATUM    WTG SPANNE AEND.% VOLAT. RICHTUNG KLASSE    AUS.". 
002460                                                                  
002470 01          RPT-DETAIL-1.                                        
002480     05      FILLER               PIC X(01)  VALUE SPACES.        
002490     05      RD1-DATUM            PIC X(10).                      
002500     05      FILLER               PIC X(01)  VALUE SPACES.        
002510     05      RD1-WTG              PIC X(03).                      
002520     05      RD1-SPANNE           PIC Z(05)9.99.                  
002530     05      FILLER               PIC X(01)  VALUE SPACES.        
002540     05      RD1-AENDPCT          PIC -(02)9.99.                  
002550     05      FILLER               PIC X(01)  VALUE SPACES.        
002560     05      RD1-VOLAT            PIC Z(05)9.99.                  
002570     05      FILLER               PIC X(01)  VALUE SPACES.        
002580     05      RD1-RICHTUNG         PIC X(08).                      
002590     05      FILLER               PIC X(01)  VALUE SPACES.        
002600     05      RD1-KLASSE           PIC X(10).                      
002610     05      FILLER               PIC X(02)  VALUE SPACES.        
002620     05      RD1-AUSREISSER       PIC X(01).                      
002630     05      FILLER               PIC X(21)  VALUE SPACES.        
002640                                                                  
002650 01          RPT-LEERZEILE                PIC X(80) VALUE SPACES. 
002660 01          RPT-TRENNZEILE              PIC X(80) VALUE ALL "-". 
002670                                                                  
002680 01          RPT-SUMMENZEILE.                                     
002690     05      FILLER               PIC X(01)  VALUE SPACES.        
002700     05      FILLER               PIC X(20)  VALUE                
002710             "TAGE INSGESAMT.....:".                              
002720     05      RS1-TAGE             PIC Z(04)9.                     
002730     05      FILLER               PIC X(54)  VALUE SPACES.        
002740                                                                  
002750 01          RPT-WTG-TITEL.                                       
002760     05      FILLER               PIC X(01)  VALUE SPACES.        
002770     05      FILLER               PIC X(79)  VALUE                
002780     "WOCHENTAG  N   %FUERTE  %INTERM.  %LATERAL".                
002790                                                                  
002800 01          RPT-WTG-DETAIL.                                      
002810     05      FILLER               PIC X(01)  VALUE SPACES.        
002820     05      RW1-NAME             PIC X(10).                      
002830     05      RW1-N                PIC Z(04)9.                     
002840     05      FILLER               PIC X(02)  VALUE SPACES.        
002850     05      RW1-PF               PIC Z(02)9.9.                   
002860     05      FILLER               PIC X(05)  VALUE SPACES.        
002870     05      RW1-PI               PIC Z(02)9.9.                   
002880     05      FILLER               PIC X(05)  VALUE SPACES.        
002890     05      RW1-PL               PIC Z(02)9.9.                   
002900     05      FILLER               PIC X(38)  VALUE SPACES.        
002910                                                                  
002920 01          RPT-TOP5-TITEL.                                      
002930     05      FILLER               PIC X(01)  VALUE SPACES.        
002940     05      FILLER               PIC X(79)  VALUE                
002950     "TOP-5 NACH TAGESSPANNE     DATUM       SPANNE".             
002960                                                                  
002970 01          RPT-TOP5-DETAIL.                                     
002980     05      FILLER               PIC X(01)  VALUE SPACES.        
002990     05      FILLER               PIC X(24)  VALUE SPACES.        
003000     05      RT5-DATUM            PIC X(10).                      
003010     05      FILLER               PIC X(06)  VALUE SPACES.        
003020     05      RT5-SPANNE           PIC Z(05)9.99.                  
003030     05      FILLER               PIC X(34)  VALUE SPACES.        
003040                                                                  
003050 01          RPT-STREAK-TITEL.                                    
003060     05      FILLER               PIC X(01)  VALUE SPACES.        
003070     05      FILLER               PIC X(79)  VALUE                
003080     "SERIEN (MIND.3T) KLASSE    VON        BIS       LAENGE".    
003090                                                                  
003100 01          RPT-STREAK-DETAIL.                                   
003110     05      FILLER               PIC X(01)  VALUE SPACES.        
003120     05      RSK-KLASSE           PIC X(10).                      
003130     05      FILLER               PIC X(07)  VALUE SPACES.        
003140     05      RSK-VON              PIC X(10).                      
003150     05      FILLER               PIC X(03)  VALUE SPACES.        
003160     05      RSK-BIS              PIC X(10).                      
003170     05      FILLER               PIC X(03)  VALUE SPACES.        
003180     05      RSK-LAENGE           PIC Z(03)9.                     
003190     05      FILLER               PIC X(25)  VALUE SPACES.        
003200                                                                  
003210 01          RPT-RANGESTAT-TITEL.                                 
003220     05      FILLER               PIC X(01)  VALUE SPACES.        
003230     05      FILLER               PIC X(79)  VALUE                
003240             "KENNZAHLEN TAGESSPANNE".                            
003250                                                                  
003260 01          RPT-RANGESTAT-DETAIL.                                
003270     05      FILLER               PIC X(01)  VALUE SPACES.        
003280     05      RRS-LABEL            PIC X(20).                      
003290     05      RRS-WERT             PIC Z(05)9.99.                  
003300     05      FILLER               PIC X(53)  VALUE SPACES.        
003310                                                                  
003320 01          W-DATUM-EDIT.                                        
003330     05      WDE-JJJJ             PIC 9(04).                      
003340     05      FILLER               PIC X(01) VALUE "-".            
003350     05      WDE-MM               PIC 9(02).                      
003360     05      FILLER               PIC X(01) VALUE "-".            
003370     05      WDE-TT               PIC 9(02).                      
003380                                                                  
003390 01          W-WTG-NAME-TABLE.                                    
003400     05      WTG-NAME-1           PIC X(10) VALUE "MONTAG    ".   
003410     05      WTG-NAME-2           PIC X(10) VALUE "DIENSTAG  ".   
003420     05      WTG-NAME-3           PIC X(10) VALUE "MITTWOCH  ".   
003430     05      WTG-NAME-4           PIC X(10) VALUE "DONNERSTAG".   
003440     05      WTG-NAME-5           PIC X(10) VALUE "FREITAG   ".   
003450     05      FILLER               PIC  X(04).                     
003460 01          W-WTG-NAME-R REDEFINES W-WTG-NAME-TABLE.             
003470     05      WTG-NAME-TAB OCCURS 5 TIMES  PIC X(10).              
003480     05      FILLER               PIC  X(04).                     
003490                                                                  
003500 LINKAGE SECTION.                                                 
003510                                                                  
003520 PROCEDURE DIVISION.                                              
003530******************************************************************
003540* Steuerungs-Section                                              
003550******************************************************************
003560 A100-STEUERUNG SECTION.                                          
003570 A100-00.                                                         
003580     IF  SHOW-VERSION                                             
003590         DISPLAY K-MODUL " VOM 2026-07-31 / F.03.01"              
003600         STOP RUN                                                 
003610     END-IF                                                       
003620                                                                  
003630     PERFORM B000-VORLAUF                                         
003640     PERFORM B100-VERARBEITUNG                                    
003650     PERFORM D100-PERCENTILES                                     
003660     PERFORM D200-CLASSIFY-DAYS                                   
003670     PERFORM D300-FIND-STREAKS                                    
003680     PERFORM D400-FIND-TOP5                                       
003690     PERFORM D500-WEEKDAY-CROSSTAB                                
003700                                                                  
003710     OPEN OUTPUT CLASSRPT                                         
003720     PERFORM E100-PRINT-DISTRIB                                   
003730     PERFORM E200-PRINT-WEEKDAY                                   
003740     PERFORM E300-PRINT-TOP5                                      
003750     PERFORM E400-PRINT-STREAKS                                   
003760     PERFORM E500-PRINT-RANGESTAT                                 
003770     CLOSE CLASSRPT                                               
003780                                                                  
003790     PERFORM F100-WRITE-CLASSOUT                                  
003800     STOP RUN                                                     
003810     .                                                            
003820 A100-99.                                                         
003830     EXIT.                                                        
003840                                                                  
003850******************************************************************
003860* Vorlauf                                                         
003870******************************************************************
003880 B000-VORLAUF SECTION.                                            
003890 B000-00.                                                         
003900     OPEN INPUT PROCBARS                                          
003910     SET FIRST-BAR TO TRUE                                        
003920     MOVE ZERO TO C4-NUMDAYS                                      
003930                                                                  
003940     READ PROCBARS                                                
003950         AT END SET PROCBARS-EOF TO TRUE                          
003960     END-READ                                                     
003970     .                                                            
003980 B000-99.                                                         
003990     EXIT.                                                        
004000                                                                  
004010******************************************************************
004020* Verarbeitung - Kontrollbruch auf BAR-DATE                       
004030******************************************************************
004040 B100-VERARBEITUNG SECTION.                                       
004050 B100-00.                                                         
004060     PERFORM C100-PROCESS-ONE-BAR                                 
004070         UNTIL PROCBARS-EOF                                       
004080                                                                  
004090     IF  NOT FIRST-BAR                                            
004100         PERFORM C200-CLOSE-DAY                                   
004110     END-IF                                                       
004120                                                                  
004130     CLOSE PROCBARS                                               
004140     .                                                            
004150 B100-99.                                                         
004160     EXIT.                                                        
004170                                                                  
004180******************************************************************
004190* Einen Balken verarbeiten, Tagesumbruch erkennen                 
004200******************************************************************
004210 C100-PROCESS-ONE-BAR SECTION.                                    
004220 C100-00.                                                         
004230     IF  FIRST-BAR                                                
004240         PERFORM C110-START-DAY                                   
004250     ELSE                                                         
004260         IF  BAR-DATE NOT = W-CUR-DATE                            
004270             PERFORM C200-CLOSE-DAY                               
004280             PERFORM C110-START-DAY                               
004290         ELSE                                                     
004300             PERFORM C120-ACCUM-BAR                               
004310         END-IF                                                   
004320     END-IF                                                       
004330                                                                  
004340     READ PROCBARS                                                
004350         AT END SET PROCBARS-EOF TO TRUE                          
004360     END-READ                                                     
004370     .                                                            
004380 C100-99.                                                         
004390     EXIT.                                                        
004400                                                                  
004410******************************************************************
004420* Neuen Tag beginnen                                              
004430******************************************************************
004440 C110-START-DAY SECTION.                                          
004450 C110-00.                                                         
004460     MOVE BAR-DATE       TO W-CUR-DATE                            
004470     MOVE BAR-WEEKDAY    TO W-CUR-WEEKDAY                         
004480     MOVE BAR-OPEN       TO W-CUR-OPEN                            
004490     MOVE BAR-CLOSE      TO W-CUR-CLOSE                           
004500     MOVE BAR-HIGH       TO W-CUR-HIGH                            
004510     MOVE BAR-LOW        TO W-CUR-LOW                             
004520     MOVE BAR-VOLUME     TO W-CUR-VOLUME                          
004530     MOVE 1              TO W-CUR-NUMBARS                         
004540     COMPUTE W-CUR-RANGESUM = BAR-RANGE                           
004550     MOVE BAR-CLOSE      TO W-SUM-CLOSE                           
004560     COMPUTE W-SUM-CLOSE2 = BAR-CLOSE * BAR-CLOSE                 
004570     SET NOT-FIRST-BAR   TO TRUE                                  
004580     .                                                            
004590 C110-99.                                                         
004600     EXIT.                                                        
004610                                                                  
004620******************************************************************
004630* Balken in laufenden Tag einrechnen                              
004640******************************************************************
004650 C120-ACCUM-BAR SECTION.                                          
004660 C120-00.                                                         
004670     MOVE BAR-CLOSE TO W-CUR-CLOSE                                
004680     IF  BAR-HIGH > W-CUR-HIGH                                    
004690         MOVE BAR-HIGH TO W-CUR-HIGH                              
004700     END-IF                                                       
004710     IF  BAR-LOW < W-CUR-LOW                                      
004720         MOVE BAR-LOW TO W-CUR-LOW                                
004730     END-IF                                                       
004740     ADD  BAR-VOLUME TO W-CUR-VOLUME                              
004750     ADD  1          TO W-CUR-NUMBARS                             
004760     ADD  BAR-RANGE  TO W-CUR-RANGESUM                            
004770     ADD  BAR-CLOSE  TO W-SUM-CLOSE                               
004780     COMPUTE W-SUM-CLOSE2 = W-SUM-CLOSE2 + (BAR-CLOSE * BAR-CLOSE)
004790     .                                                            
004800 C120-99.                                                         
004810     EXIT.                                                        
004820                                                                  
004830******************************************************************
004840* Tag abschliessen, DAY-STATS-Zeile ablegen                       
004850******************************************************************
004860 C200-CLOSE-DAY SECTION.                                          
004870 C200-00.                                                         
004880     ADD 1 TO C4-NUMDAYS                                          
004890     SET DAY-IDX TO C4-NUMDAYS                                    
004900                                                                  
004910     MOVE W-CUR-DATE     TO DAY-DATE(DAY-IDX)                     
004920     MOVE W-CUR-WEEKDAY  TO DAY-WEEKDAY(DAY-IDX)                  
004930     MOVE W-CUR-OPEN     TO DAY-OPEN(DAY-IDX)                     
004940     MOVE W-CUR-CLOSE    TO DAY-CLOSE(DAY-IDX)                    
004950     MOVE W-CUR-HIGH     TO DAY-HIGH(DAY-IDX)                     
004960     MOVE W-CUR-LOW      TO DAY-LOW(DAY-IDX)                      
004970     MOVE W-CUR-VOLUME   TO DAY-VOLUME(DAY-IDX)                   
004980     MOVE W-CUR-NUMBARS  TO DAY-NUM-BARS(DAY-IDX)                 
004990     MOVE W-CUR-RANGESUM TO DAY-RANGE-SUM(DAY-IDX)                
005000                                                                  
005010     COMPUTE DAY-RANGE(DAY-IDX) = W-CUR-HIGH - W-CUR-LOW          
005020     COMPUTE DAY-CHANGE(DAY-IDX) = W-CUR-CLOSE - W-CUR-OPEN       
005030                                                                  
005040     IF  W-CUR-OPEN = ZERO                                        
005050         MOVE ZERO TO DAY-CHANGE-PCT(DAY-IDX)                     
005060     ELSE                                                         
005070         COMPUTE DAY-CHANGE-PCT(DAY-IDX) ROUNDED =                
005080                 (DAY-CHANGE(DAY-IDX) / W-CUR-OPEN) * 100         
005090     END-IF                                                       
005100                                                                  
005110     IF  DAY-CHANGE(DAY-IDX) > ZERO                               
005120         MOVE "ALCISTA " TO DAY-DIRECTION(DAY-IDX)                
005130     ELSE                                                         
005140         IF  DAY-CHANGE(DAY-IDX) < ZERO                           
005150             MOVE "BAJISTA " TO DAY-DIRECTION(DAY-IDX)            
005160         ELSE                                                     
005170             MOVE "NEUTRO  " TO DAY-DIRECTION(DAY-IDX)            
005180         END-IF                                                   
005190     END-IF                                                       
005200                                                                  
005210     PERFORM U400-STD-DEV                                         
005220                                                                  
005230     MOVE DAY-RANGE(DAY-IDX) TO RANGE-ENTRY(DAY-IDX)              
005240                                                                  
005250     ADD  DAY-RANGE(DAY-IDX) TO S-SUM                             
005260     COMPUTE S-SUM2 = S-SUM2 +                                    
005270             (DAY-RANGE(DAY-IDX) * DAY-RANGE(DAY-IDX))            
005280     .                                                            
005290 C200-99.                                                         
005300     EXIT.                                                        
005310                                                                  
005320******************************************************************
005330* Volatilitaet - Stichproben-Standardabweichung der Schlusskurse  
005340* innerhalb des Tages (Basis: Schlusskurse der Minutenbalken)     
005350******************************************************************
005360 U400-STD-DEV SECTION.                                            
005370 U400-00.                                                         
005380     IF  W-CUR-NUMBARS < 2                                        
005390         MOVE ZERO TO DAY-VOLATILITY(DAY-IDX)                     
005400     ELSE                                                         
005410         COMPUTE S-VARIANCE ROUNDED =                             
005420               (W-SUM-CLOSE2 - ((W-SUM-CLOSE * W-SUM-CLOSE)       
005430                                 / W-CUR-NUMBARS))                
005440               / (W-CUR-NUMBARS - 1)                              
005450         IF  S-VARIANCE < ZERO                                    
005460             MOVE ZERO TO S-VARIANCE                              
005470         END-IF                                                   
005480         MOVE S-VARIANCE TO U6-RADIKAND                           
005490         PERFORM U410-WURZEL-NEWTON                               
005500         MOVE U6-WURZEL TO DAY-VOLATILITY(DAY-IDX)                
005510     END-IF                                                       
005520     .                                                            
005530 U400-99.                                                         
005540     EXIT.                                                        
005550                                                                  
005560******************************************************************
005570* Quadratwurzel nach Newton-Raphson (keine intrinsische Funktion  
005580* zugelassen) - Startwert U6-RADIKAND, 12 Iterationen reichen fuer
005590* die hier benoetigte Genauigkeit von zwei Nachkommastellen bei   
005600* weitem aus                                                      
005610******************************************************************
005620 U410-WURZEL-NEWTON SECTION.                                      
005630 U410-00.                                                         
005640     IF  U6-RADIKAND <= ZERO                                      
005650         MOVE ZERO TO U6-WURZEL                                   
005660         GO TO U410-99                                            
005670     END-IF                                                       
005680                                                                  
005690     MOVE U6-RADIKAND TO U6-WURZEL                                
005700     MOVE 1 TO C4-I1                                              
005710                                                                  
005720 U410-10.                                                         
005730     IF  C4-I1 > 12                                               
005740         GO TO U410-99                                            
005750     END-IF                                                       
005760     COMPUTE U6-WURZEL ROUNDED =                                  
005770             (U6-WURZEL + (U6-RADIKAND / U6-WURZEL)) / 2          
005780     ADD 1 TO C4-I1                                               
005790     GO TO U410-10                                                
005800     .                                                            
005810 U410-99.                                                         
005820     EXIT.                                                        
005830                                                                  
005840******************************************************************
005850* Perzentile der Tagesspanne - Schrittweise Auswahlsortierung der 
005860* RANGE-TABLE (keine SORT-Benutzung notwendig bei <=1200 Eintraegen,
005870* die Abteilung haelt diesen Umfang fuer Direktsortierung vertretbar)
005880******************************************************************
005890 D100-PERCENTILES SECTION.                                        
005900 D100-00.                                                         
005910     IF  C4-NUMDAYS = ZERO                                        
005920         GO TO D100-99                                            
005930     END-IF                                                       
005940                                                                  
005950     PERFORM D110-SELECTION-SORT                                  
005960                                                                  
005970     COMPUTE S-MEAN ROUNDED = S-SUM / C4-NUMDAYS                  
005980                                                                  
005990     MOVE RANGE-ENTRY(1)          TO S-MIN                        
006000     MOVE RANGE-ENTRY(C4-NUMDAYS) TO S-MAX                        
006010                                                                  
006020     MOVE 33.3333 TO U5-FRACTION                                  
006030     PERFORM U500-PERCENTILE                                      
006040     MOVE U5-RESULT TO S-P3333                                    
006050                                                                  
006060     MOVE 50.0000 TO U5-FRACTION                                  
006070     PERFORM U500-PERCENTILE                                      
006080     MOVE U5-RESULT TO S-MEDIAN                                   
006090                                                                  
006100     MOVE 66.6667 TO U5-FRACTION                                  
006110     PERFORM U500-PERCENTILE                                      
006120     MOVE U5-RESULT TO S-P6667                                    
006130                                                                  
006140     MOVE 75.0000 TO U5-FRACTION                                  
006150     PERFORM U500-PERCENTILE                                      
006160     MOVE U5-RESULT TO S-P75                                      
006170                                                                  
006180     MOVE 90.0000 TO U5-FRACTION                                  
006190     PERFORM U500-PERCENTILE                                      
006200     MOVE U5-RESULT TO S-P90                                      
006210                                                                  
006220*            Ausreissergrenze - P90 plus 1,5-facher Interquartils-
006230*            abstand (P75 minus P3333 als Naeherung des IQR)      
006240     COMPUTE S-OUTLIER-LIMIT ROUNDED =                            
006250             S-P90 + (1.5 * (S-P75 - S-P3333))                    
006260     .                                                            
006270 D100-99.                                                         
006280     EXIT.                                                        
006290                                                                  
006300******************************************************************
006310* Auswahlsortierung RANGE-TABLE aufsteigend (1..C4-NUMDAYS)       
006320******************************************************************
006330 D110-SELECTION-SORT SECTION.                                     
006340 D110-00.                                                         
006350     MOVE 1 TO C4-I1                                              
006360                                                                  
006370 D110-10.                                                         
006380     IF  C4-I1 >= C4-NUMDAYS                                      
006390         GO TO D110-99                                            
006400     END-IF                                                       
006410                                                                  
006420     MOVE C4-I1 TO C4-I2                                          
006430     ADD  1     TO C4-I2                                          
006440                                                                  
006450 D110-20.                                                         
006460     IF  C4-I2 > C4-NUMDAYS                                       
006470         ADD 1 TO C4-I1                                           
006480         GO TO D110-10                                            
006490     END-IF                                                       
006500                                                                  
006510     IF  RANGE-ENTRY(C4-I2) < RANGE-ENTRY(C4-I1)                  
006520         MOVE RANGE-ENTRY(C4-I1) TO U6-RADIKAND                   
006530         MOVE RANGE-ENTRY(C4-I2) TO RANGE-ENTRY(C4-I1)            
006540         MOVE U6-RADIKAND        TO RANGE-ENTRY(C4-I2)            
006550     END-IF                                                       
006560                                                                  
006570     ADD 1 TO C4-I2                                               
006580     GO TO D110-20                                                
006590     .                                                            
006600 D110-99.                                                         
006610     EXIT.                                                        
006620                                                                  
006630******************************************************************
006640* Perzentil P(U5-FRACTION) ueber lineare Interpolation zwischen den
006650* beiden benachbarten Rangplaetzen der sortierten RANGE-TABLE     
006660******************************************************************
006670 U500-PERCENTILE SECTION.                                         
006680 U500-00.                                                         
006690     COMPUTE U5-POSITION =                                        
006700             (U5-FRACTION / 100) * (C4-NUMDAYS - 1) + 1           
006710                                                                  
006720     MOVE U5-POSITION TO U5-LOIDX                                 
006730     MOVE U5-LOIDX    TO U5-HIIDX                                 
006740     IF  U5-HIIDX < C4-NUMDAYS                                    
006750         ADD 1 TO U5-HIIDX                                        
006760     END-IF                                                       
006770                                                                  
006780     COMPUTE U5-FRAC-PART = U5-POSITION - U5-LOIDX                
006790                                                                  
006800     COMPUTE U5-RESULT ROUNDED =                                  
006810             RANGE-ENTRY(U5-LOIDX) +                              
006820             (U5-FRAC-PART *                                      
006830                (RANGE-ENTRY(U5-HIIDX) - RANGE-ENTRY(U5-LOIDX)))  
006840     .                                                            
006850 U500-99.                                                         
006860     EXIT.                                                        
006870                                                                  
006880******************************************************************
006890* Klassifikation je Tag - FUERTE oberhalb P66.67, LATERAL unterhalb
006900* P33.33, dazwischen INTERMEDIO; Ausreisser ab S-OUTLIER-LIMIT    
006910******************************************************************
006920 D200-CLASSIFY-DAYS SECTION.                                      
006930 D200-00.                                                         
006940     MOVE 1 TO C4-I1                                              
006950                                                                  
006960 D200-10.                                                         
006970     IF  C4-I1 > C4-NUMDAYS                                       
006980         GO TO D200-99                                            
006990     END-IF                                                       
007000     SET DAY-IDX TO C4-I1                                         
007010                                                                  
007020     IF  DAY-RANGE(DAY-IDX) >= S-P6667                            
007030         SET DAY-CL-FUERTE(DAY-IDX) TO TRUE                       
007040     ELSE                                                         
007050         IF  DAY-RANGE(DAY-IDX) <= S-P3333                        
007060             SET DAY-CL-LATERAL(DAY-IDX) TO TRUE                  
007070         ELSE                                                     
007080             SET DAY-CL-INTERMEDIO(DAY-IDX) TO TRUE               
007090         END-IF                                                   
007100     END-IF                                                       
007110                                                                  
007120     IF  DAY-RANGE(DAY-IDX) >= S-OUTLIER-LIMIT                    
007130         SET DAY-IS-OUTLIER(DAY-IDX) TO TRUE                      
007140         ADD 1 TO C9-OUTLIERCNT                                   
007150     ELSE                                                         
007160         SET DAY-NOT-OUTLIER(DAY-IDX) TO TRUE                     
007170     END-IF                                                       
007180                                                                  
007190     ADD 1 TO C4-I1                                               
007200     GO TO D200-10                                                
007210     .                                                            
007220 D200-99.                                                         
007230     EXIT.                                                        
007240                                                                  
007250******************************************************************
007260* Serien von mindestens K-STREAKMIN aufeinanderfolgenden Tagen mit
007270* gleicher Klasse ermitteln - lineares Durchlaufen DAY-TABLE in   
007280* Entstehungsreihenfolge (bereits chronologisch sortiert)         
007290******************************************************************
007300 D300-FIND-STREAKS SECTION.                                       
007310 D300-00.                                                         
007320     MOVE ZERO TO C4-NUMSTREAKS                                   
007330     IF  C4-NUMDAYS < K-STREAKMIN                                 
007340         GO TO D300-99                                            
007350     END-IF                                                       
007360                                                                  
007370     MOVE 1 TO C4-STRKSTART                                       
007380     MOVE 2 TO C4-I1                                              
007390                                                                  
007400 D300-10.                                                         
007410     IF  C4-I1 > C4-NUMDAYS                                       
007420         PERFORM D310-CLOSE-STREAK                                
007430         GO TO D300-99                                            
007440     END-IF                                                       
007450                                                                  
007460     SET DAY-IDX TO C4-I1                                         
007470     MOVE DAY-IDX TO C4-I2                                        
007480     SET DAY-IDX TO C4-STRKSTART                                  
007490                                                                  
007500     IF  DAY-CLASS(C4-I2) NOT = DAY-CLASS(C4-STRKSTART)           
007510         PERFORM D310-CLOSE-STREAK                                
007520         MOVE C4-I1 TO C4-STRKSTART                               
007530     END-IF                                                       
007540                                                                  
007550     ADD 1 TO C4-I1                                               
007560     GO TO D300-10                                                
007570     .                                                            
007580 D300-99.                                                         
007590     EXIT.                                                        
007600                                                                  
007610******************************************************************
007620* Serie abschliessen und ablegen, wenn Mindestlaenge erreicht     
007630******************************************************************
007640 D310-CLOSE-STREAK SECTION.                                       
007650 D310-00.                                                         
007660     COMPUTE C4-STRKLEN = C4-I1 - C4-STRKSTART                    
007670     IF  C4-STRKLEN < K-STREAKMIN                                 
007680         GO TO D310-99                                            
007690     END-IF                                                       
007700                                                                  
007710     IF  C4-NUMSTREAKS >= 400                                     
007720         GO TO D310-99                                            
007730     END-IF                                                       
007740                                                                  
007750     ADD 1 TO C4-NUMSTREAKS                                       
007760     MOVE DAY-CLASS(C4-STRKSTART) TO STK-CLASS(C4-NUMSTREAKS)     
007770     MOVE C4-STRKSTART            TO STK-START-IDX(C4-NUMSTREAKS) 
007780     COMPUTE STK-END-IDX(C4-NUMSTREAKS) = C4-I1 - 1               
007790     MOVE C4-STRKLEN              TO STK-LENGTH(C4-NUMSTREAKS)    
007800     .                                                            
007810 D310-99.                                                         
007820     EXIT.                                                        
007830                                                                  
007840******************************************************************
007850* Top-5 Tage nach Tagesspanne (einfache Einfuegesortierung in eine
007860* Fuenferliste - ausreichend bei diesem Umfang)                   
007870******************************************************************
007880 D400-FIND-TOP5 SECTION.                                          
007890 D400-00.                                                         
007900     SET TOP5-IDX TO 1                                            
007910                                                                  
007920 D400-05.                                                         
007930     IF  TOP5-IDX > 5                                             
007940         GO TO D400-08                                            
007950     END-IF                                                       
007960     MOVE ZERO TO T5-IDX(TOP5-IDX)                                
007970     MOVE ZERO TO T5-RANGE(TOP5-IDX)                              
007980     SET TOP5-IDX UP BY 1                                         
007990     GO TO D400-05                                                
008000                                                                  
008010 D400-08.                                                         
008020     MOVE 1 TO C4-I1                                              
008030                                                                  
008040 D400-10.                                                         
008050     IF  C4-I1 > C4-NUMDAYS                                       
008060         GO TO D400-99                                            
008070     END-IF                                                       
008080     SET DAY-IDX TO C4-I1                                         
008090     PERFORM D410-TOP5-INSERT                                     
008100     ADD 1 TO C4-I1                                               
008110     GO TO D400-10                                                
008120     .                                                            
008130 D400-99.                                                         
008140     EXIT.                                                        
008150                                                                  
008160******************************************************************
008170* Einfuegen eines Kandidaten in die Top-5-Liste (absteigend)      
008180******************************************************************
008190 D410-TOP5-INSERT SECTION.                                        
008200 D410-00.                                                         
008210     IF  DAY-RANGE(DAY-IDX) <= T5-RANGE(5)                        
008220         GO TO D410-99                                            
008230     END-IF                                                       
008240                                                                  
008250     MOVE T5-IDX(4)   TO T5-IDX(5)                                
008260     MOVE T5-RANGE(4) TO T5-RANGE(5)                              
008270     MOVE T5-IDX(3)   TO T5-IDX(4)                                
008280     MOVE T5-RANGE(3) TO T5-RANGE(4)                              
008290     MOVE T5-IDX(2)   TO T5-IDX(3)                                
008300     MOVE T5-RANGE(2) TO T5-RANGE(3)                              
008310     MOVE T5-IDX(1)   TO T5-IDX(2)                                
008320     MOVE T5-RANGE(1) TO T5-RANGE(2)                              
008330                                                                  
008340     MOVE C4-I1              TO T5-IDX(1)                         
008350     MOVE DAY-RANGE(DAY-IDX) TO T5-RANGE(1)                       
008360                                                                  
008370     PERFORM D420-TOP5-BUBBLE                                     
008380     .                                                            
008390 D410-99.                                                         
008400     EXIT.                                                        
008410                                                                  
008420******************************************************************
008430* Nach Einschub die Fuenferliste wieder absteigend ordnen         
008440******************************************************************
008450 D420-TOP5-BUBBLE SECTION.                                        
008460 D420-00.                                                         
008470     MOVE 1 TO C4-I1                                              
008480                                                                  
008490 D420-10.                                                         
008500     IF  C4-I1 >= 5                                               
008510         GO TO D420-99                                            
008520     END-IF                                                       
008530     COMPUTE C4-I2 = C4-I1 + 1                                    
008540     IF  T5-RANGE(C4-I2) > T5-RANGE(C4-I1)                        
008550         MOVE T5-RANGE(C4-I1) TO U6-RADIKAND                      
008560         MOVE T5-RANGE(C4-I2) TO T5-RANGE(C4-I1)                  
008570         MOVE U6-RADIKAND     TO T5-RANGE(C4-I2)                  
008580         MOVE T5-IDX(C4-I1)   TO C4-WD                            
008590         MOVE T5-IDX(C4-I2)   TO T5-IDX(C4-I1)                    
008600         MOVE C4-WD           TO T5-IDX(C4-I2)                    
008610     END-IF                                                       
008620     ADD 1 TO C4-I1                                               
008630     GO TO D420-10                                                
008640     .                                                            
008650 D420-99.                                                         
008660     EXIT.                                                        
008670                                                                  
008680******************************************************************
008690* Wochentags-Kreuztabelle Mo(1)-Fr(5) - Anteil je Klasse          
008700******************************************************************
008710 D500-WEEKDAY-CROSSTAB SECTION.                                   
008720 D500-00.                                                         
008730     MOVE 1 TO C4-WD                                              
008740                                                                  
008750 D500-05.                                                         
008760     IF  C4-WD > 5                                                
008770         GO TO D500-08                                            
008780     END-IF                                                       
008790     MOVE ZERO TO WD-FUERTE(C4-WD)                                
008800     MOVE ZERO TO WD-INTERMEDIO(C4-WD)                            
008810     MOVE ZERO TO WD-LATERAL(C4-WD)                               
008820     MOVE ZERO TO WD-TOTAL(C4-WD)                                 
008830     ADD 1 TO C4-WD                                               
008840     GO TO D500-05                                                
008850                                                                  
008860 D500-08.                                                         
008870     MOVE 1 TO C4-I1                                              
008880                                                                  
008890 D500-10.                                                         
008900     IF  C4-I1 > C4-NUMDAYS                                       
008910         GO TO D500-99                                            
008920     END-IF                                                       
008930     SET DAY-IDX TO C4-I1                                         
008940     MOVE DAY-WEEKDAY(DAY-IDX) TO C4-WD                           
008950                                                                  
008960     IF  C4-WD >= 1 AND C4-WD <= 5                                
008970         ADD 1 TO WD-TOTAL(C4-WD)                                 
008980         IF  DAY-CL-FUERTE(DAY-IDX)                               
008990             ADD 1 TO WD-FUERTE(C4-WD)                            
009000         ELSE                                                     
009010             IF  DAY-CL-INTERMEDIO(DAY-IDX)                       
009020                 ADD 1 TO WD-INTERMEDIO(C4-WD)                    
009030             ELSE                                                 
009040                 ADD 1 TO WD-LATERAL(C4-WD)                       
009050             END-IF                                               
009060         END-IF                                                   
009070     END-IF                                                       
009080                                                                  
009090     ADD 1 TO C4-I1                                               
009100     GO TO D500-10                                                
009110     .                                                            
009120 D500-99.                                                         
009130     EXIT.                                                        
009140                                                                  
009150******************************************************************
009160* Berichtsdruck - Tagesverteilung (Einzeldetail je Handelstag)    
009170******************************************************************
009180 E100-PRINT-DISTRIB SECTION.                                      
009190 E100-00.                                                         
009200     MOVE RPT-UEBERSCHRIFT-1 TO CLASSRPT-LINE                     
009210     WRITE CLASSRPT-LINE AFTER ADVANCING PAGE                     
009220     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
009230     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009240     MOVE RPT-UEBERSCHRIFT-2 TO CLASSRPT-LINE                     
009250     WRITE CLASSRPT-LINE AFTER ADVANCING 2                        
009260     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
009270     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009280                                                                  
009290     MOVE 1 TO C4-I1                                              
009300                                                                  
009310 E100-10.                                                         
009320     IF  C4-I1 > C4-NUMDAYS                                       
009330         GO TO E100-20                                            
009340     END-IF                                                       
009350     SET DAY-IDX TO C4-I1                                         
009360     PERFORM E110-PRINT-ONE-DAY                                   
009370     ADD 1 TO C4-I1                                               
009380     GO TO E100-10                                                
009390     .                                                            
009400 E100-20.                                                         
009410     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
009420     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009430     MOVE C4-NUMDAYS TO RS1-TAGE                                  
009440     MOVE RPT-SUMMENZEILE TO CLASSRPT-LINE                        
009450     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009460     .                                                            
009470 E100-99.                                                         
009480     EXIT.                                                        
009490                                                                  
009500******************************************************************
009510* Eine Detailzeile des Klassifikationsberichts ausgeben           
009520******************************************************************
009530 E110-PRINT-ONE-DAY SECTION.                                      
009540 E110-00.                                                         
009550     DIVIDE DAY-DATE(DAY-IDX) BY 10000                            
009560         GIVING WDE-JJJJ REMAINDER C4-WD                          
009570     DIVIDE C4-WD BY 100                                          
009580         GIVING WDE-MM REMAINDER C4-WD                            
009590     MOVE C4-WD TO WDE-TT                                         
009600     MOVE W-DATUM-EDIT TO RD1-DATUM                               
009610                                                                  
009620     IF  DAY-WEEKDAY(DAY-IDX) >= 1 AND DAY-WEEKDAY(DAY-IDX) <= 5  
009630         MOVE WTG-NAME-TAB(DAY-WEEKDAY(DAY-IDX)) TO RD1-WTG(1:3)  
009640     ELSE                                                         
009650         MOVE "WE " TO RD1-WTG                                    
009660     END-IF                                                       
009670                                                                  
009680     MOVE DAY-RANGE(DAY-IDX)      TO RD1-SPANNE                   
009690     MOVE DAY-CHANGE-PCT(DAY-IDX) TO RD1-AENDPCT                  
009700     MOVE DAY-VOLATILITY(DAY-IDX) TO RD1-VOLAT                    
009710     MOVE DAY-DIRECTION(DAY-IDX)  TO RD1-RICHTUNG                 
009720     MOVE DAY-CLASS(DAY-IDX)      TO RD1-KLASSE                   
009730     MOVE DAY-OUTLIER(DAY-IDX)    TO RD1-AUSREISSER               
009740                                                                  
009750     MOVE RPT-DETAIL-1 TO CLASSRPT-LINE                           
009760     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009770     .                                                            
009780 E110-99.                                                         
009790     EXIT.                                                        
009800                                                                  
009810******************************************************************
009820* Berichtsdruck - Wochentags-Kreuztabelle                         
009830******************************************************************
009840 E200-PRINT-WEEKDAY SECTION.                                      
009850 E200-00.                                                         
009860     MOVE RPT-LEERZEILE TO CLASSRPT-LINE                          
009870     WRITE CLASSRPT-LINE AFTER ADVANCING PAGE                     
009880     MOVE RPT-WTG-TITEL TO CLASSRPT-LINE                          
009890     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009900     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
009910     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
009920                                                                  
009930     MOVE 1 TO C4-WD                                              
009940                                                                  
009950 E200-10.                                                         
009960     IF  C4-WD > 5                                                
009970         GO TO E200-99                                            
009980     END-IF                                                       
009990                                                                  
010000     MOVE WTG-NAME-TAB(C4-WD) TO RW1-NAME                         
010010     MOVE WD-TOTAL(C4-WD)     TO RW1-N                            
010020     IF  WD-TOTAL(C4-WD) = ZERO                                   
010030         MOVE ZERO TO RW1-PF                                      
010040         MOVE ZERO TO RW1-PI                                      
010050         MOVE ZERO TO RW1-PL                                      
010060     ELSE                                                         
010070         COMPUTE RW1-PF ROUNDED =                                 
010080                 (WD-FUERTE(C4-WD) / WD-TOTAL(C4-WD)) * 100       
010090         COMPUTE RW1-PI ROUNDED =                                 
010100                 (WD-INTERMEDIO(C4-WD) / WD-TOTAL(C4-WD))         
010110                 * 100                                            
010120         COMPUTE RW1-PL ROUNDED =                                 
010130                 (WD-LATERAL(C4-WD) / WD-TOTAL(C4-WD)) * 100      
010140     END-IF                                                       
010150     MOVE RPT-WTG-DETAIL TO CLASSRPT-LINE                         
010160     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
010170                                                                  
010180     ADD 1 TO C4-WD                                               
010190     GO TO E200-10                                                
010200     .                                                            
010210 E200-99.                                                         
010220     EXIT.                                                        
010230                                                                  
010240******************************************************************
010250* Berichtsdruck - Top-5 Tage nach Spanne                          
010260******************************************************************
010270 E300-PRINT-TOP5 SECTION.                                         
010280 E300-00.                                                         
010290     MOVE RPT-LEERZEILE TO CLASSRPT-LINE                          
010300     WRITE CLASSRPT-LINE AFTER ADVANCING 2                        
010310     MOVE RPT-TOP5-TITEL TO CLASSRPT-LINE                         
010320     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
010330     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
010340     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
010350                                                                  
010360     SET TOP5-IDX TO 1                                            
010370                                                                  
010380 E300-10.                                                         
010390     IF  TOP5-IDX > 5                                             
010400         GO TO E300-99                                            
010410     END-IF                                                       
010420                                                                  
010430     IF  T5-IDX(TOP5-IDX) NOT = ZERO                              
010440         SET DAY-IDX TO T5-IDX(TOP5-IDX)                          
010450         DIVIDE DAY-DATE(DAY-IDX) BY 10000                        
010460             GIVING WDE-JJJJ REMAINDER C4-WD                      
010470         DIVIDE C4-WD BY 100                                      
010480             GIVING WDE-MM REMAINDER C4-WD                        
010490         MOVE C4-WD TO WDE-TT                                     
010500         MOVE W-DATUM-EDIT TO RT5-DATUM                           
010510         MOVE T5-RANGE(TOP5-IDX) TO RT5-SPANNE                    
010520         MOVE RPT-TOP5-DETAIL TO CLASSRPT-LINE                    
010530         WRITE CLASSRPT-LINE AFTER ADVANCING 1                    
010540     END-IF                                                       
010550                                                                  
010560     SET TOP5-IDX UP BY 1                                         
010570     GO TO E300-10                                                
010580     .                                                            
010590 E300-99.                                                         
010600     EXIT.                                                        
010610                                                                  
010620******************************************************************
010630* Berichtsdruck - Serien gleicher Klasse                          
010640******************************************************************
010650 E400-PRINT-STREAKS SECTION.                                      
010660 E400-00.                                                         
010670     MOVE RPT-LEERZEILE TO CLASSRPT-LINE                          
010680     WRITE CLASSRPT-LINE AFTER ADVANCING 2                        
010690     MOVE RPT-STREAK-TITEL TO CLASSRPT-LINE                       
010700     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
010710     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
010720     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
010730                                                                  
010740     IF  C4-NUMSTREAKS = ZERO                                     
010750         MOVE "KEINE SERIEN ERMITTELT" TO RSK-KLASSE              
010760         GO TO E400-99                                            
010770     END-IF                                                       
010780                                                                  
010790     MOVE 1 TO C4-I1                                              
010800                                                                  
010810 E400-10.                                                         
010820     IF  C4-I1 > C4-NUMSTREAKS                                    
010830         GO TO E400-99                                            
010840     END-IF                                                       
010850                                                                  
010860     MOVE STK-CLASS(C4-I1) TO RSK-KLASSE                          
010870     SET DAY-IDX TO STK-START-IDX(C4-I1)                          
010880     DIVIDE DAY-DATE(DAY-IDX) BY 10000                            
010890         GIVING WDE-JJJJ REMAINDER C4-WD                          
010900     DIVIDE C4-WD BY 100                                          
010910         GIVING WDE-MM REMAINDER C4-WD                            
010920     MOVE C4-WD TO WDE-TT                                         
010930     MOVE W-DATUM-EDIT TO RSK-VON                                 
010940                                                                  
010950     SET DAY-IDX TO STK-END-IDX(C4-I1)                            
010960     DIVIDE DAY-DATE(DAY-IDX) BY 10000                            
010970         GIVING WDE-JJJJ REMAINDER C4-WD                          
010980     DIVIDE C4-WD BY 100                                          
010990         GIVING WDE-MM REMAINDER C4-WD                            
011000     MOVE C4-WD TO WDE-TT                                         
011010     MOVE W-DATUM-EDIT TO RSK-BIS                                 
011020                                                                  
011030     MOVE STK-LENGTH(C4-I1) TO RSK-LAENGE                         
011040     MOVE RPT-STREAK-DETAIL TO CLASSRPT-LINE                      
011050     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011060                                                                  
011070     ADD 1 TO C4-I1                                               
011080     GO TO E400-10                                                
011090     .                                                            
011100 E400-99.                                                         
011110     EXIT.                                                        
011120                                                                  
011130******************************************************************
011140* Berichtsdruck - Kennzahlenblock Tagesspanne (Abschluss HA-4602) 
011150******************************************************************
011160 E500-PRINT-RANGESTAT SECTION.                                    
011170 E500-00.                                                         
011180     MOVE RPT-LEERZEILE TO CLASSRPT-LINE                          
011190     WRITE CLASSRPT-LINE AFTER ADVANCING 2                        
011200     MOVE RPT-RANGESTAT-TITEL TO CLASSRPT-LINE                    
011210     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011220     MOVE RPT-TRENNZEILE TO CLASSRPT-LINE                         
011230     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011240                                                                  
011250     MOVE "MINIMUM............."  TO RRS-LABEL                    
011260     MOVE S-MIN                   TO RRS-WERT                     
011270     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011280     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011290                                                                  
011300     MOVE "PERZENTIL 33,33....."  TO RRS-LABEL                    
011310     MOVE S-P3333                 TO RRS-WERT                     
011320     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011330     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011340                                                                  
011350     MOVE "MEDIAN (P50)........"  TO RRS-LABEL                    
011360     MOVE S-MEDIAN                TO RRS-WERT                     
011370     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011380     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011390                                                                  
011400     MOVE "PERZENTIL 66,67....."  TO RRS-LABEL                    
011410     MOVE S-P6667                 TO RRS-WERT                     
011420     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011430     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011440                                                                  
011450     MOVE "PERZENTIL 75........"  TO RRS-LABEL                    
011460     MOVE S-P75                   TO RRS-WERT                     
011470     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011480     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011490                                                                  
011500     MOVE "PERZENTIL 90........"  TO RRS-LABEL                    
011510     MOVE S-P90                   TO RRS-WERT                     
011520     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011530     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011540                                                                  
011550     MOVE "MAXIMUM............."  TO RRS-LABEL                    
011560     MOVE S-MAX                   TO RRS-WERT                     
011570     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011580     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011590                                                                  
011600     MOVE "AUSREISSERGRENZE...."  TO RRS-LABEL                    
011610     MOVE S-OUTLIER-LIMIT         TO RRS-WERT                     
011620     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011630     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011640                                                                  
011650     MOVE "ANZAHL AUSREISSER..."  TO RRS-LABEL                    
011660     MOVE C9-OUTLIERCNT           TO RRS-WERT                     
011670     MOVE RPT-RANGESTAT-DETAIL TO CLASSRPT-LINE                   
011680     WRITE CLASSRPT-LINE AFTER ADVANCING 1                        
011690     .                                                            
011700 E500-99.                                                         
011710     EXIT.                                                        
011720                                                                  
011730******************************************************************
011740* Exportsatzbestand CLASSOUT fuer die nachgelagerten Module       
011750* (SESDRV0E/PRDDRV0E/MONDRV0E/CTRDRV0E) schreiben                 
011760******************************************************************
011770 F100-WRITE-CLASSOUT SECTION.                                     
011780 F100-00.                                                         
011790     OPEN OUTPUT CLASSOUT                                         
011800     MOVE 1 TO C4-I1                                              
011810                                                                  
011820 F100-10.                                                         
011830     IF  C4-I1 > C4-NUMDAYS                                       
011840         GO TO F100-20                                            
011850     END-IF                                                       
011860     SET DAY-IDX TO C4-I1                                         
011870     MOVE DAY-ENTRY(DAY-IDX) TO CLASSOUT-RECORD                   
011880     WRITE CLASSOUT-RECORD                                        
011890     ADD 1 TO C4-I1                                               
011900     GO TO F100-10                                                
011910     .                                                            
011920 F100-20.                                                         
011930     CLOSE CLASSOUT                                               
011940     .                                                            
011950 F100-99.                                                         
011960     EXIT.                                                        
