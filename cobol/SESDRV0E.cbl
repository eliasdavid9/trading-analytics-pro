000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. SESDRV0E.                                            
000130 AUTHOR. H. ROTTMANN.                                             
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 1989-07-06.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-31                                  
000210* Letzte Version   :: E.02.01                                     
000220* Kurzbeschreibung :: Sitzungsauswertung ASIA/EUROPA/NY           
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1989-07-06| hrt | Neuerstellung - Sitzungsspannen Zaehlg.
000300*A.01.00|1992-05-20| hrt | Dominanzermittlung je Handelstag       
000310*B.00.00|1998-11-09| kl  | JAHR-2000-ANPASSUNG Datumsfelder 4-stg.
000320*B.00.01|1999-02-03| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000330*C.00.00|2005-08-30| fhb | Eroeffnungsgap EUROPA/ASIA, NY/EUROPA  
000340*C.01.00|2010-03-15| rbg | Korrelationsberechnung (Bravais-Pearson)
000350*       |          |     | zwischen den Sitzungsspannen ergaenzt  
000360*D.00.00|2013-06-21| rbg | Umstieg auf Minutenbalkenquelle PROCBARS
000370*       |          |     | (vorher eigener Tagesendkurs-Extrakt)  
000380*D.01.00|2017-01-18| szl | Korrelation je Sitzung gegen Tagesspanne
000390*       |          |     | insgesamt aufgenommen (3 weitere Paare)
000400*E.00.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000410*E.01.00|2024-03-11| mbr | Ticket HA-4418: Tagestyp-Kreuzauswertung
000420*       |          |     | (Klasse x Sitzung) aus CLASSOUT ergaenzt
000430*E.01.01|2025-01-27| jnw | Ticket HA-4555: Dominanzanteil auf eine
000440*       |          |     | Nachkommastelle genau ausgewiesen      
000450*E.02.00|2025-09-05| jnw | Ticket HA-4631: Gap-Statistik NY/EUROPA
000460*       |          |     | zusaetzlich zu EUROPA/ASIA aufgenommen 
000470*E.02.01|2026-07-31| dkr | Ticket HA-4721: Berichtslayout an      
000480*       |          |     | Abteilungsstandard angepasst           
000490*----------------------------------------------------------------*
000500*                                                                 
000510* Programmbeschreibung                                            
000520* --------------------                                            
000530* Liest die angereicherten Balken (PROCBARS) und bricht doppelt um:
000540* auf den Handelstag (fuer die Tagesspanne insgesamt) und auf die 
000550* Sitzung ASIA/EUROPA/NY innerhalb des Tages. Ermittelt Verteilung,
000560* dominante Sitzung, Korrelationen zwischen den Sitzungsspannen,  
000570* Eroeffnungsgaps und - unter Einbezug der Klassifikation aus     
000580* CLASSOUT - die Tagestyp-Kreuzauswertung. Ausgabe: SESSRPT.      
000590*                                                                 
000600******************************************************************
000610                                                                  
000620 ENVIRONMENT DIVISION.                                            
000630 CONFIGURATION SECTION.                                           
000640 SPECIAL-NAMES.                                                   
000650     C01 IS TOP-OF-FORM                                           
000660     SWITCH-15 IS ANZEIGE-VERSION                                 
000670         ON STATUS IS SHOW-VERSION.                               
000680                                                                  
000690 INPUT-OUTPUT SECTION.                                            
000700 FILE-CONTROL.                                                    
000710     SELECT PROCBARS  ASSIGN TO "PROCBARS".                       
000720     SELECT CLASSOUT  ASSIGN TO "CLASSOUT"                        
000730                      ORGANIZATION IS LINE SEQUENTIAL.            
000740     SELECT SESSRPT   ASSIGN TO "SESSRPT"                         
000750                      ORGANIZATION IS LINE SEQUENTIAL.            
000760                                                                  
000770 DATA DIVISION.                                                   
000780 FILE SECTION.                                                    
000790 FD  PROCBARS.                                                    
000800     COPY    BARLYT.                                              
000810                                                                  
000820 FD  CLASSOUT.                                                    
000830 01  CLASSOUT-RECORD              PIC X(129).                     
000840                                                                  
000850 FD  SESSRPT.                                                     
000860 01  SESSRPT-LINE                 PIC X(80).                      
000870                                                                  
000880 WORKING-STORAGE SECTION.                                         
000890*--------------------------------------------------------------------*
000900* Comp-Felder: Praefix Cn                                         
000910*--------------------------------------------------------------------*
000920 01          COMP-FELDER.                                         
000930     05      C4-I1                PIC S9(04) COMP.                
000940     05      C4-I2                PIC S9(04) COMP.                
000950     05      C4-SESNR             PIC S9(04) COMP.                
000960     05      C4-NUMDAYS           PIC S9(04) COMP VALUE ZERO.     
000970     05      C4-NUMSES            PIC S9(04) COMP VALUE ZERO.     
000980     05      C4-CLASSCNT          PIC S9(04) COMP VALUE ZERO.     
000990     05      C9-N                 PIC S9(09) COMP.                
001000     05      FILLER               PIC  X(06).                     
001010                                                                  
001020*--------------------------------------------------------------------*
001030* Sitzungstabelle - ein Eintrag je (Tag, Sitzung)                 
001040*--------------------------------------------------------------------*
001050 01          SESSION-TABLE.                                       
001060     05      SESSION-ENTRY OCCURS 3600 TIMES                      
001070                           INDEXED BY SES-IDX.                    
001080          10 SES-DATE              PIC  9(08).                    
001090          10 SES-NAME              PIC  X(06).                    
001100               88 SES-IS-ASIA                VALUE "ASIA  ".      
001110               88 SES-IS-EUROPA              VALUE "EUROPA".      
001120               88 SES-IS-NY                  VALUE "NY    ".      
001130          10 SES-OPEN               PIC S9(07)V99.                
001140          10 SES-CLOSE              PIC S9(07)V99.                
001150          10 SES-HIGH               PIC S9(07)V99.                
001160          10 SES-LOW                PIC S9(07)V99.                
001170          10 SES-VOLUME             PIC  9(11).                   
001180          10 SES-NUM-BARS           PIC  9(05).                   
001190          10 SES-RANGE-SUM          PIC S9(09)V99.                
001200          10 SES-RANGE              PIC S9(07)V99.                
001210          10 SES-CHANGE             PIC S9(07)V99.                
001220          10 SES-CHANGE-PCT         PIC S9(03)V99.                
001230          10 SES-DIRECTION          PIC  X(08).                   
001240          10 SES-PCT-OF-DAY         PIC S9(03)V99.                
001250          10 FILLER                 PIC  X(10).                   
001260                                                                  
001270*--------------------------------------------------------------------*
001280* Tagestabelle - Tagesspanne gesamt und Verweise auf die drei     
001290* moeglichen Sitzungseintraege (0 = Sitzung an diesem Tag nicht   
001300* vorhanden)                                                      
001310*--------------------------------------------------------------------*
001320 01          DAY-X-TABLE.                                         
001330     05      DX-ENTRY OCCURS 1200 TIMES                           
001340                      INDEXED BY DX-IDX.                          
001350          10 DX-DATE                PIC  9(08).                   
001360          10 DX-HIGH                PIC S9(07)V99.                
001370          10 DX-LOW                 PIC S9(07)V99.                
001380          10 DX-RANGE               PIC S9(07)V99.                
001390          10 DX-ASIA-IDX            PIC S9(04) COMP.              
001400          10 DX-EUROPA-IDX          PIC S9(04) COMP.              
001410          10 DX-NY-IDX              PIC S9(04) COMP.              
001420          10 DX-CLASS               PIC  X(10).                   
001430          10 FILLER                 PIC  X(04).                   
001440                                                                  
001450*--------------------------------------------------------------------*
001460* Verteilungs-Akkumulatoren je Sitzungsname - Praefix DS          
001470*--------------------------------------------------------------------*
001480 01          DIST-TABLE.                                          
001490     05      DIST-ENTRY OCCURS 3 TIMES.                           
001500          10 DS-NAME                PIC  X(06).                   
001510          10 DS-N                   PIC S9(05) COMP VALUE ZERO.   
001520          10 DS-SUM-RANGE           PIC S9(11)V99 VALUE ZERO.     
001530          10 DS-SUM2-RANGE          PIC S9(15)V9(4) VALUE ZERO.   
001540          10 DS-MIN-RANGE           PIC S9(07)V99 VALUE ZERO.     
001550          10 DS-MAX-RANGE           PIC S9(07)V99 VALUE ZERO.     
001560          10 DS-SUM-PCT             PIC S9(09)V99 VALUE ZERO.     
001570          10 DS-SUM2-PCT            PIC S9(13)V9(4) VALUE ZERO.   
001580          10 DS-SUM-VOL             PIC S9(15) VALUE ZERO.        
001590          10 DS-SUM-BARS            PIC S9(09) VALUE ZERO.        
001600          10 DS-DOMCNT              PIC S9(05) COMP VALUE ZERO.   
001610          10 FILLER                 PIC  X(04).                   
001620                                                                  
001630*--------------------------------------------------------------------*
001640* Gap-Akkumulatoren - Praefix GP (EUROPA-ASIA / NY-EUROPA)        
001650*--------------------------------------------------------------------*
001660 01          GAP-FELDER.                                          
001670     05      GP-EA-N              PIC S9(05) COMP VALUE ZERO.     
001680     05      GP-EA-SUM            PIC S9(09)V99 VALUE ZERO.       
001690     05      GP-EA-SUM2           PIC S9(13)V9(4) VALUE ZERO.     
001700     05      GP-EA-MIN            PIC S9(07)V99 VALUE ZERO.       
001710     05      GP-EA-MAX            PIC S9(07)V99 VALUE ZERO.       
001720     05      GP-NE-N              PIC S9(05) COMP VALUE ZERO.     
001730     05      GP-NE-SUM            PIC S9(09)V99 VALUE ZERO.       
001740     05      GP-NE-SUM2           PIC S9(13)V9(4) VALUE ZERO.     
001750     05      GP-NE-MIN            PIC S9(07)V99 VALUE ZERO.       
001760     05      GP-NE-MAX            PIC S9(07)V99 VALUE ZERO.       
001770     05      GP-CUR               PIC S9(07)V99 VALUE ZERO.       
001780     05      FILLER               PIC  X(04).                     
001790                                                                  
001800*--------------------------------------------------------------------*
001810* Kreuztabelle Klasse x Sitzung (3 x 3) - Praefix XT              
001820*--------------------------------------------------------------------*
001830 01          CROSS-TABLE.                                         
001840     05      CROSS-ENTRY OCCURS 3 TIMES.                          
001850          10 XT-CLASS               PIC  X(10).                   
001860          10 XT-SES OCCURS 3 TIMES.                               
001870               15 XT-N               PIC S9(05) COMP VALUE ZERO.  
001880               15 XT-SUM-RANGE       PIC S9(11)V99 VALUE ZERO.    
001890               15 XT-SUM2-RANGE      PIC S9(15)V9(4) VALUE ZERO.  
001900               15 XT-SUM-VOL         PIC S9(15) VALUE ZERO.       
001910               15 FILLER             PIC  X(04).                  
001920                                                                  
001930*--------------------------------------------------------------------*
001940* Allgemeine Korrelationsroutine (Bravais-Pearson) - Praefix PX   
001950*--------------------------------------------------------------------*
001960 01          PEARSON-FELDER.                                      
001970     05      PX-X-ARRAY OCCURS 1200 TIMES PIC S9(07)V99.          
001980     05      PX-Y-ARRAY OCCURS 1200 TIMES PIC S9(07)V99.          
001990     05      PX-N                 PIC S9(04) COMP VALUE ZERO.     
002000     05      PX-SUM-X             PIC S9(11)V99 VALUE ZERO.       
002010     05      PX-SUM-Y             PIC S9(11)V99 VALUE ZERO.       
002020     05      PX-SUM-XY            PIC S9(15)V9(4) VALUE ZERO.     
002030     05      PX-SUM-X2            PIC S9(15)V9(4) VALUE ZERO.     
002040     05      PX-SUM-Y2            PIC S9(15)V9(4) VALUE ZERO.     
002050     05      PX-NUMER             PIC S9(17)V9(4) VALUE ZERO.     
002060     05      PX-DENOM-X           PIC S9(17)V9(4) VALUE ZERO.     
002070     05      PX-DENOM-Y           PIC S9(17)V9(4) VALUE ZERO.     
002080     05      PX-DENOM             PIC S9(17)V9(4) VALUE ZERO.     
002090     05      PX-DENOM-S REDEFINES PX-DENOM                        
002100                                  PIC S9(17)V9(4).                
002110     05      PX-R                 PIC S9(01)V9(3) VALUE ZERO.     
002120     05      FILLER               PIC  X(04).                     
002130                                                                  
002140*--------------------------------------------------------------------*
002150* Display-/Edit-Felder: Praefix D                                 
002160*--------------------------------------------------------------------*
002170 01          DISPLAY-FELDER.                                      
002180     05      D-NUM5               PIC Z(04)9.                     
002190     05      D-PREIS              PIC -(06)9.99.                  
002200     05      D-PCT1               PIC -(02)9.9.                   
002210     05      FILLER               PIC  X(02).                     
002220                                                                  
002230*--------------------------------------------------------------------*
002240* Felder mit konstantem Inhalt: Praefix K                         
002250*--------------------------------------------------------------------*
002260 01          KONSTANTE-FELDER.                                    
002270     05      K-MODUL              PIC X(08)   VALUE "SESDRV0E".   
002280     05      FILLER               PIC  X(04).                     
002290 01          K-SES-NAMEN-LITERAL.                                 
002300     05      FILLER               PIC X(06) VALUE "ASIA  ".       
002310     05      FILLER               PIC X(06) VALUE "EUROPA".       
002320     05      FILLER               PIC X(06) VALUE "NY    ".       
002330 01          K-SES-NAMEN REDEFINES K-SES-NAMEN-LITERAL.           
002340     05      K-SES-NAME-TAB OCCURS 3 TIMES PIC X(06).             
002350                                                                  
002360*--------------------------------------------------------------------*
002370* Conditional-Felder: Praefix SCHALTER                            
002380*--------------------------------------------------------------------*
002390 01          SCHALTER.                                            
002400     05      PROCBARS-STATUS      PIC X(02) VALUE SPACES.         
002410          88 PROCBARS-EOF                    VALUE "10".          
002420     05      CLASSOUT-STATUS      PIC X(02) VALUE SPACES.         
002430          88 CLASSOUT-EOF                    VALUE "10".          
002440     05      FIRST-BAR-SW         PIC 9     VALUE 1.              
002450          88 FIRST-BAR                       VALUE 1.             
002460          88 NOT-FIRST-BAR                   VALUE ZERO.          
002470     05      FIRST-SES-SW         PIC 9     VALUE 1.              
002480          88 FIRST-SES                       VALUE 1.             
002490          88 NOT-FIRST-SES                   VALUE ZERO.          
002500     05      FILLER               PIC  X(02).                     
002510                                                                  
002520*--------------------------------------------------------------------*
002530* weitere Arbeitsfelder: Praefix W                                
002540*--------------------------------------------------------------------*
002550 01          WORK-FELDER.                                         
002560     05      W-CUR-DATE           PIC  9(08) VALUE ZERO.          
002570     05      W-CUR-SESNAME        PIC  X(06) VALUE SPACES.        
002580     05      W-CUR-OPEN           PIC S9(07)V99 VALUE ZERO.       
002590     05      W-CUR-CLOSE          PIC S9(07)V99 VALUE ZERO.       
002600     05      W-CUR-HIGH           PIC S9(07)V99 VALUE ZERO.       
002610     05      W-CUR-LOW            PIC S9(07)V99 VALUE ZERO.       
002620     05      W-CUR-VOLUME         PIC  9(11) VALUE ZERO.          
002630     05      W-CUR-VOLUME-S REDEFINES W-CUR-VOLUME                
002640                                  PIC S9(11).                     
002650     05      W-CUR-NUMBARS        PIC  9(05) VALUE ZERO.          
002660     05      W-CUR-RANGESUM       PIC S9(09)V99 VALUE ZERO.       
002670     05      W-DAY-HIGH           PIC S9(07)V99 VALUE ZERO.       
002680     05      W-DAY-LOW            PIC S9(07)V99 VALUE ZERO.       
002690     05      W-MAXRANGE           PIC S9(07)V99 VALUE ZERO.       
002700     05      W-DOMIDX             PIC S9(04) COMP VALUE ZERO.     
002710     05      W-PAAR-A             PIC S9(01) COMP VALUE ZERO.     
002720     05      W-PAAR-B             PIC S9(01) COMP VALUE ZERO.     
002730     05      W-SESNR-A            PIC S9(04) COMP VALUE ZERO.     
002740     05      W-SESNR-B            PIC S9(04) COMP VALUE ZERO.     
002750     05      W-CLASSIDX           PIC S9(04) COMP VALUE ZERO.     
002760     05      FILLER               PIC  X(04).                     
002770                                                                  
002780 01          CLASSOUT-FELDER.                                     
002790     05      CO-DAY-DATE          PIC  9(08).                     
002800     05      CO-DAY-CLASS         PIC  X(10).                     
002810     05      FILLER               PIC  X(04).                     
002820                                                                  
002830 01          W-DATUM-EDIT.                                        
002840     05      WDE-JJJJ             PIC 9(04).                      
002850     05      FILLER               PIC X(01) VALUE "-".            
002860     05      WDE-MM               PIC 9(02).                      
002870     05      FILLER               PIC X(01) VALUE "-".            
002880     05      WDE-TT               PIC 9(02).                      
002890                                                                  
002900*--------------------------------------------------------------------*
002910* Allgemeine Quadratwurzel (Newton-Raphson) - Praefix U6          
002920*--------------------------------------------------------------------*
002930 01          U6-FELDER.                                           
002940     05      U6-RADIKAND          PIC S9(15)V9(4) VALUE ZERO.     
002950     05      U6-WURZEL            PIC S9(07)V9(4) VALUE ZERO.     
002960     05      FILLER               PIC  X(04).                     
002970                                                                  
002980*--------------------------------------------------------------------*
002990* Allgemeine Mittelwert-/Streuungsberechnung aus Summenfeldern -  
003000* Praefix U7 (wird fuer alle Verteilungsbloecke wiederverwendet)  
003010*--------------------------------------------------------------------*
003020 01          U7-FELDER.                                           
003030     05      U7-SUM               PIC S9(15)V9(4) VALUE ZERO.     
003040     05      U7-SUM2              PIC S9(17)V9(4) VALUE ZERO.     
003050     05      U7-N                 PIC S9(07) VALUE ZERO.          
003060     05      U7-MEAN              PIC S9(07)V9(4) VALUE ZERO.     
003070     05      U7-VARIANCE          PIC S9(15)V9(4) VALUE ZERO.     
003080     05      U7-SD                PIC S9(07)V9(4) VALUE ZERO.     
003090     05      FILLER               PIC  X(04).                     
003100                                                                  
003110*--------------------------------------------------------------------*
003120* Ergebnisse der sechs Korrelationen - Praefix KORR               
003130*--------------------------------------------------------------------*
003140 01          KORR-FELDER.                                         
003150     05      KORR-ASIA-EUROPA     PIC S9(01)V9(3) VALUE ZERO.     
003160     05      KORR-EUROPA-NY       PIC S9(01)V9(3) VALUE ZERO.     
003170     05      KORR-ASIA-NY         PIC S9(01)V9(3) VALUE ZERO.     
003180     05      KORR-ASIA-DAY        PIC S9(01)V9(3) VALUE ZERO.     
003190     05      KORR-EUROPA-DAY      PIC S9(01)V9(3) VALUE ZERO.     
003200     05      KORR-NY-DAY          PIC S9(01)V9(3) VALUE ZERO.     
003210     05      FILLER               PIC  X(04).                     
003220                                                                  
003230 01          RPT-TRENNZEILE               PIC X(80) VALUE ALL "-".
003240 01          RPT-LEERZEILE                PIC X(80) VALUE SPACES. 
003250                                                                  
003260 01          RPT-TITELZEILE.                                      
003270     05      FILLER               PIC X(01)  VALUE SPACES.        
003280     05      FILLER               PIC X(50)  VALUE                
003290             "HANDELSANALYSE - SITZUNGSAUSWERTUNG ASIA/EUROPA/NY".
003300     05      FILLER               PIC X(29)  VALUE SPACES.        
003310                                                                  
003320 01          RPT-DIST-TITEL.                                      
003330     05      FILLER               PIC X(01) VALUE SPACES.         
003340     05      FILLER               PIC X(79) VALUE                 
003350     "SITZUNG  N  SPANNE-MW SPANNE-SD MIN    MAX  %TAG VOL-MW".   
003360                                                                  
003370 01          RPT-DIST-DETAIL.                                     
003380     05      FILLER               PIC X(01) VALUE SPACES.         
003390     05      RDS-NAME             PIC X(07).                      
003400     05      RDS-N                PIC Z(04)9.                     
003410     05      FILLER               PIC X(01) VALUE SPACES.         
003420     05      RDS-MEANR            PIC Z(05)9.99.                  
003430     05      FILLER               PIC X(01) VALUE SPACES.         
003440     05      RDS-SDR              PIC Z(04)9.99.                  
003450     05      FILLER               PIC X(01) VALUE SPACES.         
003460     05      RDS-MIN              PIC Z(04)9.99.                  
003470     05      FILLER               PIC X(01) VALUE SPACES.         
003480     05      RDS-MAX              PIC Z(04)9.99.                  
003490     05      FILLER               PIC X(01) VALUE SPACES.         
003500     05      RDS-PCT              PIC Z(02)9.9.                   
003510     05      FILLER               PIC X(02) VALUE SPACES.         
003520     05      RDS-VOL              PIC Z(08)9.                     
003530                                                                  
003540 01          RPT-DOM-TITEL.                                       
003550     05      FILLER               PIC X(01) VALUE SPACES.         
003560     05      FILLER               PIC X(40) VALUE                 
003570             "DOMINANTE SITZUNG JE HANDELSTAG".                   
003580                                                                  
003590 01          RPT-DOM-DETAIL.                                      
003600     05      FILLER               PIC X(01) VALUE SPACES.         
003610     05      RDM-NAME             PIC X(07).                      
003620     05      FILLER               PIC X(02) VALUE SPACES.         
003630     05      RDM-N                PIC Z(04)9.                     
003640     05      FILLER               PIC X(03) VALUE SPACES.         
003650     05      FILLER               PIC X(01) VALUE "(".            
003660     05      RDM-PCT              PIC Z(02)9.9.                   
003670     05      FILLER               PIC X(02) VALUE "%)".           
003680                                                                  
003690 01          RPT-KORR-TITEL.                                      
003700     05      FILLER               PIC X(01) VALUE SPACES.         
003710     05      FILLER               PIC X(30) VALUE                 
003720             "KORRELATIONEN (BRAVAIS-PEARSON)".                   
003730                                                                  
003740 01          RPT-KORR-DETAIL.                                     
003750     05      FILLER               PIC X(01) VALUE SPACES.         
003760     05      RKO-PAAR             PIC X(20).                      
003770     05      FILLER               PIC X(02) VALUE SPACES.         
003780     05      RKO-WERT             PIC -(01)9.999.                 
003790     05      FILLER               PIC X(02) VALUE SPACES.         
003800     05      RKO-INTERP           PIC X(20).                      
003810                                                                  
003820 01          RPT-GAP-TITEL.                                       
003830     05      FILLER               PIC X(01) VALUE SPACES.         
003840     05      FILLER               PIC X(60) VALUE                 
003850             "EROEFFNUNGSGAPS    N   MW     SD    MIN    MAX".    
003860                                                                  
003870 01          RPT-GAP-DETAIL.                                      
003880     05      FILLER               PIC X(01) VALUE SPACES.         
003890     05      RGP-LABEL            PIC X(16).                      
003900     05      RGP-N                PIC Z(04)9.                     
003910     05      FILLER               PIC X(01) VALUE SPACES.         
003920     05      RGP-MW               PIC -(04)9.99.                  
003930     05      FILLER               PIC X(01) VALUE SPACES.         
003940     05      RGP-SD               PIC Z(04)9.99.                  
003950     05      FILLER               PIC X(01) VALUE SPACES.         
003960     05      RGP-MIN              PIC -(04)9.99.                  
003970     05      FILLER               PIC X(01) VALUE SPACES.         
003980     05      RGP-MAX              PIC -(04)9.99.                  
003990                                                                  
004000 01          RPT-XT-TITEL.                                        
004010     05      FILLER               PIC X(01) VALUE SPACES.         
004020     05      FILLER               PIC X(60) VALUE                 
004030             "TAGESTYP X SITZUNG   SITZUNG  N  SPANNE-MW  VOL-MW".
004040                                                                  
004050 01          RPT-XT-DETAIL.                                       
004060     05      FILLER               PIC X(01) VALUE SPACES.         
004070     05      RXT-CLASS            PIC X(11).                      
004080     05      RXT-NAME             PIC X(07).                      
004090     05      RXT-N                PIC Z(04)9.                     
004100     05      FILLER               PIC X(01) VALUE SPACES.         
004110     05      RXT-MEANR            PIC Z(05)9.99.                  
004120     05      FILLER               PIC X(02) VALUE SPACES.         
004130     05      RXT-VOL              PIC Z(08)9.                     
004140                                                                  
004150 LINKAGE SECTION.                                                 
004160                                                                  
004170 PROCEDURE DIVISION.                                              
004180******************************************************************
004190* Steuerungs-Section                                              
004200******************************************************************
004210 A100-STEUERUNG SECTION.                                          
004220 A100-00.                                                         
004230     IF  SHOW-VERSION                                             
004240         DISPLAY K-MODUL " VOM 2026-07-31 / E.02.01"              
004250         STOP RUN                                                 
004260     END-IF                                                       
004270                                                                  
004280     PERFORM B000-VORLAUF                                         
004290     PERFORM B100-VERARBEITUNG                                    
004300     PERFORM C400-BUILD-DAYXREF                                   
004310     PERFORM C500-LOAD-CLASSOUT                                   
004320                                                                  
004330     PERFORM D100-DISTRIBUTION                                    
004340     PERFORM D200-DOMINANCE                                       
004350     PERFORM D300-CORRELATIONS                                    
004360     PERFORM D400-GAPS                                            
004370     PERFORM D500-CROSSTAB                                        
004380                                                                  
004390     OPEN OUTPUT SESSRPT                                          
004400     PERFORM E100-PRINT-DIST                                      
004410     PERFORM E200-PRINT-DOM                                       
004420     PERFORM E300-PRINT-KORR                                      
004430     PERFORM E400-PRINT-GAPS                                      
004440     PERFORM E500-PRINT-XT                                        
004450     CLOSE SESSRPT                                                
004460     STOP RUN                                                     
004470     .                                                            
004480 A100-99.                                                         
004490     EXIT.                                                        
004500                                                                  
004510******************************************************************
004520* Vorlauf                                                         
004530******************************************************************
004540 B000-VORLAUF SECTION.                                            
004550 B000-00.                                                         
004560     OPEN INPUT PROCBARS                                          
004570     SET FIRST-BAR TO TRUE                                        
004580     SET FIRST-SES TO TRUE                                        
004590     MOVE ZERO TO C4-NUMDAYS                                      
004600     MOVE ZERO TO C4-NUMSES                                       
004610                                                                  
004620     MOVE "ASIA  "  TO DS-NAME(1)                                 
004630     MOVE "EUROPA"  TO DS-NAME(2)                                 
004640     MOVE "NY    "  TO DS-NAME(3)                                 
004650                                                                  
004660     READ PROCBARS                                                
004670         AT END SET PROCBARS-EOF TO TRUE                          
004680     END-READ                                                     
004690     .                                                            
004700 B000-99.                                                         
004710     EXIT.                                                        
004720                                                                  
004730******************************************************************
004740* Verarbeitung - Doppelumbruch Tag / Sitzung                      
004750******************************************************************
004760 B100-VERARBEITUNG SECTION.                                       
004770 B100-00.                                                         
004780     PERFORM C100-PROCESS-ONE-BAR                                 
004790         UNTIL PROCBARS-EOF                                       
004800                                                                  
004810     IF  NOT FIRST-SES                                            
004820         PERFORM C300-CLOSE-SESSION                               
004830     END-IF                                                       
004840                                                                  
004850     CLOSE PROCBARS                                               
004860     .                                                            
004870 B100-99.                                                         
004880     EXIT.                                                        
004890                                                                  
004900******************************************************************
004910* Einen Balken verarbeiten, Tages- und Sitzungsumbruch erkennen   
004920******************************************************************
004930 C100-PROCESS-ONE-BAR SECTION.                                    
004940 C100-00.                                                         
004950     IF  FIRST-BAR                                                
004960         MOVE BAR-DATE TO W-CUR-DATE                              
004970         MOVE BAR-HIGH TO W-DAY-HIGH                              
004980         MOVE BAR-LOW  TO W-DAY-LOW                               
004990         SET NOT-FIRST-BAR TO TRUE                                
005000     ELSE                                                         
005010         IF  BAR-DATE NOT = W-CUR-DATE                            
005020             PERFORM C300-CLOSE-SESSION                           
005030             SET FIRST-SES TO TRUE                                
005040             MOVE BAR-DATE TO W-CUR-DATE                          
005050             MOVE BAR-HIGH TO W-DAY-HIGH                          
005060             MOVE BAR-LOW  TO W-DAY-LOW                           
005070         ELSE                                                     
005080             IF  BAR-HIGH > W-DAY-HIGH                            
005090                 MOVE BAR-HIGH TO W-DAY-HIGH                      
005100             END-IF                                               
005110             IF  BAR-LOW < W-DAY-LOW                              
005120                 MOVE BAR-LOW TO W-DAY-LOW                        
005130             END-IF                                               
005140         END-IF                                                   
005150     END-IF                                                       
005160                                                                  
005170     IF  FIRST-SES                                                
005180         PERFORM C210-START-SESSION                               
005190     ELSE                                                         
005200         IF  BAR-SESSION NOT = W-CUR-SESNAME                      
005210             PERFORM C300-CLOSE-SESSION                           
005220             PERFORM C210-START-SESSION                           
005230         ELSE                                                     
005240             PERFORM C220-ACCUM-SESSION                           
005250         END-IF                                                   
005260     END-IF                                                       
005270                                                                  
005280     READ PROCBARS                                                
005290         AT END SET PROCBARS-EOF TO TRUE                          
005300     END-READ                                                     
005310     .                                                            
005320 C100-99.                                                         
005330     EXIT.                                                        
005340                                                                  
005350******************************************************************
005360* Neue Sitzung beginnen                                           
005370******************************************************************
005380 C210-START-SESSION SECTION.                                      
005390 C210-00.                                                         
005400     MOVE BAR-DATE     TO W-CUR-DATE                              
005410     MOVE BAR-SESSION  TO W-CUR-SESNAME                           
005420     MOVE BAR-OPEN     TO W-CUR-OPEN                              
005430     MOVE BAR-CLOSE    TO W-CUR-CLOSE                             
005440     MOVE BAR-HIGH     TO W-CUR-HIGH                              
005450     MOVE BAR-LOW      TO W-CUR-LOW                               
005460     MOVE BAR-VOLUME   TO W-CUR-VOLUME                            
005470     MOVE 1            TO W-CUR-NUMBARS                           
005480     COMPUTE W-CUR-RANGESUM = BAR-RANGE                           
005490     SET NOT-FIRST-SES TO TRUE                                    
005500     .                                                            
005510 C210-99.                                                         
005520     EXIT.                                                        
005530                                                                  
005540******************************************************************
005550* Balken in laufende Sitzung einrechnen                           
005560******************************************************************
005570 C220-ACCUM-SESSION SECTION.                                      
005580 C220-00.                                                         
005590     MOVE BAR-CLOSE TO W-CUR-CLOSE                                
005600     IF  BAR-HIGH > W-CUR-HIGH                                    
005610         MOVE BAR-HIGH TO W-CUR-HIGH                              
005620     END-IF                                                       
005630     IF  BAR-LOW < W-CUR-LOW                                      
005640         MOVE BAR-LOW TO W-CUR-LOW                                
005650     END-IF                                                       
005660     ADD  BAR-VOLUME TO W-CUR-VOLUME                              
005670     ADD  1          TO W-CUR-NUMBARS                             
005680     ADD  BAR-RANGE  TO W-CUR-RANGESUM                            
005690     .                                                            
005700 C220-99.                                                         
005710     EXIT.                                                        
005720                                                                  
005730******************************************************************
005740* Sitzung abschliessen, SESSION-STATS-Zeile ablegen               
005750******************************************************************
005760 C300-CLOSE-SESSION SECTION.                                      
005770 C300-00.                                                         
005780     ADD 1 TO C4-NUMSES                                           
005790     SET SES-IDX TO C4-NUMSES                                     
005800                                                                  
005810     MOVE W-CUR-DATE     TO SES-DATE(SES-IDX)                     
005820     MOVE W-CUR-SESNAME  TO SES-NAME(SES-IDX)                     
005830     MOVE W-CUR-OPEN     TO SES-OPEN(SES-IDX)                     
005840     MOVE W-CUR-CLOSE    TO SES-CLOSE(SES-IDX)                    
005850     MOVE W-CUR-HIGH     TO SES-HIGH(SES-IDX)                     
005860     MOVE W-CUR-LOW      TO SES-LOW(SES-IDX)                      
005870     MOVE W-CUR-VOLUME   TO SES-VOLUME(SES-IDX)                   
005880     MOVE W-CUR-NUMBARS  TO SES-NUM-BARS(SES-IDX)                 
005890     MOVE W-CUR-RANGESUM TO SES-RANGE-SUM(SES-IDX)                
005900                                                                  
005910     COMPUTE SES-RANGE(SES-IDX) = W-CUR-HIGH - W-CUR-LOW          
005920     COMPUTE SES-CHANGE(SES-IDX) = W-CUR-CLOSE - W-CUR-OPEN       
005930                                                                  
005940     IF  W-CUR-OPEN = ZERO                                        
005950         MOVE ZERO TO SES-CHANGE-PCT(SES-IDX)                     
005960     ELSE                                                         
005970         COMPUTE SES-CHANGE-PCT(SES-IDX) ROUNDED =                
005980                 (SES-CHANGE(SES-IDX) / W-CUR-OPEN) * 100         
005990     END-IF                                                       
006000                                                                  
006010     IF  SES-CHANGE(SES-IDX) > ZERO                               
006020         MOVE "ALCISTA " TO SES-DIRECTION(SES-IDX)                
006030     ELSE                                                         
006040         IF  SES-CHANGE(SES-IDX) < ZERO                           
006050             MOVE "BAJISTA " TO SES-DIRECTION(SES-IDX)            
006060         ELSE                                                     
006070             MOVE "NEUTRO  " TO SES-DIRECTION(SES-IDX)            
006080         END-IF                                                   
006090     END-IF                                                       
006100                                                                  
006110     MOVE ZERO TO SES-PCT-OF-DAY(SES-IDX)                         
006120     .                                                            
006130 C300-99.                                                         
006140     EXIT.                                                        
006150                                                                  
006160******************************************************************
006170* Tagesquerverweistabelle aus der Sitzungstabelle aufbauen - dabei
006180* auch SES-PCT-OF-DAY nachtraeglich befuellen (Division durch die 
006190* Tagesspanne ist erst nach deren Ermittlung moeglich)            
006200******************************************************************
006210 C400-BUILD-DAYXREF SECTION.                                      
006220 C400-00.                                                         
006230     MOVE ZERO TO C4-NUMDAYS                                      
006240     IF  C4-NUMSES = ZERO                                         
006250         GO TO C400-99                                            
006260     END-IF                                                       
006270                                                                  
006280     MOVE 1 TO C4-I1                                              
006290                                                                  
006300 C400-10.                                                         
006310     IF  C4-I1 > C4-NUMSES                                        
006320         GO TO C400-99                                            
006330     END-IF                                                       
006340     SET SES-IDX TO C4-I1                                         
006350                                                                  
006360     IF  C4-NUMDAYS = ZERO                                        
006370         PERFORM C410-NEW-DAYXREF                                 
006380     ELSE                                                         
006390         SET DX-IDX TO C4-NUMDAYS                                 
006400         IF  SES-DATE(SES-IDX) NOT = DX-DATE(DX-IDX)              
006410             PERFORM C410-NEW-DAYXREF                             
006420         END-IF                                                   
006430     END-IF                                                       
006440                                                                  
006450     SET DX-IDX TO C4-NUMDAYS                                     
006460     EVALUATE TRUE                                                
006470         WHEN SES-IS-ASIA(SES-IDX)                                
006480             SET DX-ASIA-IDX(DX-IDX)   TO C4-I1                   
006490         WHEN SES-IS-EUROPA(SES-IDX)                              
006500             SET DX-EUROPA-IDX(DX-IDX) TO C4-I1                   
006510         WHEN SES-IS-NY(SES-IDX)                                  
006520             SET DX-NY-IDX(DX-IDX)     TO C4-I1                   
006530     END-EVALUATE                                                 
006540                                                                  
006550     ADD 1 TO C4-I1                                               
006560     GO TO C400-10                                                
006570     .                                                            
006580 C400-99.                                                         
006590     EXIT.                                                        
006600                                                                  
006610******************************************************************
006620* Neuen Eintrag in der Tagesquerverweistabelle anlegen - die      
006630* Tagesspanne wird beim ersten (ASIA/EUROPA/NY) Durchlauf ueber die
006640* jeweilige Sitzungsspitze aus C100 nicht mitgefuehrt, daher hier 
006650* aus HIGH/LOW aller Sitzungen des Tages neu ermittelt            
006660******************************************************************
006670 C410-NEW-DAYXREF SECTION.                                        
006680 C410-00.                                                         
006690     ADD 1 TO C4-NUMDAYS                                          
006700     SET DX-IDX TO C4-NUMDAYS                                     
006710                                                                  
006720     MOVE SES-DATE(SES-IDX) TO DX-DATE(DX-IDX)                    
006730     MOVE SES-HIGH(SES-IDX) TO DX-HIGH(DX-IDX)                    
006740     MOVE SES-LOW(SES-IDX)  TO DX-LOW(DX-IDX)                     
006750     MOVE ZERO              TO DX-ASIA-IDX(DX-IDX)                
006760     MOVE ZERO              TO DX-EUROPA-IDX(DX-IDX)              
006770     MOVE ZERO              TO DX-NY-IDX(DX-IDX)                  
006780     MOVE SPACES            TO DX-CLASS(DX-IDX)                   
006790                                                                  
006800     PERFORM C420-WIDEN-DAYXREF                                   
006810     .                                                            
006820 C410-99.                                                         
006830     EXIT.                                                        
006840                                                                  
006850******************************************************************
006860* Tageshoch/-tief ueber die verbleibenden Sitzungen desselben Tages
006870* erweitern (Tag kann 1 bis 3 Sitzungen umfassen)                 
006880******************************************************************
006890 C420-WIDEN-DAYXREF SECTION.                                      
006900 C420-00.                                                         
006910     MOVE C4-I1 TO C4-I2                                          
006920                                                                  
006930 C420-10.                                                         
006940     IF  C4-I2 > C4-NUMSES                                        
006950         GO TO C420-99                                            
006960     END-IF                                                       
006970     SET C4-SESNR TO C4-I2                                        
006980                                                                  
006990     IF  SES-DATE(C4-SESNR) NOT = DX-DATE(DX-IDX)                 
007000         GO TO C420-99                                            
007010     END-IF                                                       
007020                                                                  
007030     IF  SES-HIGH(C4-SESNR) > DX-HIGH(DX-IDX)                     
007040         MOVE SES-HIGH(C4-SESNR) TO DX-HIGH(DX-IDX)               
007050     END-IF                                                       
007060     IF  SES-LOW(C4-SESNR) < DX-LOW(DX-IDX)                       
007070         MOVE SES-LOW(C4-SESNR) TO DX-LOW(DX-IDX)                 
007080     END-IF                                                       
007090                                                                  
007100     ADD 1 TO C4-I2                                               
007110     GO TO C420-10                                                
007120     .                                                            
007130 C420-99.                                                         
007140     COMPUTE DX-RANGE(DX-IDX) = DX-HIGH(DX-IDX) - DX-LOW(DX-IDX)  
007150     PERFORM C430-SET-PCT-OF-DAY                                  
007160     EXIT.                                                        
007170                                                                  
007180******************************************************************
007190* SES-PCT-OF-DAY fuer alle Sitzungen dieses Tages nachtraeglich   
007200* eintragen (erst nach Ermittlung von DX-RANGE moeglich)          
007210******************************************************************
007220 C430-SET-PCT-OF-DAY SECTION.                                     
007230 C430-00.                                                         
007240     IF  DX-RANGE(DX-IDX) = ZERO                                  
007250         GO TO C430-99                                            
007260     END-IF                                                       
007270                                                                  
007280     MOVE C4-I1 TO C4-I2                                          
007290                                                                  
007300 C430-10.                                                         
007310     IF  C4-I2 > C4-NUMSES                                        
007320         GO TO C430-99                                            
007330     END-IF                                                       
007340     SET C4-SESNR TO C4-I2                                        
007350                                                                  
007360     IF  SES-DATE(C4-SESNR) NOT = DX-DATE(DX-IDX)                 
007370         GO TO C430-99                                            
007380     END-IF                                                       
007390                                                                  
007400     COMPUTE SES-PCT-OF-DAY(C4-SESNR) ROUNDED =                   
007410             (SES-RANGE(C4-SESNR) / DX-RANGE(DX-IDX)) * 100       
007420                                                                  
007430     ADD 1 TO C4-I2                                               
007440     GO TO C430-10                                                
007450     .                                                            
007460 C430-99.                                                         
007470     EXIT.                                                        
007480                                                                  
007490******************************************************************
007500* Klassifikationen aus CLASSOUT (DAYLYT-Satzbild) einlesen und in 
007510* die Tagesquerverweistabelle eintragen (DX-CLASS je Tag)         
007520******************************************************************
007530 C500-LOAD-CLASSOUT SECTION.                                      
007540 C500-00.                                                         
007550     OPEN INPUT CLASSOUT                                          
007560     READ CLASSOUT                                                
007570         AT END SET CLASSOUT-EOF TO TRUE                          
007580     END-READ                                                     
007590                                                                  
007600 C500-10.                                                         
007610     IF  CLASSOUT-EOF                                             
007620         GO TO C500-99                                            
007630     END-IF                                                       
007640                                                                  
007650     MOVE CLASSOUT-RECORD(1:8)   TO CO-DAY-DATE                   
007660     MOVE CLASSOUT-RECORD(113:10) TO CO-DAY-CLASS                 
007670                                                                  
007680     PERFORM C510-FIND-DAYXREF                                    
007690                                                                  
007700     READ CLASSOUT                                                
007710         AT END SET CLASSOUT-EOF TO TRUE                          
007720     END-READ                                                     
007730     GO TO C500-10                                                
007740     .                                                            
007750 C500-99.                                                         
007760     CLOSE CLASSOUT                                               
007770     EXIT.                                                        
007780                                                                  
007790******************************************************************
007800* Tageseintrag zu CO-DAY-DATE suchen (lineare Suche - beide       
007810* Bestaende sind chronologisch sortiert, daher im Normalfall kurz)
007820******************************************************************
007830 C510-FIND-DAYXREF SECTION.                                       
007840 C510-00.                                                         
007850     MOVE 1 TO C4-I1                                              
007860                                                                  
007870 C510-10.                                                         
007880     IF  C4-I1 > C4-NUMDAYS                                       
007890         GO TO C510-99                                            
007900     END-IF                                                       
007910     SET DX-IDX TO C4-I1                                          
007920                                                                  
007930     IF  DX-DATE(DX-IDX) = CO-DAY-DATE                            
007940         MOVE CO-DAY-CLASS TO DX-CLASS(DX-IDX)                    
007950         GO TO C510-99                                            
007960     END-IF                                                       
007970                                                                  
007980     ADD 1 TO C4-I1                                               
007990     GO TO C510-10                                                
008000     .                                                            
008010 C510-99.                                                         
008020     EXIT.                                                        
008030                                                                  
008040******************************************************************
008050* Verteilungsstatistik je Sitzungsname                            
008060******************************************************************
008070 D100-DISTRIBUTION SECTION.                                       
008080 D100-00.                                                         
008090     MOVE 1 TO C4-I1                                              
008100                                                                  
008110 D100-10.                                                         
008120     IF  C4-I1 > C4-NUMSES                                        
008130         GO TO D100-99                                            
008140     END-IF                                                       
008150     SET SES-IDX TO C4-I1                                         
008160                                                                  
008170     EVALUATE TRUE                                                
008180         WHEN SES-IS-ASIA(SES-IDX)                                
008190             MOVE 1 TO C4-I2                                      
008200         WHEN SES-IS-EUROPA(SES-IDX)                              
008210             MOVE 2 TO C4-I2                                      
008220         WHEN SES-IS-NY(SES-IDX)                                  
008230             MOVE 3 TO C4-I2                                      
008240     END-EVALUATE                                                 
008250     PERFORM D110-ACCUM-DIST                                      
008260                                                                  
008270     ADD 1 TO C4-I1                                               
008280     GO TO D100-10                                                
008290     .                                                            
008300 D100-99.                                                         
008310     EXIT.                                                        
008320                                                                  
008330******************************************************************
008340* Eine Sitzung in den Verteilungsakkumulator DIST-ENTRY(C4-I2)    
008350* einrechnen                                                      
008360******************************************************************
008370 D110-ACCUM-DIST SECTION.                                         
008380 D110-00.                                                         
008390     ADD 1 TO DS-N(C4-I2)                                         
008400     ADD SES-RANGE(SES-IDX) TO DS-SUM-RANGE(C4-I2)                
008410     COMPUTE DS-SUM2-RANGE(C4-I2) = DS-SUM2-RANGE(C4-I2) +        
008420             (SES-RANGE(SES-IDX) * SES-RANGE(SES-IDX))            
008430     ADD SES-PCT-OF-DAY(SES-IDX) TO DS-SUM-PCT(C4-I2)             
008440     COMPUTE DS-SUM2-PCT(C4-I2) = DS-SUM2-PCT(C4-I2) +            
008450             (SES-PCT-OF-DAY(SES-IDX) * SES-PCT-OF-DAY(SES-IDX))  
008460     ADD SES-VOLUME(SES-IDX) TO DS-SUM-VOL(C4-I2)                 
008470     ADD SES-NUM-BARS(SES-IDX) TO DS-SUM-BARS(C4-I2)              
008480                                                                  
008490     IF  DS-N(C4-I2) = 1                                          
008500         MOVE SES-RANGE(SES-IDX) TO DS-MIN-RANGE(C4-I2)           
008510         MOVE SES-RANGE(SES-IDX) TO DS-MAX-RANGE(C4-I2)           
008520     ELSE                                                         
008530         IF  SES-RANGE(SES-IDX) < DS-MIN-RANGE(C4-I2)             
008540             MOVE SES-RANGE(SES-IDX) TO DS-MIN-RANGE(C4-I2)       
008550         END-IF                                                   
008560         IF  SES-RANGE(SES-IDX) > DS-MAX-RANGE(C4-I2)             
008570             MOVE SES-RANGE(SES-IDX) TO DS-MAX-RANGE(C4-I2)       
008580         END-IF                                                   
008590     END-IF                                                       
008600     .                                                            
008610 D110-99.                                                         
008620     EXIT.                                                        
008630                                                                  
008640******************************************************************
008650* Quadratwurzel nach Newton-Raphson (keine intrinsische Funktion  
008660* zugelassen) - Eingabe U6-RADIKAND, Ergebnis U6-WURZEL           
008670******************************************************************
008680 U900-WURZEL-NEWTON SECTION.                                      
008690 U900-00.                                                         
008700     IF  U6-RADIKAND <= ZERO                                      
008710         MOVE ZERO TO U6-WURZEL                                   
008720         GO TO U900-99                                            
008730     END-IF                                                       
008740                                                                  
008750     MOVE U6-RADIKAND TO U6-WURZEL                                
008760     MOVE 1 TO C4-I2                                              
008770                                                                  
008780 U900-10.                                                         
008790     IF  C4-I2 > 12                                               
008800         GO TO U900-99                                            
008810     END-IF                                                       
008820     COMPUTE U6-WURZEL ROUNDED =                                  
008830             (U6-WURZEL + (U6-RADIKAND / U6-WURZEL)) / 2          
008840     ADD 1 TO C4-I2                                               
008850     GO TO U900-10                                                
008860     .                                                            
008870 U900-99.                                                         
008880     EXIT.                                                        
008890                                                                  
008900******************************************************************
008910* Mittelwert und Stichproben-Standardabweichung aus U7-SUM/U7-SUM2/
008920* U7-N ermitteln - Ergebnis in U7-MEAN/U7-SD                      
008930******************************************************************
008940 U700-MEAN-SD SECTION.                                            
008950 U700-00.                                                         
008960     IF  U7-N = ZERO                                              
008970         MOVE ZERO TO U7-MEAN                                     
008980         MOVE ZERO TO U7-SD                                       
008990         GO TO U700-99                                            
009000     END-IF                                                       
009010                                                                  
009020     COMPUTE U7-MEAN ROUNDED = U7-SUM / U7-N                      
009030                                                                  
009040     IF  U7-N < 2                                                 
009050         MOVE ZERO TO U7-SD                                       
009060         GO TO U700-99                                            
009070     END-IF                                                       
009080                                                                  
009090     COMPUTE U7-VARIANCE ROUNDED =                                
009100             (U7-SUM2 - ((U7-SUM * U7-SUM) / U7-N)) / (U7-N - 1)  
009110     IF  U7-VARIANCE < ZERO                                       
009120         MOVE ZERO TO U7-VARIANCE                                 
009130     END-IF                                                       
009140     MOVE U7-VARIANCE TO U6-RADIKAND                              
009150     PERFORM U900-WURZEL-NEWTON                                   
009160     MOVE U6-WURZEL TO U7-SD                                      
009170     .                                                            
009180 U700-99.                                                         
009190     EXIT.                                                        
009200                                                                  
009210******************************************************************
009220* Dominante Sitzung je Handelstag (groesste SES-RANGE der drei    
009230* moeglichen Sitzungen)                                           
009240******************************************************************
009250 D200-DOMINANCE SECTION.                                          
009260 D200-00.                                                         
009270     MOVE 1 TO C4-I1                                              
009280                                                                  
009290 D200-10.                                                         
009300     IF  C4-I1 > C4-NUMDAYS                                       
009310         GO TO D200-99                                            
009320     END-IF                                                       
009330     SET DX-IDX TO C4-I1                                          
009340                                                                  
009350     MOVE ZERO TO W-MAXRANGE                                      
009360     MOVE ZERO TO W-DOMIDX                                        
009370                                                                  
009380     IF  DX-ASIA-IDX(DX-IDX) NOT = ZERO                           
009390         SET C4-SESNR TO DX-ASIA-IDX(DX-IDX)                      
009400         IF  SES-RANGE(C4-SESNR) > W-MAXRANGE                     
009410             MOVE SES-RANGE(C4-SESNR) TO W-MAXRANGE               
009420             MOVE 1 TO W-DOMIDX                                   
009430         END-IF                                                   
009440     END-IF                                                       
009450     IF  DX-EUROPA-IDX(DX-IDX) NOT = ZERO                         
009460         SET C4-SESNR TO DX-EUROPA-IDX(DX-IDX)                    
009470         IF  SES-RANGE(C4-SESNR) > W-MAXRANGE                     
009480             MOVE SES-RANGE(C4-SESNR) TO W-MAXRANGE               
009490             MOVE 2 TO W-DOMIDX                                   
009500         END-IF                                                   
009510     END-IF                                                       
009520     IF  DX-NY-IDX(DX-IDX) NOT = ZERO                             
009530         SET C4-SESNR TO DX-NY-IDX(DX-IDX)                        
009540         IF  SES-RANGE(C4-SESNR) > W-MAXRANGE                     
009550             MOVE SES-RANGE(C4-SESNR) TO W-MAXRANGE               
009560             MOVE 3 TO W-DOMIDX                                   
009570         END-IF                                                   
009580     END-IF                                                       
009590                                                                  
009600     IF  W-DOMIDX NOT = ZERO                                      
009610         ADD 1 TO DS-DOMCNT(W-DOMIDX)                             
009620     END-IF                                                       
009630                                                                  
009640     ADD 1 TO C4-I1                                               
009650     GO TO D200-10                                                
009660     .                                                            
009670 D200-99.                                                         
009680     EXIT.                                                        
009690                                                                  
009700                                                                  
009710******************************************************************
009720* Korrelationen - sechs Paare werden je in die Arbeitsfelder      
009730* PX-X-ARRAY/PX-Y-ARRAY uebertragen und ueber U800-PEARSON        
009740* berechnet; Tage mit fehlender Sitzung werden je Paar ausgespart.
009750* W-PAAR-A/W-PAAR-B steuern D310, welche Sitzungen je Paar        
009760* gegenuebergestellt werden (1=ASIA 2=EUROPA 3=NY); W-PAAR-GEGEN-TAG
009770* steuert D320 (Sitzung gegen Tagesspanne insgesamt)              
009780******************************************************************
009790 D300-CORRELATIONS SECTION.                                       
009800 D300-00.                                                         
009810     MOVE 1 TO W-PAAR-A                                           
009820     MOVE 2 TO W-PAAR-B                                           
009830     PERFORM D310-LOAD-PAIR                                       
009840     PERFORM U800-PEARSON                                         
009850     MOVE PX-R TO KORR-ASIA-EUROPA                                
009860                                                                  
009870     MOVE 2 TO W-PAAR-A                                           
009880     MOVE 3 TO W-PAAR-B                                           
009890     PERFORM D310-LOAD-PAIR                                       
009900     PERFORM U800-PEARSON                                         
009910     MOVE PX-R TO KORR-EUROPA-NY                                  
009920                                                                  
009930     MOVE 1 TO W-PAAR-A                                           
009940     MOVE 3 TO W-PAAR-B                                           
009950     PERFORM D310-LOAD-PAIR                                       
009960     PERFORM U800-PEARSON                                         
009970     MOVE PX-R TO KORR-ASIA-NY                                    
009980                                                                  
009990     MOVE 1 TO W-PAAR-A                                           
010000     PERFORM D320-LOAD-PAIR-DAY                                   
010010     PERFORM U800-PEARSON                                         
010020     MOVE PX-R TO KORR-ASIA-DAY                                   
010030                                                                  
010040     MOVE 2 TO W-PAAR-A                                           
010050     PERFORM D320-LOAD-PAIR-DAY                                   
010060     PERFORM U800-PEARSON                                         
010070     MOVE PX-R TO KORR-EUROPA-DAY                                 
010080                                                                  
010090     MOVE 3 TO W-PAAR-A                                           
010100     PERFORM D320-LOAD-PAIR-DAY                                   
010110     PERFORM U800-PEARSON                                         
010120     MOVE PX-R TO KORR-NY-DAY                                     
010130     .                                                            
010140 D300-99.                                                         
010150     EXIT.                                                        
010160                                                                  
010170******************************************************************
010180* Werte-Paar fuer zwei Sitzungsarten (W-PAAR-A / W-PAAR-B) in die 
010190* Pearson-Arbeitsarrays uebertragen - nur Tage, an denen beide    
010200* Sitzungen vorhanden sind                                        
010210******************************************************************
010220 D310-LOAD-PAIR SECTION.                                          
010230 D310-00.                                                         
010240     MOVE ZERO TO PX-N                                            
010250     MOVE 1 TO C4-I1                                              
010260                                                                  
010270 D310-10.                                                         
010280     IF  C4-I1 > C4-NUMDAYS                                       
010290         GO TO D310-99                                            
010300     END-IF                                                       
010310     SET DX-IDX TO C4-I1                                          
010320                                                                  
010330     PERFORM D330-PICK-SESNR-A                                    
010340     PERFORM D340-PICK-SESNR-B                                    
010350                                                                  
010360     IF  W-SESNR-A NOT = ZERO AND W-SESNR-B NOT = ZERO            
010370         ADD 1 TO PX-N                                            
010380         SET C4-SESNR TO W-SESNR-A                                
010390         MOVE SES-RANGE(C4-SESNR) TO PX-X-ARRAY(PX-N)             
010400         SET C4-SESNR TO W-SESNR-B                                
010410         MOVE SES-RANGE(C4-SESNR) TO PX-Y-ARRAY(PX-N)             
010420     END-IF                                                       
010430                                                                  
010440     ADD 1 TO C4-I1                                               
010450     GO TO D310-10                                                
010460     .                                                            
010470 D310-99.                                                         
010480     EXIT.                                                        
010490                                                                  
010500******************************************************************
010510* Werte-Paar fuer eine Sitzungsart (W-PAAR-A) gegen die Tagesspanne
010520* insgesamt (DX-RANGE) in die Pearson-Arbeitsarrays uebertragen   
010530******************************************************************
010540 D320-LOAD-PAIR-DAY SECTION.                                      
010550 D320-00.                                                         
010560     MOVE ZERO TO PX-N                                            
010570     MOVE 1 TO C4-I1                                              
010580                                                                  
010590 D320-10.                                                         
010600     IF  C4-I1 > C4-NUMDAYS                                       
010610         GO TO D320-99                                            
010620     END-IF                                                       
010630     SET DX-IDX TO C4-I1                                          
010640                                                                  
010650     PERFORM D330-PICK-SESNR-A                                    
010660                                                                  
010670     IF  W-SESNR-A NOT = ZERO                                     
010680         ADD 1 TO PX-N                                            
010690         SET C4-SESNR TO W-SESNR-A                                
010700         MOVE SES-RANGE(C4-SESNR)  TO PX-X-ARRAY(PX-N)            
010710         MOVE DX-RANGE(DX-IDX)     TO PX-Y-ARRAY(PX-N)            
010720     END-IF                                                       
010730                                                                  
010740     ADD 1 TO C4-I1                                               
010750     GO TO D320-10                                                
010760     .                                                            
010770 D320-99.                                                         
010780     EXIT.                                                        
010790                                                                  
010800******************************************************************
010810* Sitzungsverweis (ASIA/EUROPA/NY) des aktuellen Tages (DX-IDX)   
010820* entsprechend W-PAAR-A ermitteln - 0, wenn die Sitzung an diesem 
010830* Tag nicht vorhanden ist                                         
010840******************************************************************
010850 D330-PICK-SESNR-A SECTION.                                       
010860 D330-00.                                                         
010870     EVALUATE W-PAAR-A                                            
010880         WHEN 1 MOVE DX-ASIA-IDX(DX-IDX)   TO W-SESNR-A           
010890         WHEN 2 MOVE DX-EUROPA-IDX(DX-IDX) TO W-SESNR-A           
010900         WHEN 3 MOVE DX-NY-IDX(DX-IDX)     TO W-SESNR-A           
010910     END-EVALUATE                                                 
010920     .                                                            
010930 D330-99.                                                         
010940     EXIT.                                                        
010950                                                                  
010960******************************************************************
010970* Sitzungsverweis entsprechend W-PAAR-B ermitteln (analog D330)   
010980******************************************************************
010990 D340-PICK-SESNR-B SECTION.                                       
011000 D340-00.                                                         
011010     EVALUATE W-PAAR-B                                            
011020         WHEN 1 MOVE DX-ASIA-IDX(DX-IDX)   TO W-SESNR-B           
011030         WHEN 2 MOVE DX-EUROPA-IDX(DX-IDX) TO W-SESNR-B           
011040         WHEN 3 MOVE DX-NY-IDX(DX-IDX)     TO W-SESNR-B           
011050     END-EVALUATE                                                 
011060     .                                                            
011070 D340-99.                                                         
011080     EXIT.                                                        
011090                                                                  
011100******************************************************************
011110* Korrelationskoeffizient nach Bravais-Pearson ueber PX-X-ARRAY / 
011120* PX-Y-ARRAY (PX-N Werte) - Ergebnis PX-R, 0 bei weniger als 2    
011130* Werten (zu wenig Tage mit beiden Sitzungen vorhanden)           
011140******************************************************************
011150 U800-PEARSON SECTION.                                            
011160 U800-00.                                                         
011170     MOVE ZERO TO PX-R                                            
011180     IF  PX-N < 2                                                 
011190         GO TO U800-99                                            
011200     END-IF                                                       
011210                                                                  
011220     MOVE ZERO TO PX-SUM-X                                        
011230     MOVE ZERO TO PX-SUM-Y                                        
011240     MOVE ZERO TO PX-SUM-XY                                       
011250     MOVE ZERO TO PX-SUM-X2                                       
011260     MOVE ZERO TO PX-SUM-Y2                                       
011270     MOVE 1     TO C4-I2                                          
011280                                                                  
011290 U800-10.                                                         
011300     IF  C4-I2 > PX-N                                             
011310         GO TO U800-20                                            
011320     END-IF                                                       
011330     ADD PX-X-ARRAY(C4-I2) TO PX-SUM-X                            
011340     ADD PX-Y-ARRAY(C4-I2) TO PX-SUM-Y                            
011350     COMPUTE PX-SUM-XY = PX-SUM-XY +                              
011360             (PX-X-ARRAY(C4-I2) * PX-Y-ARRAY(C4-I2))              
011370     COMPUTE PX-SUM-X2 = PX-SUM-X2 +                              
011380             (PX-X-ARRAY(C4-I2) * PX-X-ARRAY(C4-I2))              
011390     COMPUTE PX-SUM-Y2 = PX-SUM-Y2 +                              
011400             (PX-Y-ARRAY(C4-I2) * PX-Y-ARRAY(C4-I2))              
011410     ADD 1 TO C4-I2                                               
011420     GO TO U800-10                                                
011430                                                                  
011440 U800-20.                                                         
011450     COMPUTE PX-NUMER = (PX-N * PX-SUM-XY) - (PX-SUM-X * PX-SUM-Y)
011460     COMPUTE PX-DENOM-X = (PX-N * PX-SUM-X2) -                    
011470             (PX-SUM-X * PX-SUM-X)                                
011480     COMPUTE PX-DENOM-Y = (PX-N * PX-SUM-Y2) -                    
011490             (PX-SUM-Y * PX-SUM-Y)                                
011500                                                                  
011510     IF  PX-DENOM-X <= ZERO OR PX-DENOM-Y <= ZERO                 
011520         GO TO U800-99                                            
011530     END-IF                                                       
011540                                                                  
011550     MOVE PX-DENOM-X TO U6-RADIKAND                               
011560     PERFORM U900-WURZEL-NEWTON                                   
011570     MOVE U6-WURZEL  TO PX-DENOM-X                                
011580                                                                  
011590     MOVE PX-DENOM-Y TO U6-RADIKAND                               
011600     PERFORM U900-WURZEL-NEWTON                                   
011610     MOVE U6-WURZEL  TO PX-DENOM-Y                                
011620                                                                  
011630     COMPUTE PX-DENOM = PX-DENOM-X * PX-DENOM-Y                   
011640     IF  PX-DENOM = ZERO                                          
011650         GO TO U800-99                                            
011660     END-IF                                                       
011670                                                                  
011680     COMPUTE PX-R ROUNDED = PX-NUMER / PX-DENOM                   
011690     .                                                            
011700 U800-99.                                                         
011710     EXIT.                                                        
011720                                                                  
011730******************************************************************
011740* Eroeffnungsgaps - EUROPA-Open minus ASIA-Open und NY-Open minus 
011750* EUROPA-Open, je Tag mit beiden erforderlichen Sitzungen         
011760******************************************************************
011770 D400-GAPS SECTION.                                               
011780 D400-00.                                                         
011790     MOVE 1 TO C4-I1                                              
011800                                                                  
011810 D400-10.                                                         
011820     IF  C4-I1 > C4-NUMDAYS                                       
011830         GO TO D400-99                                            
011840     END-IF                                                       
011850     SET DX-IDX TO C4-I1                                          
011860                                                                  
011870     IF  DX-ASIA-IDX(DX-IDX) NOT = ZERO AND                       
011880         DX-EUROPA-IDX(DX-IDX) NOT = ZERO                         
011890         SET C4-SESNR TO DX-EUROPA-IDX(DX-IDX)                    
011900         MOVE SES-OPEN(C4-SESNR) TO GP-CUR                        
011910         SET C4-SESNR TO DX-ASIA-IDX(DX-IDX)                      
011920         SUBTRACT SES-OPEN(C4-SESNR) FROM GP-CUR                  
011930         PERFORM D410-ACCUM-GAP-EA                                
011940     END-IF                                                       
011950                                                                  
011960     IF  DX-EUROPA-IDX(DX-IDX) NOT = ZERO AND                     
011970         DX-NY-IDX(DX-IDX) NOT = ZERO                             
011980         SET C4-SESNR TO DX-NY-IDX(DX-IDX)                        
011990         MOVE SES-OPEN(C4-SESNR) TO GP-CUR                        
012000         SET C4-SESNR TO DX-EUROPA-IDX(DX-IDX)                    
012010         SUBTRACT SES-OPEN(C4-SESNR) FROM GP-CUR                  
012020         PERFORM D420-ACCUM-GAP-NE                                
012030     END-IF                                                       
012040                                                                  
012050     ADD 1 TO C4-I1                                               
012060     GO TO D400-10                                                
012070     .                                                            
012080 D400-99.                                                         
012090     EXIT.                                                        
012100                                                                  
012110******************************************************************
012120* Gap EUROPA-ASIA (GP-CUR) einrechnen                             
012130******************************************************************
012140 D410-ACCUM-GAP-EA SECTION.                                       
012150 D410-00.                                                         
012160     ADD 1 TO GP-EA-N                                             
012170     ADD GP-CUR TO GP-EA-SUM                                      
012180     COMPUTE GP-EA-SUM2 = GP-EA-SUM2 + (GP-CUR * GP-CUR)          
012190     IF  GP-EA-N = 1                                              
012200         MOVE GP-CUR TO GP-EA-MIN                                 
012210         MOVE GP-CUR TO GP-EA-MAX                                 
012220     ELSE                                                         
012230         IF  GP-CUR < GP-EA-MIN                                   
012240             MOVE GP-CUR TO GP-EA-MIN                             
012250         END-IF                                                   
012260         IF  GP-CUR > GP-EA-MAX                                   
012270             MOVE GP-CUR TO GP-EA-MAX                             
012280         END-IF                                                   
012290     END-IF                                                       
012300     .                                                            
012310 D410-99.                                                         
012320     EXIT.                                                        
012330                                                                  
012340******************************************************************
012350* Gap NY-EUROPA (GP-CUR) einrechnen                               
012360******************************************************************
012370 D420-ACCUM-GAP-NE SECTION.                                       
012380 D420-00.                                                         
012390     ADD 1 TO GP-NE-N                                             
012400     ADD GP-CUR TO GP-NE-SUM                                      
012410     COMPUTE GP-NE-SUM2 = GP-NE-SUM2 + (GP-CUR * GP-CUR)          
012420     IF  GP-NE-N = 1                                              
012430         MOVE GP-CUR TO GP-NE-MIN                                 
012440         MOVE GP-CUR TO GP-NE-MAX                                 
012450     ELSE                                                         
012460         IF  GP-CUR < GP-NE-MIN                                   
012470             MOVE GP-CUR TO GP-NE-MIN                             
012480         END-IF                                                   
012490         IF  GP-CUR > GP-NE-MAX                                   
012500             MOVE GP-CUR TO GP-NE-MAX                             
012510         END-IF                                                   
012520     END-IF                                                       
012530     .                                                            
012540 D420-99.                                                         
012550     EXIT.                                                        
012560                                                                  
012570******************************************************************
012580* Kreuztabelle Tagesklasse (FUERTE/INTERMEDIO/LATERAL) x Sitzung  
012590******************************************************************
012600 D500-CROSSTAB SECTION.                                           
012610 D500-00.                                                         
012620     MOVE "FUERTE    " TO XT-CLASS(1)                             
012630     MOVE "INTERMEDIO" TO XT-CLASS(2)                             
012640     MOVE "LATERAL   " TO XT-CLASS(3)                             
012650                                                                  
012660     MOVE 1 TO C4-I1                                              
012670                                                                  
012680 D500-10.                                                         
012690     IF  C4-I1 > C4-NUMSES                                        
012700         GO TO D500-99                                            
012710     END-IF                                                       
012720     SET SES-IDX TO C4-I1                                         
012730     PERFORM D510-CROSSTAB-ONE-SES                                
012740     ADD 1 TO C4-I1                                               
012750     GO TO D500-10                                                
012760     .                                                            
012770 D500-99.                                                         
012780     EXIT.                                                        
012790                                                                  
012800******************************************************************
012810* Eine Sitzung in die Kreuztabelle einordnen - Tagesklasse kommt  
012820* ueber den Tagesquerverweis zur gleichlautenden SES-DATE         
012830******************************************************************
012840 D510-CROSSTAB-ONE-SES SECTION.                                   
012850 D510-00.                                                         
012860     PERFORM D520-FIND-DAYCLASS                                   
012870     IF  W-CLASSIDX = ZERO                                        
012880         GO TO D510-99                                            
012890     END-IF                                                       
012900                                                                  
012910     EVALUATE TRUE                                                
012920         WHEN SES-IS-ASIA(SES-IDX)   MOVE 1 TO C4-I2              
012930         WHEN SES-IS-EUROPA(SES-IDX) MOVE 2 TO C4-I2              
012940         WHEN SES-IS-NY(SES-IDX)     MOVE 3 TO C4-I2              
012950         WHEN OTHER GO TO D510-99                                 
012960     END-EVALUATE                                                 
012970                                                                  
012980     ADD 1 TO XT-N(W-CLASSIDX C4-I2)                              
012990     ADD SES-RANGE(SES-IDX) TO XT-SUM-RANGE(W-CLASSIDX C4-I2)     
013000     COMPUTE XT-SUM2-RANGE(W-CLASSIDX C4-I2) =                    
013010             XT-SUM2-RANGE(W-CLASSIDX C4-I2) +                    
013020             (SES-RANGE(SES-IDX) * SES-RANGE(SES-IDX))            
013030     ADD SES-VOLUME(SES-IDX) TO XT-SUM-VOL(W-CLASSIDX C4-I2)      
013040     .                                                            
013050 D510-99.                                                         
013060     EXIT.                                                        
013070                                                                  
013080******************************************************************
013090* Klassenindex (1=FUERTE 2=INTERMEDIO 3=LATERAL) fuer die aktuelle
013100* Sitzung (SES-IDX) aus der Tagesquerverweistabelle ermitteln     
013110******************************************************************
013120 D520-FIND-DAYCLASS SECTION.                                      
013130 D520-00.                                                         
013140     MOVE ZERO TO W-CLASSIDX                                      
013150     MOVE 1 TO C4-SESNR                                           
013160                                                                  
013170 D520-10.                                                         
013180     IF  C4-SESNR > C4-NUMDAYS                                    
013190         GO TO D520-99                                            
013200     END-IF                                                       
013210     SET DX-IDX TO C4-SESNR                                       
013220                                                                  
013230     IF  DX-DATE(DX-IDX) = SES-DATE(SES-IDX)                      
013240         EVALUATE DX-CLASS(DX-IDX)                                
013250             WHEN "FUERTE    " MOVE 1 TO W-CLASSIDX               
013260             WHEN "INTERMEDIO" MOVE 2 TO W-CLASSIDX               
013270             WHEN "LATERAL   " MOVE 3 TO W-CLASSIDX               
013280         END-EVALUATE                                             
013290         GO TO D520-99                                            
013300     END-IF                                                       
013310                                                                  
013320     ADD 1 TO C4-SESNR                                            
013330     GO TO D520-10                                                
013340     .                                                            
013350 D520-99.                                                         
013360     EXIT.                                                        
013370                                                                  
013380******************************************************************
013390* Bericht Abschnitt 1 - Verteilung je Sitzung                     
013400******************************************************************
013410 E100-PRINT-DIST SECTION.                                         
013420 E100-00.                                                         
013430     WRITE SESSRPT-LINE FROM RPT-TITELZEILE                       
013440         AFTER ADVANCING TOP-OF-FORM                              
013450     WRITE SESSRPT-LINE FROM RPT-TRENNZEILE AFTER ADVANCING 1     
013460     WRITE SESSRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1     
013470     WRITE SESSRPT-LINE FROM RPT-DIST-TITEL AFTER ADVANCING 1     
013480                                                                  
013490     MOVE 1 TO C4-I1                                              
013500 E100-10.                                                         
013510     IF  C4-I1 > 3                                                
013520         GO TO E100-99                                            
013530     END-IF                                                       
013540     MOVE C4-I1 TO C4-I2                                          
013550     PERFORM E110-PRINT-ONE-DIST                                  
013560     ADD 1 TO C4-I1                                               
013570     GO TO E100-10                                                
013580     .                                                            
013590 E100-99.                                                         
013600     EXIT.                                                        
013610                                                                  
013620******************************************************************
013630* Eine Verteilungszeile (DIST-ENTRY(C4-I2)) drucken               
013640******************************************************************
013650 E110-PRINT-ONE-DIST SECTION.                                     
013660 E110-00.                                                         
013670     MOVE K-SES-NAMEN(C4-I2) TO RDS-NAME                          
013680     MOVE DS-N(C4-I2)        TO RDS-N                             
013690                                                                  
013700     IF  DS-N(C4-I2) = ZERO                                       
013710         MOVE ZERO TO RDS-MEANR                                   
013720         MOVE ZERO TO RDS-SDR                                     
013730         MOVE ZERO TO RDS-MIN                                     
013740         MOVE ZERO TO RDS-MAX                                     
013750         MOVE ZERO TO RDS-PCT                                     
013760         MOVE ZERO TO RDS-VOL                                     
013770         WRITE SESSRPT-LINE FROM RPT-DIST-DETAIL AFTER ADVANCING 1
013780         GO TO E110-99                                            
013790     END-IF                                                       
013800                                                                  
013810     MOVE DS-SUM-RANGE(C4-I2)  TO U7-SUM                          
013820     MOVE DS-SUM2-RANGE(C4-I2) TO U7-SUM2                         
013830     MOVE DS-N(C4-I2)          TO U7-N                            
013840     PERFORM U700-MEAN-SD                                         
013850     MOVE U7-MEAN              TO RDS-MEANR                       
013860     MOVE U7-SD                TO RDS-SDR                         
013870                                                                  
013880     MOVE DS-MIN-RANGE(C4-I2)  TO RDS-MIN                         
013890     MOVE DS-MAX-RANGE(C4-I2)  TO RDS-MAX                         
013900                                                                  
013910     MOVE DS-SUM-PCT(C4-I2)    TO U7-SUM                          
013920     MOVE DS-SUM2-PCT(C4-I2)   TO U7-SUM2                         
013930     PERFORM U700-MEAN-SD                                         
013940     MOVE U7-MEAN              TO RDS-PCT                         
013950                                                                  
013960     COMPUTE RDS-VOL = DS-SUM-VOL(C4-I2) / DS-N(C4-I2)            
013970                                                                  
013980     WRITE SESSRPT-LINE FROM RPT-DIST-DETAIL AFTER ADVANCING 1    
013990     .                                                            
014000 E110-99.                                                         
014010     EXIT.                                                        
014020                                                                  
014030******************************************************************
014040* Bericht Abschnitt 2 - Dominante Sitzung                         
014050******************************************************************
014060 E200-PRINT-DOM SECTION.                                          
014070 E200-00.                                                         
014080     WRITE SESSRPT-LINE FROM RPT-LEERZEILE AFTER ADVANCING 1      
014090     WRITE SESSRPT-LINE FROM RPT-DOM-TITEL AFTER ADVANCING 1      
014100                                                                  
014110     MOVE 1 TO C4-I1                                              
014120 E200-10.                                                         
014130     IF  C4-I1 > 3                                                
014140         GO TO E200-99                                            
014150     END-IF                                                       
014160                                                                  
014170     MOVE K-SES-NAMEN(C4-I1) TO RDM-NAME                          
014180     MOVE DS-DOMCNT(C4-I1)   TO RDM-N                             
014190     IF  C4-NUMDAYS = ZERO                                        
014200         MOVE ZERO TO RDM-PCT                                     
014210     ELSE                                                         
014220         COMPUTE RDM-PCT ROUNDED =                                
014230                 (DS-DOMCNT(C4-I1) / C4-NUMDAYS) * 100            
014240     END-IF                                                       
014250     WRITE SESSRPT-LINE FROM RPT-DOM-DETAIL AFTER ADVANCING 1     
014260                                                                  
014270     ADD 1 TO C4-I1                                               
014280     GO TO E200-10                                                
014290     .                                                            
014300 E200-99.                                                         
014310     EXIT.                                                        
014320                                                                  
014330******************************************************************
014340* Bericht Abschnitt 3 - Korrelationen                             
014350******************************************************************
014360 E300-PRINT-KORR SECTION.                                         
014370 E300-00.                                                         
014380     WRITE SESSRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1     
014390     WRITE SESSRPT-LINE FROM RPT-KORR-TITEL AFTER ADVANCING 1     
014400                                                                  
014410     MOVE "ASIA - EUROPA"     TO RKO-PAAR                         
014420     MOVE KORR-ASIA-EUROPA    TO RKO-WERT                         
014430     PERFORM E310-PRINT-KORR-LINE                                 
014440                                                                  
014450     MOVE "EUROPA - NY"       TO RKO-PAAR                         
014460     MOVE KORR-EUROPA-NY      TO RKO-WERT                         
014470     PERFORM E310-PRINT-KORR-LINE                                 
014480                                                                  
014490     MOVE "ASIA - NY"         TO RKO-PAAR                         
014500     MOVE KORR-ASIA-NY        TO RKO-WERT                         
014510     PERFORM E310-PRINT-KORR-LINE                                 
014520                                                                  
014530     MOVE "ASIA - TAG"        TO RKO-PAAR                         
014540     MOVE KORR-ASIA-DAY       TO RKO-WERT                         
014550     PERFORM E310-PRINT-KORR-LINE                                 
014560                                                                  
014570     MOVE "EUROPA - TAG"      TO RKO-PAAR                         
014580     MOVE KORR-EUROPA-DAY     TO RKO-WERT                         
014590     PERFORM E310-PRINT-KORR-LINE                                 
014600                                                                  
014610     MOVE "NY - TAG"          TO RKO-PAAR                         
014620     MOVE KORR-NY-DAY         TO RKO-WERT                         
014630     PERFORM E310-PRINT-KORR-LINE                                 
014640     .                                                            
014650 E300-99.                                                         
014660     EXIT.                                                        
014670                                                                  
014680******************************************************************
014690* Eine Korrelationszeile mit verbaler Einordnung der Staerke drucken
014700* (RKO-PAAR/RKO-WERT sind bereits gefuellt)                       
014710******************************************************************
014720 E310-PRINT-KORR-LINE SECTION.                                    
014730 E310-00.                                                         
014740     MOVE RKO-WERT TO U6-RADIKAND                                 
014750     IF  U6-RADIKAND < ZERO                                       
014760         COMPUTE U6-RADIKAND = U6-RADIKAND * -1                   
014770     END-IF                                                       
014780                                                                  
014790     EVALUATE TRUE                                                
014800         WHEN U6-RADIKAND > 0.700                                 
014810             MOVE "FUERTE"            TO RKO-INTERP               
014820         WHEN U6-RADIKAND > 0.400                                 
014830             MOVE "MODERADA"          TO RKO-INTERP               
014840         WHEN U6-RADIKAND > 0.200                                 
014850             MOVE "DEBIL"             TO RKO-INTERP               
014860         WHEN OTHER                                               
014870             MOVE "SIN CORRELACION"   TO RKO-INTERP               
014880     END-EVALUATE                                                 
014890                                                                  
014900     IF  U6-RADIKAND > 0.200                                      
014910         IF  RKO-WERT < ZERO                                      
014920             STRING RKO-INTERP DELIMITED BY SPACE " NEGATIVA"     
014930                    INTO RKO-INTERP                               
014940         ELSE                                                     
014950             STRING RKO-INTERP DELIMITED BY SPACE " POSITIVA"     
014960                    INTO RKO-INTERP                               
014970         END-IF                                                   
014980     END-IF                                                       
014990                                                                  
015000     WRITE SESSRPT-LINE FROM RPT-KORR-DETAIL AFTER ADVANCING 1    
015010     .                                                            
015020 E310-99.                                                         
015030     EXIT.                                                        
015040                                                                  
015050******************************************************************
015060* Bericht Abschnitt 4 - Eroeffnungsgaps                           
015070******************************************************************
015080 E400-PRINT-GAPS SECTION.                                         
015090 E400-00.                                                         
015100     WRITE SESSRPT-LINE FROM RPT-LEERZEILE AFTER ADVANCING 1      
015110     WRITE SESSRPT-LINE FROM RPT-GAP-TITEL AFTER ADVANCING 1      
015120                                                                  
015130     MOVE "EUROPA - ASIA   " TO RGP-LABEL                         
015140     MOVE GP-EA-N            TO RGP-N                             
015150     IF  GP-EA-N = ZERO                                           
015160         MOVE ZERO TO RGP-MW                                      
015170         MOVE ZERO TO RGP-SD                                      
015180         MOVE ZERO TO RGP-MIN                                     
015190         MOVE ZERO TO RGP-MAX                                     
015200     ELSE                                                         
015210         MOVE GP-EA-SUM  TO U7-SUM                                
015220         MOVE GP-EA-SUM2 TO U7-SUM2                               
015230         MOVE GP-EA-N    TO U7-N                                  
015240         PERFORM U700-MEAN-SD                                     
015250         MOVE U7-MEAN    TO RGP-MW                                
015260         MOVE U7-SD      TO RGP-SD                                
015270         MOVE GP-EA-MIN  TO RGP-MIN                               
015280         MOVE GP-EA-MAX  TO RGP-MAX                               
015290     END-IF                                                       
015300     WRITE SESSRPT-LINE FROM RPT-GAP-DETAIL AFTER ADVANCING 1     
015310                                                                  
015320     MOVE "NY - EUROPA     " TO RGP-LABEL                         
015330     MOVE GP-NE-N            TO RGP-N                             
015340     IF  GP-NE-N = ZERO                                           
015350         MOVE ZERO TO RGP-MW                                      
015360         MOVE ZERO TO RGP-SD                                      
015370         MOVE ZERO TO RGP-MIN                                     
015380         MOVE ZERO TO RGP-MAX                                     
015390     ELSE                                                         
015400         MOVE GP-NE-SUM  TO U7-SUM                                
015410         MOVE GP-NE-SUM2 TO U7-SUM2                               
015420         MOVE GP-NE-N    TO U7-N                                  
015430         PERFORM U700-MEAN-SD                                     
015440         MOVE U7-MEAN    TO RGP-MW                                
015450         MOVE U7-SD      TO RGP-SD                                
015460         MOVE GP-NE-MIN  TO RGP-MIN                               
015470         MOVE GP-NE-MAX  TO RGP-MAX                               
015480     END-IF                                                       
015490     WRITE SESSRPT-LINE FROM RPT-GAP-DETAIL AFTER ADVANCING 1     
015500     .                                                            
015510 E400-99.                                                         
015520     EXIT.                                                        
015530                                                                  
015540******************************************************************
015550* Bericht Abschnitt 5 - Tagestyp x Sitzung                        
015560******************************************************************
015570 E500-PRINT-XT SECTION.                                           
015580 E500-00.                                                         
015590     WRITE SESSRPT-LINE FROM RPT-LEERZEILE AFTER ADVANCING 1      
015600     WRITE SESSRPT-LINE FROM RPT-XT-TITEL  AFTER ADVANCING 1      
015610                                                                  
015620     MOVE 1 TO C4-I1                                              
015630 E500-10.                                                         
015640     IF  C4-I1 > 3                                                
015650         GO TO E500-99                                            
015660     END-IF                                                       
015670     MOVE 1 TO C4-I2                                              
015680 E500-20.                                                         
015690     IF  C4-I2 > 3                                                
015700         ADD 1 TO C4-I1                                           
015710         GO TO E500-10                                            
015720     END-IF                                                       
015730     PERFORM E510-PRINT-ONE-XT                                    
015740     ADD 1 TO C4-I2                                               
015750     GO TO E500-20                                                
015760     .                                                            
015770 E500-99.                                                         
015780     EXIT.                                                        
015790                                                                  
015800******************************************************************
015810* Eine Kreuztabellenzeile (CROSS-ENTRY(C4-I1) XT-SES(C4-I2)) drucken
015820* - nur wenn wenigstens ein Eintrag vorhanden ist                 
015830******************************************************************
015840 E510-PRINT-ONE-XT SECTION.                                       
015850 E510-00.                                                         
015860     IF  XT-N(C4-I1 C4-I2) = ZERO                                 
015870         GO TO E510-99                                            
015880     END-IF                                                       
015890                                                                  
015900     MOVE XT-CLASS(C4-I1)        TO RXT-CLASS                     
015910     MOVE K-SES-NAMEN(C4-I2)     TO RXT-NAME                      
015920     MOVE XT-N(C4-I1 C4-I2)      TO RXT-N                         
015930                                                                  
015940     MOVE XT-SUM-RANGE(C4-I1 C4-I2) TO U7-SUM                     
015950     MOVE XT-SUM2-RANGE(C4-I1 C4-I2) TO U7-SUM2                   
015960     MOVE XT-N(C4-I1 C4-I2)          TO U7-N                      
015970     PERFORM U700-MEAN-SD                                         
015980     MOVE U7-MEAN                TO RXT-MEANR                     
015990                                                                  
016000     COMPUTE RXT-VOL = XT-SUM-VOL(C4-I1 C4-I2) / XT-N(C4-I1 C4-I2)
016010                                                                  
016020     WRITE SESSRPT-LINE FROM RPT-XT-DETAIL AFTER ADVANCING 1      
016030     .                                                            
016040 E510-99.                                                         
016050     EXIT.                                                        
