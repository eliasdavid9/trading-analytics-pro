000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. PRDDRV0E.                                            
000130 AUTHOR. H. ROTTMANN.                                             
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 1991-02-14.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-31                                  
000210* Letzte Version   :: D.02.01                                     
000220* Kurzbeschreibung :: Prognoseregeln aus Wochentag/Sitzung/Serie  
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1991-02-14| hrt | Neuerstellung - Wochentagsquote Fuerte/
000300*       |          |     | Lateral je Mo-Fr                       
000310*A.01.00|1995-07-03| hrt | Serienmuster (2 Vortage gleiche Klasse)
000320*       |          |     | ergaenzt                               
000330*B.00.00|1998-10-26| kl  | JAHR-2000-ANPASSUNG Datumsfelder 4-stg.
000340*B.00.01|1999-01-15| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000350*C.00.00|2011-04-19| rbg | Sitzungs-Folgewahrscheinlichkeit ASIA->
000360*       |          |     | EUROPA und EUROPA->NY aufgenommen      
000370*C.01.00|2014-09-08| rbg | Umstieg auf Minutenbalkenquelle PROCBARS
000380*       |          |     | (Sitzungsspannen werden hier neu verdichtet,
000390*       |          |     | da kein eigener Sitzungsexportsatz vorliegt)
000400*D.00.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000410*D.01.00|2024-05-06| jnw | Ticket HA-4478: Regelkonfidenz ALTA/MEDIA
000420*       |          |     | Stufen eingefuehrt (vorher nur ein Schwellwert)
000430*D.02.00|2025-11-21| dkr | Ticket HA-4688: Kontextprognose fuer den
000440*       |          |     | letzten verarbeiteten Handelstag ergaenzt
000450*D.02.01|2026-07-31| dkr | Ticket HA-4722: Berichtslayout an      
000460*       |          |     | Abteilungsstandard angepasst           
000470*----------------------------------------------------------------*
000480*                                                                 
000490* Programmbeschreibung                                            
000500* --------------------                                            
000510* Liest die angereicherten Balken (PROCBARS) und den Klassifika-  
000520* tionsexport (CLASSOUT), verdichtet je Handelstag die Spannen der
000530* drei Sitzungen neu (kein eigener Sitzungsexportsatz vorhanden) und
000540* leitet daraus Prognoseregeln ab: Wochentagsquote je Klasse, Sitzungs-
000550* Folgewahrscheinlichkeit (ASIA->EUROPA, EUROPA->NY) und Serienmuster
000560* (zwei gleichartige Vortage). Kontextprognose erfolgt fuer den   
000570* letzten in CLASSOUT verarbeiteten Handelstag. Ausgabe: PREDRPT. 
000580*                                                                 
000590******************************************************************
000600                                                                  
000610 ENVIRONMENT DIVISION.                                            
000620 CONFIGURATION SECTION.                                           
000630 SPECIAL-NAMES.                                                   
000640     C01 IS TOP-OF-FORM                                           
000650     SWITCH-15 IS ANZEIGE-VERSION                                 
000660         ON STATUS IS SHOW-VERSION.                               
000670                                                                  
000680 INPUT-OUTPUT SECTION.                                            
000690 FILE-CONTROL.                                                    
000700     SELECT PROCBARS  ASSIGN TO "PROCBARS".                       
000710     SELECT CLASSOUT  ASSIGN TO "CLASSOUT"                        
000720                      ORGANIZATION IS LINE SEQUENTIAL.            
000730     SELECT PREDRPT   ASSIGN TO "PREDRPT"                         
000740                      ORGANIZATION IS LINE SEQUENTIAL.            
000750                                                                  
000760 DATA DIVISION.                                                   
000770 FILE SECTION.                                                    
000780 FD  PROCBARS.                                                    
000790     COPY    BARLYT.                                              
000800                                                                  
000810 FD  CLASSOUT.                                                    
000820 01  CLASSOUT-RECORD              PIC X(129).                     
000830                                                                  
000840 FD  PREDRPT.                                                     
000850 01  PREDRPT-LINE                 PIC X(80).                      
000860                                                                  
000870 WORKING-STORAGE SECTION.                                         
000880*--------------------------------------------------------------------*
000890* Comp-Felder: Praefix Cn                                         
000900*--------------------------------------------------------------------*
000910 01          COMP-FELDER.                                         
000920     05      C4-I1                PIC S9(04) COMP.                
000930     05      C4-I2                PIC S9(04) COMP.                
000940     05      C4-NUMDAYS           PIC S9(04) COMP VALUE ZERO.     
000950     05      C4-WTAG               PIC S9(04) COMP.               
000960     05      C4-N                  PIC S9(04) COMP.               
000970     05      FILLER               PIC  X(06).                     
000980                                                                  
000990*--------------------------------------------------------------------*
001000* Tagestabelle - neu verdichtete Sitzungsspannen je Handelstag, in
001010* Datumsreihenfolge wie in CLASSOUT abgelegt                      
001020*--------------------------------------------------------------------*
001030 01          DAY-TABLE.                                           
001040     05      DAY-ENTRY OCCURS 1200 TIMES                          
001050                       INDEXED BY DT-IDX.                         
001060          10 DT-DATE               PIC  9(08).                    
001070          10 DT-WEEKDAY            PIC  9(01).                    
001080          10 DT-CLASS              PIC  X(10).                    
001090          10 DT-ASIA-RANGE         PIC S9(07)V99.                 
001100          10 DT-ASIA-PRESENT       PIC  X(01).                    
001110               88 DT-HAS-ASIA               VALUE "J".            
001120          10 DT-EUROPA-RANGE       PIC S9(07)V99.                 
001130          10 DT-EUROPA-PRESENT     PIC  X(01).                    
001140               88 DT-HAS-EUROPA             VALUE "J".            
001150          10 DT-NY-RANGE           PIC S9(07)V99.                 
001160          10 DT-NY-PRESENT         PIC  X(01).                    
001170               88 DT-HAS-NY                 VALUE "J".            
001180          10 FILLER                PIC  X(09).                    
001190                                                                  
001200*--------------------------------------------------------------------*
001210* Wochentags-Kreuztabelle (5 x 3) - Praefix WT                    
001220*--------------------------------------------------------------------*
001230 01          WEEKDAY-TABLE.                                       
001240     05      WT-ENTRY OCCURS 5 TIMES.                             
001250          10 WT-N                  PIC S9(05) COMP VALUE ZERO.    
001260          10 WT-FUERTE             PIC S9(05) COMP VALUE ZERO.    
001270          10 WT-INTERMEDIO         PIC S9(05) COMP VALUE ZERO.    
001280          10 WT-LATERAL            PIC S9(05) COMP VALUE ZERO.    
001290          10 WT-PROB-FUERTE REDEFINES WT-FUERTE                   
001300                                  PIC S9(05) COMP.                
001310          10 WT-PCT-FUERTE         PIC S9(03)V9 VALUE ZERO.       
001320          10 WT-PCT-INTERMEDIO     PIC S9(03)V9 VALUE ZERO.       
001330          10 WT-PCT-LATERAL        PIC S9(03)V9 VALUE ZERO.       
001340          10 FILLER                PIC  X(04).                    
001350                                                                  
001360*--------------------------------------------------------------------*
001370* Sitzungs-Folgewahrscheinlichkeit - Praefix SF                   
001380*--------------------------------------------------------------------*
001390 01          SESFOLLOW-FELDER.                                    
001400     05      SF-ASIA-P75          PIC S9(07)V99 VALUE ZERO.       
001410     05      SF-EUROPA-P75        PIC S9(07)V99 VALUE ZERO.       
001420     05      SF-AE-N              PIC S9(04) COMP VALUE ZERO.     
001430     05      SF-AE-HIT            PIC S9(04) COMP VALUE ZERO.     
001440     05      SF-AE-PROB           PIC S9(03)V9 VALUE ZERO.        
001450     05      SF-AE-MED-EUROPA     PIC S9(07)V99 VALUE ZERO.       
001460     05      SF-EN-N              PIC S9(04) COMP VALUE ZERO.     
001470     05      SF-EN-HIT            PIC S9(04) COMP VALUE ZERO.     
001480     05      SF-EN-PROB           PIC S9(03)V9 VALUE ZERO.        
001490     05      SF-EN-MED-NY         PIC S9(07)V99 VALUE ZERO.       
001500     05      SF-SUBSET OCCURS 1200 TIMES PIC S9(07)V99.           
001510     05      SF-SUBSET-N          PIC S9(04) COMP VALUE ZERO.     
001520     05      FILLER               PIC  X(04).                     
001530                                                                  
001540*--------------------------------------------------------------------*
001550* Serienmuster (zwei Vortage gleiche Klasse) - Praefix SR         
001560*--------------------------------------------------------------------*
001570 01          STREAK-FELDER.                                       
001580     05      SR-LL-N              PIC S9(04) COMP VALUE ZERO.     
001590     05      SR-LL-HIT            PIC S9(04) COMP VALUE ZERO.     
001600     05      SR-LL-PROB           PIC S9(03)V9 VALUE ZERO.        
001610     05      SR-FF-N              PIC S9(04) COMP VALUE ZERO.     
001620     05      SR-FF-HIT            PIC S9(04) COMP VALUE ZERO.     
001630     05      SR-FF-PROB           PIC S9(03)V9 VALUE ZERO.        
001640     05      FILLER               PIC  X(04).                     
001650                                                                  
001660*--------------------------------------------------------------------*
001670* Regeltabelle - bis zu 6 generierte Regeln (2 je Regeltyp), Praefix RU
001680*--------------------------------------------------------------------*
001690 01          RULE-TABLE.                                          
001700     05      RULE-ENTRY OCCURS 6 TIMES.                           
001710          10 RU-TYP                PIC  X(12).                    
001720          10 RU-BEDINGUNG          PIC  X(30).                    
001730          10 RU-PROGNOSE           PIC  X(20).                    
001740          10 RU-PROB               PIC S9(03)V9.                  
001750          10 RU-KONFIDENZ          PIC  X(05).                    
001760          10 RU-TAKTIK             PIC  X(40).                    
001770          10 FILLER                PIC  X(03).                    
001780     05      RU-ANZAHL             PIC S9(04) COMP VALUE ZERO.    
001790                                                                  
001800*--------------------------------------------------------------------*
001810* Schalter: Praefix Diverse                                       
001820*--------------------------------------------------------------------*
001830 01          SCHALTER.                                            
001840     05      PROCBARS-STATUS       PIC  X(02).                    
001850          88 PROCBARS-EOF                     VALUE "10".         
001860     05      CLASSOUT-STATUS       PIC  X(02).                    
001870          88 CLASSOUT-EOF                     VALUE "10".         
001880     05      FILLER                PIC  X(04).                    
001890                                                                  
001900*--------------------------------------------------------------------*
001910* Arbeitsfelder - Praefix W                                       
001920*--------------------------------------------------------------------*
001930 01          WORK-FELDER.                                         
001940     05      W-CUR-DATE            PIC  9(08) VALUE ZERO.         
001950     05      W-CUR-ASIA            PIC S9(07)V99 VALUE ZERO.      
001960     05      W-CUR-ASIA-PRES       PIC  X(01) VALUE "N".          
001970     05      W-CUR-EUROPA          PIC S9(07)V99 VALUE ZERO.      
001980     05      W-CUR-EUROPA-PRES     PIC  X(01) VALUE "N".          
001990     05      W-CUR-NY              PIC S9(07)V99 VALUE ZERO.      
002000     05      W-CUR-NY-PRES         PIC  X(01) VALUE "N".          
002010     05      W-CUR-HIGH            PIC S9(07)V99 VALUE ZERO.      
002020     05      W-CUR-LOW             PIC S9(07)V99 VALUE ZERO.      
002030     05      W-CUR-HIGH-S REDEFINES W-CUR-HIGH                    
002040                                  PIC S9(07)V99.                  
002050     05      W-FIRST-BAR-SW        PIC  X(01) VALUE "J".          
002060          88 W-FIRST-BAR                      VALUE "J".          
002070     05      W-MEDIAN              PIC S9(07)V99 VALUE ZERO.      
002080     05      W-PROZ-WERT           PIC S9(03)V9 VALUE ZERO.       
002090     05      W-CUR-CLASS           PIC  X(10) VALUE SPACES.       
002100     05      W-PREV1-CLASS         PIC  X(10) VALUE SPACES.       
002110     05      W-PREV2-CLASS         PIC  X(10) VALUE SPACES.       
002120     05      FILLER                PIC  X(03).                    
002130                                                                  
002140*--------------------------------------------------------------------*
002150* Perzentil-Arbeitsfelder (lineare Interpolation) - Praefix U5    
002160*--------------------------------------------------------------------*
002170 01          U5-FELDER.                                           
002180     05      U5-ARRAY OCCURS 1200 TIMES PIC S9(07)V99.            
002190     05      U5-N                 PIC S9(04) COMP VALUE ZERO.     
002200     05      U5-FRAKTION          PIC S9(01)V9(4) VALUE ZERO.     
002210     05      U5-POSITION          PIC S9(05)V9(4) VALUE ZERO.     
002220     05      U5-POS-GANZ          PIC S9(05) COMP VALUE ZERO.     
002230     05      U5-POS-REST          PIC S9(01)V9(4) VALUE ZERO.     
002240     05      U5-ERGEBNIS          PIC S9(07)V99 VALUE ZERO.       
002250     05      FILLER               PIC  X(04).                     
002260                                                                  
002270 01          W-DATUM-EDIT.                                        
002280     05      WDE-JAHR              PIC  9(04).                    
002290     05      WDE-MONAT             PIC  9(02).                    
002300     05      WDE-TAG               PIC  9(02).                    
002310     05      FILLER                PIC  X(02).                    
002320                                                                  
002330 01          CLASSOUT-FELDER.                                     
002340     05      CO-DAY-DATE           PIC  9(08).                    
002350     05      CO-DAY-WEEKDAY        PIC  9(01).                    
002360     05      CO-DAY-CLASS          PIC  X(10).                    
002370     05      FILLER                PIC  X(04).                    
002380                                                                  
002390 01          K-NAMEN.                                             
002400     05      K-WOCHENTAGE.                                        
002410         10  FILLER                PIC X(30) VALUE                
002420             "MONTAG    DIENSTAG  MITTWOCH  ".                    
002430         10  FILLER                PIC X(20) VALUE                
002440             "DONNERSTAG FREITAG  ".                              
002450     05      K-WOCHENTAGE-T REDEFINES K-WOCHENTAGE                
002460                                  PIC X(10) OCCURS 5 TIMES.       
002470                                                                  
002480 01          RPT-TRENNZEILE               PIC X(80) VALUE ALL "-".
002490 01          RPT-LEERZEILE                PIC X(80) VALUE SPACES. 
002500                                                                  
002510 01          RPT-TITELZEILE.                                      
002520     05      FILLER               PIC X(01)  VALUE SPACES.        
002530     05      FILLER               PIC X(55)  VALUE                
002540             "HANDELSANALYSE - PROGNOSTISCHE REGELN (PREDICTOR)". 
002550     05      FILLER               PIC X(24)  VALUE SPACES.        
002560                                                                  
002570 01          RPT-GRUPPE-TITEL.                                    
002580     05      FILLER               PIC X(01) VALUE SPACES.         
002590     05      RGT-NAME              PIC X(20).                     
002600                                                                  
002610 01          RPT-REGEL-DETAIL.                                    
002620     05      FILLER               PIC X(01) VALUE SPACES.         
002630     05      RRG-BEDINGUNG         PIC X(30).                     
002640     05      FILLER               PIC X(01) VALUE SPACES.         
002650     05      RRG-PROGNOSE          PIC X(20).                     
002660     05      FILLER               PIC X(01) VALUE SPACES.         
002670     05      RRG-PROB              PIC Z(02)9.9.                  
002680     05      FILLER               PIC X(01) VALUE "%".            
002690     05      FILLER               PIC X(01) VALUE SPACES.         
002700     05      RRG-KONFIDENZ         PIC X(05).                     
002710                                                                  
002720 01          RPT-TAKTIK-DETAIL.                                   
002730     05      FILLER               PIC X(03) VALUE SPACES.         
002740     05      FILLER               PIC X(10) VALUE "TAKTIK: ".     
002750     05      RTK-TEXT              PIC X(40).                     
002760                                                                  
002770 01          RPT-KEINE-REGELN.                                    
002780     05      FILLER               PIC X(01) VALUE SPACES.         
002790     05      FILLER               PIC X(40) VALUE                 
002800             "KEINE REGELN DIESES TYPS ERMITTELT".                
002810                                                                  
002820 01          RPT-KONTEXT-TITEL.                                   
002830     05      FILLER               PIC X(01) VALUE SPACES.         
002840     05      FILLER               PIC X(40) VALUE                 
002850             "KONTEXTPROGNOSE LETZTER HANDELSTAG".                
002860                                                                  
002870 01          RPT-KONTEXT-DATUM.                                   
002880     05      FILLER               PIC X(01) VALUE SPACES.         
002890     05      FILLER               PIC X(08) VALUE "DATUM : ".     
002900     05      RKX-DATUM             PIC X(10).                     
002910     05      FILLER               PIC X(03) VALUE SPACES.         
002920     05      FILLER               PIC X(12) VALUE "WOCHENTAG : ". 
002930     05      RKX-WOCHENTAG         PIC X(10).                     
002940                                                                  
002950 01          RPT-FUSSNOTE1.                                       
002960     05      FILLER               PIC X(01) VALUE SPACES.         
002970     05      FILLER               PIC X(70) VALUE                 
002980    "HINWEIS: WAHRSCHEINLICHKEITEN BERUHEN AUF DER HISTORIE".     
002990                                                                  
003000 01          RPT-FUSSNOTE2.                                       
003010     05      FILLER               PIC X(01) VALUE SPACES.         
003020     05      FILLER               PIC X(70) VALUE                 
003030    "STICHPROBE UND GARANTIEREN NICHT DIE ZUKUNFT.".              
003040                                                                  
003050 LINKAGE SECTION.                                                 
003060                                                                  
003070 PROCEDURE DIVISION.                                              
003080******************************************************************
003090* Steuerungs-Section                                              
003100******************************************************************
003110 A100-STEUERUNG SECTION.                                          
003120 A100-00.                                                         
003130     IF  SHOW-VERSION                                             
003140         DISPLAY "PRDDRV0E VOM 2026-07-31 / D.02.01"              
003150         STOP RUN                                                 
003160     END-IF                                                       
003170                                                                  
003180     PERFORM B000-VORLAUF                                         
003190     PERFORM B100-VERARBEITUNG                                    
003200     PERFORM B200-LOAD-CLASSOUT                                   
003210                                                                  
003220     PERFORM D100-WEEKDAY-PATTERNS                                
003230     PERFORM D200-SESSION-FOLLOWTHRU                              
003240     PERFORM D300-STREAK-PATTERNS                                 
003250     PERFORM D400-GENERATE-RULES                                  
003260                                                                  
003270     OPEN OUTPUT PREDRPT                                          
003280     PERFORM E100-PRINT-RULES                                     
003290     PERFORM E200-PRINT-CONTEXT                                   
003300     CLOSE PREDRPT                                                
003310     STOP RUN                                                     
003320     .                                                            
003330 A100-99.                                                         
003340     EXIT.                                                        
003350                                                                  
003360******************************************************************
003370* Vorlauf                                                         
003380******************************************************************
003390 B000-VORLAUF SECTION.                                            
003400 B000-00.                                                         
003410     OPEN INPUT PROCBARS                                          
003420     SET W-FIRST-BAR TO TRUE                                      
003430     MOVE ZERO TO C4-NUMDAYS                                      
003440     .                                                            
003450 B000-99.                                                         
003460     EXIT.                                                        
003470                                                                  
003480******************************************************************
003490* Sitzungsspannen je Handelstag aus PROCBARS neu verdichten - es  
003500* liegt (anders als DAY-STATS) kein eigener Sitzungsexportsatz vor,
003510* daher Hoch/Tief je Sitzung hier aus den Minutenbalken nachgebildet
003520******************************************************************
003530 B100-VERARBEITUNG SECTION.                                       
003540 B100-00.                                                         
003550     READ PROCBARS                                                
003560         AT END SET PROCBARS-EOF TO TRUE                          
003570     END-READ                                                     
003580                                                                  
003590 B100-10.                                                         
003600     IF  PROCBARS-EOF                                             
003610         IF  NOT W-FIRST-BAR                                      
003620             PERFORM C200-CLOSE-DAY                               
003630         END-IF                                                   
003640         GO TO B100-99                                            
003650     END-IF                                                       
003660                                                                  
003670     IF  W-FIRST-BAR                                              
003680         PERFORM C110-START-DAY                                   
003690         SET W-FIRST-BAR TO FALSE                                 
003700     ELSE                                                         
003710         IF  BAR-DATE NOT = W-CUR-DATE                            
003720             PERFORM C200-CLOSE-DAY                               
003730             PERFORM C110-START-DAY                               
003740         END-IF                                                   
003750     END-IF                                                       
003760                                                                  
003770     PERFORM C120-ACCUM-BAR                                       
003780                                                                  
003790     READ PROCBARS                                                
003800         AT END SET PROCBARS-EOF TO TRUE                          
003810     END-READ                                                     
003820     GO TO B100-10                                                
003830     .                                                            
003840 B100-99.                                                         
003850     CLOSE PROCBARS                                               
003860     EXIT.                                                        
003870                                                                  
003880******************************************************************
003890* Neuen Handelstag beginnen                                       
003900******************************************************************
003910 C110-START-DAY SECTION.                                          
003920 C110-00.                                                         
003930     MOVE BAR-DATE     TO W-CUR-DATE                              
003940     MOVE "N"           TO W-CUR-ASIA-PRES                        
003950     MOVE "N"           TO W-CUR-EUROPA-PRES                      
003960     MOVE "N"           TO W-CUR-NY-PRES                          
003970     MOVE ZERO          TO W-CUR-ASIA                             
003980     MOVE ZERO          TO W-CUR-EUROPA                           
003990     MOVE ZERO          TO W-CUR-NY                               
004000     .                                                            
004010 C110-99.                                                         
004020     EXIT.                                                        
004030                                                                  
004040******************************************************************
004050* Einen Balken in die je-Sitzung-Hoch/Tief-Ermittlung einrechnen  
004060******************************************************************
004070 C120-ACCUM-BAR SECTION.                                          
004080 C120-00.                                                         
004090     EVALUATE TRUE                                                
004100         WHEN BAR-SES-ASIA                                        
004110             IF  W-CUR-ASIA-PRES = "N"                            
004120                 MOVE BAR-HIGH TO W-CUR-HIGH                      
004130                 MOVE BAR-LOW  TO W-CUR-LOW                       
004140                 MOVE "J"      TO W-CUR-ASIA-PRES                 
004150             ELSE                                                 
004160                 IF  BAR-HIGH > W-CUR-HIGH                        
004170                     MOVE BAR-HIGH TO W-CUR-HIGH                  
004180                 END-IF                                           
004190                 IF  BAR-LOW < W-CUR-LOW                          
004200                     MOVE BAR-LOW TO W-CUR-LOW                    
004210                 END-IF                                           
004220             END-IF                                               
004230             COMPUTE W-CUR-ASIA = W-CUR-HIGH - W-CUR-LOW          
004240         WHEN BAR-SES-EUROPA                                      
004250             IF  W-CUR-EUROPA-PRES = "N"                          
004260                 MOVE BAR-HIGH TO W-CUR-HIGH                      
004270                 MOVE BAR-LOW  TO W-CUR-LOW                       
004280                 MOVE "J"      TO W-CUR-EUROPA-PRES               
004290             ELSE                                                 
004300                 IF  BAR-HIGH > W-CUR-HIGH                        
004310                     MOVE BAR-HIGH TO W-CUR-HIGH                  
004320                 END-IF                                           
004330                 IF  BAR-LOW < W-CUR-LOW                          
004340                     MOVE BAR-LOW TO W-CUR-LOW                    
004350                 END-IF                                           
004360             END-IF                                               
004370             COMPUTE W-CUR-EUROPA = W-CUR-HIGH - W-CUR-LOW        
004380         WHEN BAR-SES-NY                                          
004390             IF  W-CUR-NY-PRES = "N"                              
004400                 MOVE BAR-HIGH TO W-CUR-HIGH                      
004410                 MOVE BAR-LOW  TO W-CUR-LOW                       
004420                 MOVE "J"      TO W-CUR-NY-PRES                   
004430             ELSE                                                 
004440                 IF  BAR-HIGH > W-CUR-HIGH                        
004450                     MOVE BAR-HIGH TO W-CUR-HIGH                  
004460                 END-IF                                           
004470                 IF  BAR-LOW < W-CUR-LOW                          
004480                     MOVE BAR-LOW TO W-CUR-LOW                    
004490                 END-IF                                           
004500             END-IF                                               
004510             COMPUTE W-CUR-NY = W-CUR-HIGH - W-CUR-LOW            
004520     END-EVALUATE                                                 
004530     .                                                            
004540 C120-99.                                                         
004550     EXIT.                                                        
004560                                                                  
004570******************************************************************
004580* Handelstag abschliessen und in DAY-TABLE ablegen - Wochentag und
004590* Klasse werden spaeter aus CLASSOUT nachgetragen (B200)          
004600******************************************************************
004610 C200-CLOSE-DAY SECTION.                                          
004620 C200-00.                                                         
004630     ADD 1 TO C4-NUMDAYS                                          
004640     SET DT-IDX TO C4-NUMDAYS                                     
004650                                                                  
004660     MOVE W-CUR-DATE       TO DT-DATE(DT-IDX)                     
004670     MOVE SPACES           TO DT-CLASS(DT-IDX)                    
004680     MOVE ZERO             TO DT-WEEKDAY(DT-IDX)                  
004690                                                                  
004700     MOVE W-CUR-ASIA       TO DT-ASIA-RANGE(DT-IDX)               
004710     MOVE W-CUR-ASIA-PRES  TO DT-ASIA-PRESENT(DT-IDX)             
004720     MOVE W-CUR-EUROPA     TO DT-EUROPA-RANGE(DT-IDX)             
004730     MOVE W-CUR-EUROPA-PRES TO DT-EUROPA-PRESENT(DT-IDX)          
004740     MOVE W-CUR-NY         TO DT-NY-RANGE(DT-IDX)                 
004750     MOVE W-CUR-NY-PRES    TO DT-NY-PRESENT(DT-IDX)               
004760     .                                                            
004770 C200-99.                                                         
004780     EXIT.                                                        
004790                                                                  
004800******************************************************************
004810* CLASSOUT lesen und Wochentag/Klasse in DAY-TABLE nachtragen     
004820******************************************************************
004830 B200-LOAD-CLASSOUT SECTION.                                      
004840 B200-00.                                                         
004850     OPEN INPUT CLASSOUT                                          
004860     MOVE "N" TO CLASSOUT-STATUS                                  
004870                                                                  
004880 B200-10.                                                         
004890     READ CLASSOUT                                                
004900         AT END SET CLASSOUT-EOF TO TRUE                          
004910     END-READ                                                     
004920     IF  CLASSOUT-EOF                                             
004930         GO TO B200-99                                            
004940     END-IF                                                       
004950                                                                  
004960     MOVE CLASSOUT-RECORD(1:8)    TO CO-DAY-DATE                  
004970     MOVE CLASSOUT-RECORD(9:1)    TO CO-DAY-WEEKDAY               
004980     MOVE CLASSOUT-RECORD(113:10) TO CO-DAY-CLASS                 
004990     PERFORM B210-FIND-DAY-ENTRY                                  
005000                                                                  
005010     GO TO B200-10                                                
005020     .                                                            
005030 B200-99.                                                         
005040     CLOSE CLASSOUT                                               
005050     EXIT.                                                        
005060                                                                  
005070******************************************************************
005080* Tageseintrag zu CO-DAY-DATE in DAY-TABLE suchen und Wochentag/  
005090* Klasse nachtragen (lineare Suche, beide Bestaende chronologisch)
005100******************************************************************
005110 B210-FIND-DAY-ENTRY SECTION.                                     
005120 B210-00.                                                         
005130     MOVE 1 TO C4-I1                                              
005140                                                                  
005150 B210-10.                                                         
005160     IF  C4-I1 > C4-NUMDAYS                                       
005170         GO TO B210-99                                            
005180     END-IF                                                       
005190     SET DT-IDX TO C4-I1                                          
005200                                                                  
005210     IF  DT-DATE(DT-IDX) = CO-DAY-DATE                            
005220         MOVE CO-DAY-WEEKDAY TO DT-WEEKDAY(DT-IDX)                
005230         MOVE CO-DAY-CLASS   TO DT-CLASS(DT-IDX)                  
005240         GO TO B210-99                                            
005250     END-IF                                                       
005260                                                                  
005270     ADD 1 TO C4-I1                                               
005280     GO TO B210-10                                                
005290     .                                                            
005300 B210-99.                                                         
005310     EXIT.                                                        
005320                                                                  
005330******************************************************************
005340* Quote je Klasse und Wochentag (Mo-Fr), zeilennormiert           
005350******************************************************************
005360 D100-WEEKDAY-PATTERNS SECTION.                                   
005370 D100-00.                                                         
005380     MOVE 1 TO C4-I1                                              
005390                                                                  
005400 D100-10.                                                         
005410     IF  C4-I1 > C4-NUMDAYS                                       
005420         GO TO D100-20                                            
005430     END-IF                                                       
005440     SET DT-IDX TO C4-I1                                          
005450                                                                  
005460     IF  DT-WEEKDAY(DT-IDX) >= 1 AND DT-WEEKDAY(DT-IDX) <= 5      
005470         MOVE DT-WEEKDAY(DT-IDX) TO C4-WTAG                       
005480         ADD 1 TO WT-N(C4-WTAG)                                   
005490         EVALUATE DT-CLASS(DT-IDX)                                
005500             WHEN "FUERTE    " ADD 1 TO WT-FUERTE(C4-WTAG)        
005510             WHEN "INTERMEDIO" ADD 1 TO WT-INTERMEDIO(C4-WTAG)    
005520             WHEN "LATERAL   " ADD 1 TO WT-LATERAL(C4-WTAG)       
005530         END-EVALUATE                                             
005540     END-IF                                                       
005550                                                                  
005560     ADD 1 TO C4-I1                                               
005570     GO TO D100-10                                                
005580     .                                                            
005590 D100-20.                                                         
005600     MOVE 1 TO C4-WTAG                                            
005610                                                                  
005620 D100-30.                                                         
005630     IF  C4-WTAG > 5                                              
005640         GO TO D100-99                                            
005650     END-IF                                                       
005660                                                                  
005670     IF  WT-N(C4-WTAG) = ZERO                                     
005680         MOVE ZERO TO WT-PCT-FUERTE(C4-WTAG)                      
005690         MOVE ZERO TO WT-PCT-INTERMEDIO(C4-WTAG)                  
005700         MOVE ZERO TO WT-PCT-LATERAL(C4-WTAG)                     
005710     ELSE                                                         
005720         COMPUTE WT-PCT-FUERTE(C4-WTAG) ROUNDED =                 
005730                 (WT-FUERTE(C4-WTAG) / WT-N(C4-WTAG)) * 100       
005740         COMPUTE WT-PCT-INTERMEDIO(C4-WTAG) ROUNDED =             
005750                 (WT-INTERMEDIO(C4-WTAG) / WT-N(C4-WTAG)) * 100   
005760         COMPUTE WT-PCT-LATERAL(C4-WTAG) ROUNDED =                
005770                 (WT-LATERAL(C4-WTAG) / WT-N(C4-WTAG)) * 100      
005780     END-IF                                                       
005790                                                                  
005800     ADD 1 TO C4-WTAG                                             
005810     GO TO D100-30                                                
005820     .                                                            
005830 D100-99.                                                         
005840     EXIT.                                                        
005850                                                                  
005860******************************************************************
005870* Sitzungs-Folgewahrscheinlichkeit ASIA->EUROPA und EUROPA->NY    
005880******************************************************************
005890 D200-SESSION-FOLLOWTHRU SECTION.                                 
005900 D200-00.                                                         
005910     PERFORM D210-COLLECT-ASIA                                    
005920     PERFORM D220-COMPUTE-AE                                      
005930     PERFORM D230-COLLECT-EUROPA                                  
005940     PERFORM D240-COMPUTE-EN                                      
005950     .                                                            
005960 D200-99.                                                         
005970     EXIT.                                                        
005980                                                                  
005990******************************************************************
006000* Alle ASIA-Sitzungsspannen sammeln und P75 ermitteln             
006010******************************************************************
006020 D210-COLLECT-ASIA SECTION.                                       
006030 D210-00.                                                         
006040     MOVE ZERO TO U5-N                                            
006050     MOVE 1 TO C4-I1                                              
006060                                                                  
006070 D210-10.                                                         
006080     IF  C4-I1 > C4-NUMDAYS                                       
006090         GO TO D210-20                                            
006100     END-IF                                                       
006110     SET DT-IDX TO C4-I1                                          
006120     IF  DT-HAS-ASIA(DT-IDX)                                      
006130         ADD 1 TO U5-N                                            
006140         MOVE DT-ASIA-RANGE(DT-IDX) TO U5-ARRAY(U5-N)             
006150     END-IF                                                       
006160     ADD 1 TO C4-I1                                               
006170     GO TO D210-10                                                
006180     .                                                            
006190 D210-20.                                                         
006200     PERFORM D110-SELECTION-SORT                                  
006210     MOVE 0.7500 TO U5-FRAKTION                                   
006220     PERFORM U500-PERCENTILE                                      
006230     MOVE U5-ERGEBNIS TO SF-ASIA-P75                              
006240     .                                                            
006250 D210-99.                                                         
006260     EXIT.                                                        
006270                                                                  
006280******************************************************************
006290* Auswahlsort (Praefix U5) - aufsteigend, fuer Perzentilberechnung
006300******************************************************************
006310 D110-SELECTION-SORT SECTION.                                     
006320 D110-00.                                                         
006330     IF  U5-N < 2                                                 
006340         GO TO D110-99                                            
006350     END-IF                                                       
006360     MOVE 1 TO C4-I1                                              
006370                                                                  
006380 D110-10.                                                         
006390     IF  C4-I1 >= U5-N                                            
006400         GO TO D110-99                                            
006410     END-IF                                                       
006420     MOVE C4-I1 TO C4-I2                                          
006430     ADD 1 TO C4-I2                                               
006440                                                                  
006450 D110-20.                                                         
006460     IF  C4-I2 > U5-N                                             
006470         GO TO D110-30                                            
006480     END-IF                                                       
006490     IF  U5-ARRAY(C4-I2) < U5-ARRAY(C4-I1)                        
006500         MOVE U5-ARRAY(C4-I1) TO U5-ERGEBNIS                      
006510         MOVE U5-ARRAY(C4-I2) TO U5-ARRAY(C4-I1)                  
006520         MOVE U5-ERGEBNIS     TO U5-ARRAY(C4-I2)                  
006530     END-IF                                                       
006540     ADD 1 TO C4-I2                                               
006550     GO TO D110-20                                                
006560                                                                  
006570 D110-30.                                                         
006580     ADD 1 TO C4-I1                                               
006590     GO TO D110-10                                                
006600     .                                                            
006610 D110-99.                                                         
006620     EXIT.                                                        
006630                                                                  
006640******************************************************************
006650* Perzentil ueber U5-ARRAY(1..U5-N) (muss bereits sortiert sein) -
006660* lineare Interpolation, Fraktion in U5-FRAKTION, Ergebnis U5-ERGEBNIS
006670******************************************************************
006680 U500-PERCENTILE SECTION.                                         
006690 U500-00.                                                         
006700     IF  U5-N = ZERO                                              
006710         MOVE ZERO TO U5-ERGEBNIS                                 
006720         GO TO U500-99                                            
006730     END-IF                                                       
006740     IF  U5-N = 1                                                 
006750         MOVE U5-ARRAY(1) TO U5-ERGEBNIS                          
006760         GO TO U500-99                                            
006770     END-IF                                                       
006780                                                                  
006790     COMPUTE U5-POSITION = U5-FRAKTION * (U5-N - 1)               
006800     COMPUTE U5-POS-GANZ = U5-POSITION                            
006810     COMPUTE U5-POS-REST = U5-POSITION - U5-POS-GANZ              
006820                                                                  
006830     IF  U5-POS-GANZ + 1 >= U5-N                                  
006840         MOVE U5-ARRAY(U5-N) TO U5-ERGEBNIS                       
006850         GO TO U500-99                                            
006860     END-IF                                                       
006870                                                                  
006880     COMPUTE U5-ERGEBNIS ROUNDED =                                
006890             U5-ARRAY(U5-POS-GANZ + 1) +                          
006900             (U5-POS-REST *                                       
006910              (U5-ARRAY(U5-POS-GANZ + 2) -                        
006920               U5-ARRAY(U5-POS-GANZ + 1)))                        
006930     .                                                            
006940 U500-99.                                                         
006950     EXIT.                                                        
006960                                                                  
006970******************************************************************
006980* Tage mit ASIA-Spanne >= P75 sammeln (nur wenn mehr als 3 Faelle):
006990* Anteil, bei denen EUROPA-Spanne >= Median EUROPA dieser Teilmenge
007000******************************************************************
007010 D220-COMPUTE-AE SECTION.                                         
007020 D220-00.                                                         
007030     MOVE ZERO TO SF-AE-N                                         
007040     MOVE ZERO TO SF-SUBSET-N                                     
007050     MOVE 1 TO C4-I1                                              
007060                                                                  
007070 D220-10.                                                         
007080     IF  C4-I1 > C4-NUMDAYS                                       
007090         GO TO D220-20                                            
007100     END-IF                                                       
007110     SET DT-IDX TO C4-I1                                          
007120     IF  DT-HAS-ASIA(DT-IDX) AND DT-HAS-EUROPA(DT-IDX)            
007130         IF  DT-ASIA-RANGE(DT-IDX) >= SF-ASIA-P75                 
007140             ADD 1 TO SF-AE-N                                     
007150             ADD 1 TO SF-SUBSET-N                                 
007160             MOVE DT-EUROPA-RANGE(DT-IDX)                         
007170                  TO SF-SUBSET(SF-SUBSET-N)                       
007180         END-IF                                                   
007190     END-IF                                                       
007200     ADD 1 TO C4-I1                                               
007210     GO TO D220-10                                                
007220     .                                                            
007230 D220-20.                                                         
007240     IF  SF-AE-N <= 3                                             
007250         MOVE ZERO TO SF-AE-PROB                                  
007260         GO TO D220-99                                            
007270     END-IF                                                       
007280                                                                  
007290     MOVE SF-SUBSET-N TO U5-N                                     
007300     MOVE 1 TO C4-I2                                              
007310 D220-30.                                                         
007320     IF  C4-I2 > SF-SUBSET-N                                      
007330         GO TO D220-40                                            
007340     END-IF                                                       
007350     MOVE SF-SUBSET(C4-I2) TO U5-ARRAY(C4-I2)                     
007360     ADD 1 TO C4-I2                                               
007370     GO TO D220-30                                                
007380                                                                  
007390 D220-40.                                                         
007400     PERFORM D110-SELECTION-SORT                                  
007410     MOVE 0.5000 TO U5-FRAKTION                                   
007420     PERFORM U500-PERCENTILE                                      
007430     MOVE U5-ERGEBNIS TO SF-AE-MED-EUROPA                         
007440                                                                  
007450     MOVE ZERO TO SF-AE-HIT                                       
007460     MOVE 1 TO C4-I1                                              
007470 D220-50.                                                         
007480     IF  C4-I1 > C4-NUMDAYS                                       
007490         GO TO D220-60                                            
007500     END-IF                                                       
007510     SET DT-IDX TO C4-I1                                          
007520     IF  DT-HAS-ASIA(DT-IDX) AND DT-HAS-EUROPA(DT-IDX)            
007530         IF  DT-ASIA-RANGE(DT-IDX) >= SF-ASIA-P75                 
007540             IF  DT-EUROPA-RANGE(DT-IDX) >= SF-AE-MED-EUROPA      
007550                 ADD 1 TO SF-AE-HIT                               
007560             END-IF                                               
007570         END-IF                                                   
007580     END-IF                                                       
007590     ADD 1 TO C4-I1                                               
007600     GO TO D220-50                                                
007610                                                                  
007620 D220-60.                                                         
007630     COMPUTE SF-AE-PROB ROUNDED = (SF-AE-HIT / SF-AE-N) * 100     
007640     .                                                            
007650 D220-99.                                                         
007660     EXIT.                                                        
007670                                                                  
007680******************************************************************
007690* Alle EUROPA-Sitzungsspannen sammeln und P75 ermitteln           
007700******************************************************************
007710 D230-COLLECT-EUROPA SECTION.                                     
007720 D230-00.                                                         
007730     MOVE ZERO TO U5-N                                            
007740     MOVE 1 TO C4-I1                                              
007750                                                                  
007760 D230-10.                                                         
007770     IF  C4-I1 > C4-NUMDAYS                                       
007780         GO TO D230-20                                            
007790     END-IF                                                       
007800     SET DT-IDX TO C4-I1                                          
007810     IF  DT-HAS-EUROPA(DT-IDX)                                    
007820         ADD 1 TO U5-N                                            
007830         MOVE DT-EUROPA-RANGE(DT-IDX) TO U5-ARRAY(U5-N)           
007840     END-IF                                                       
007850     ADD 1 TO C4-I1                                               
007860     GO TO D230-10                                                
007870     .                                                            
007880 D230-20.                                                         
007890     PERFORM D110-SELECTION-SORT                                  
007900     MOVE 0.7500 TO U5-FRAKTION                                   
007910     PERFORM U500-PERCENTILE                                      
007920     MOVE U5-ERGEBNIS TO SF-EUROPA-P75                            
007930     .                                                            
007940 D230-99.                                                         
007950     EXIT.                                                        
007960                                                                  
007970******************************************************************
007980* Tage mit EUROPA-Spanne >= P75 sammeln (nur wenn mehr als 3 Faelle):
007990* Anteil, bei denen NY-Spanne >= Median NY dieser Teilmenge       
008000******************************************************************
008010 D240-COMPUTE-EN SECTION.                                         
008020 D240-00.                                                         
008030     MOVE ZERO TO SF-EN-N                                         
008040     MOVE ZERO TO SF-SUBSET-N                                     
008050     MOVE 1 TO C4-I1                                              
008060                                                                  
008070 D240-10.                                                         
008080     IF  C4-I1 > C4-NUMDAYS                                       
008090         GO TO D240-20                                            
008100     END-IF                                                       
008110     SET DT-IDX TO C4-I1                                          
008120     IF  DT-HAS-EUROPA(DT-IDX) AND DT-HAS-NY(DT-IDX)              
008130         IF  DT-EUROPA-RANGE(DT-IDX) >= SF-EUROPA-P75             
008140             ADD 1 TO SF-EN-N                                     
008150             ADD 1 TO SF-SUBSET-N                                 
008160             MOVE DT-NY-RANGE(DT-IDX) TO SF-SUBSET(SF-SUBSET-N)   
008170         END-IF                                                   
008180     END-IF                                                       
008190     ADD 1 TO C4-I1                                               
008200     GO TO D240-10                                                
008210     .                                                            
008220 D240-20.                                                         
008230     IF  SF-EN-N <= 3                                             
008240         MOVE ZERO TO SF-EN-PROB                                  
008250         GO TO D240-99                                            
008260     END-IF                                                       
008270                                                                  
008280     MOVE SF-SUBSET-N TO U5-N                                     
008290     MOVE 1 TO C4-I2                                              
008300 D240-30.                                                         
008310     IF  C4-I2 > SF-SUBSET-N                                      
008320         GO TO D240-40                                            
008330     END-IF                                                       
008340     MOVE SF-SUBSET(C4-I2) TO U5-ARRAY(C4-I2)                     
008350     ADD 1 TO C4-I2                                               
008360     GO TO D240-30                                                
008370                                                                  
008380 D240-40.                                                         
008390     PERFORM D110-SELECTION-SORT                                  
008400     MOVE 0.5000 TO U5-FRAKTION                                   
008410     PERFORM U500-PERCENTILE                                      
008420     MOVE U5-ERGEBNIS TO SF-EN-MED-NY                             
008430                                                                  
008440     MOVE ZERO TO SF-EN-HIT                                       
008450     MOVE 1 TO C4-I1                                              
008460 D240-50.                                                         
008470     IF  C4-I1 > C4-NUMDAYS                                       
008480         GO TO D240-60                                            
008490     END-IF                                                       
008500     SET DT-IDX TO C4-I1                                          
008510     IF  DT-HAS-EUROPA(DT-IDX) AND DT-HAS-NY(DT-IDX)              
008520         IF  DT-EUROPA-RANGE(DT-IDX) >= SF-EUROPA-P75             
008530             IF  DT-NY-RANGE(DT-IDX) >= SF-EN-MED-NY              
008540                 ADD 1 TO SF-EN-HIT                               
008550             END-IF                                               
008560         END-IF                                                   
008570     END-IF                                                       
008580     ADD 1 TO C4-I1                                               
008590     GO TO D240-50                                                
008600                                                                  
008610 D240-60.                                                         
008620     COMPUTE SF-EN-PROB ROUNDED = (SF-EN-HIT / SF-EN-N) * 100     
008630     .                                                            
008640 D240-99.                                                         
008650     EXIT.                                                        
008660                                                                  
008670******************************************************************
008680* Serienmuster: zwei Vortage LATERAL -> Wahrsch. FUERTE; zwei     
008690* Vortage FUERTE -> Wahrsch. LATERAL (nur wenn mehr als 3 Faelle) 
008700******************************************************************
008710 D300-STREAK-PATTERNS SECTION.                                    
008720 D300-00.                                                         
008730     MOVE ZERO TO SR-LL-N                                         
008740     MOVE ZERO TO SR-LL-HIT                                       
008750     MOVE ZERO TO SR-FF-N                                         
008760     MOVE ZERO TO SR-FF-HIT                                       
008770                                                                  
008780     MOVE 3 TO C4-I1                                              
008790                                                                  
008800 D300-10.                                                         
008810     IF  C4-I1 > C4-NUMDAYS                                       
008820         GO TO D300-20                                            
008830     END-IF                                                       
008840     SET DT-IDX TO C4-I1                                          
008850     PERFORM D310-CHECK-ONE-STREAK                                
008860     ADD 1 TO C4-I1                                               
008870     GO TO D300-10                                                
008880     .                                                            
008890 D300-20.                                                         
008900     IF  SR-LL-N > 3                                              
008910         COMPUTE SR-LL-PROB ROUNDED = (SR-LL-HIT / SR-LL-N) * 100 
008920     ELSE                                                         
008930         MOVE ZERO TO SR-LL-PROB                                  
008940     END-IF                                                       
008950                                                                  
008960     IF  SR-FF-N > 3                                              
008970         COMPUTE SR-FF-PROB ROUNDED = (SR-FF-HIT / SR-FF-N) * 100 
008980     ELSE                                                         
008990         MOVE ZERO TO SR-FF-PROB                                  
009000     END-IF                                                       
009010     .                                                            
009020 D300-99.                                                         
009030     EXIT.                                                        
009040                                                                  
009050******************************************************************
009060* Pruefen, ob die beiden dem aktuellen Tag (DT-IDX) vorangehenden 
009070* Tage gleichartig LATERAL bzw. FUERTE waren                      
009080******************************************************************
009090 D310-CHECK-ONE-STREAK SECTION.                                   
009100 D310-00.                                                         
009110     SET DT-IDX TO C4-I1                                          
009120     MOVE DT-CLASS(DT-IDX) TO W-CUR-CLASS                         
009130                                                                  
009140     COMPUTE C4-I2 = C4-I1 - 1                                    
009150     SET DT-IDX TO C4-I2                                          
009160     MOVE DT-CLASS(DT-IDX) TO W-PREV1-CLASS                       
009170                                                                  
009180     COMPUTE C4-I2 = C4-I1 - 2                                    
009190     SET DT-IDX TO C4-I2                                          
009200     MOVE DT-CLASS(DT-IDX) TO W-PREV2-CLASS                       
009210                                                                  
009220     IF  W-PREV1-CLASS = "LATERAL   " AND                         
009230         W-PREV2-CLASS = "LATERAL   "                             
009240         ADD 1 TO SR-LL-N                                         
009250         IF  W-CUR-CLASS = "FUERTE    "                           
009260             ADD 1 TO SR-LL-HIT                                   
009270         END-IF                                                   
009280     END-IF                                                       
009290                                                                  
009300     IF  W-PREV1-CLASS = "FUERTE    " AND                         
009310         W-PREV2-CLASS = "FUERTE    "                             
009320         ADD 1 TO SR-FF-N                                         
009330         IF  W-CUR-CLASS = "LATERAL   "                           
009340             ADD 1 TO SR-FF-HIT                                   
009350         END-IF                                                   
009360     END-IF                                                       
009370     .                                                            
009380 D310-99.                                                         
009390     EXIT.                                                        
009400                                                                  
009410******************************************************************
009420* Regeln aus den drei Auswertungen (Wochentag/Sitzung/Serie) ableiten
009430******************************************************************
009440 D400-GENERATE-RULES SECTION.                                     
009450 D400-00.                                                         
009460     MOVE ZERO TO RU-ANZAHL                                       
009470     PERFORM D410-RULES-WEEKDAY                                   
009480     PERFORM D420-RULES-SESSION                                   
009490     PERFORM D430-RULES-STREAK                                    
009500     .                                                            
009510 D400-99.                                                         
009520     EXIT.                                                        
009530                                                                  
009540******************************************************************
009550* Wochentagsregeln - je Wochentag mit Mo-Fr-Quote FUERTE bzw.     
009560* LATERAL >= 45% eine Regel, Konfidenz ALTA ab 50%                
009570******************************************************************
009580 D410-RULES-WEEKDAY SECTION.                                      
009590 D410-00.                                                         
009600     MOVE 1 TO C4-WTAG                                            
009610                                                                  
009620 D410-10.                                                         
009630     IF  C4-WTAG > 5                                              
009640         GO TO D410-99                                            
009650     END-IF                                                       
009660                                                                  
009670     IF  WT-N(C4-WTAG) = ZERO                                     
009680         ADD 1 TO C4-WTAG                                         
009690         GO TO D410-10                                            
009700     END-IF                                                       
009710                                                                  
009720     IF  WT-PCT-FUERTE(C4-WTAG) >= 45.0                           
009730         ADD 1 TO RU-ANZAHL                                       
009740         MOVE "DIA_SEMANA" TO RU-TYP(RU-ANZAHL)                   
009750         STRING K-WOCHENTAGE-T(C4-WTAG) DELIMITED BY SPACE        
009760                INTO RU-BEDINGUNG(RU-ANZAHL)                      
009770         MOVE "DIA FUERTE PROBABLE" TO RU-PROGNOSE(RU-ANZAHL)     
009780         MOVE WT-PCT-FUERTE(C4-WTAG) TO RU-PROB(RU-ANZAHL)        
009790         IF  WT-PCT-FUERTE(C4-WTAG) >= 50.0                       
009800             MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)              
009810         ELSE                                                     
009820             MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)              
009830         END-IF                                                   
009840         MOVE "POSICIONES AMPLIAS, STOPS MAS HOLGADOS"            
009850              TO RU-TAKTIK(RU-ANZAHL)                             
009860     ELSE                                                         
009870         IF  WT-PCT-LATERAL(C4-WTAG) >= 45.0                      
009880             ADD 1 TO RU-ANZAHL                                   
009890             MOVE "DIA_SEMANA" TO RU-TYP(RU-ANZAHL)               
009900             STRING K-WOCHENTAGE-T(C4-WTAG) DELIMITED BY SPACE    
009910                    INTO RU-BEDINGUNG(RU-ANZAHL)                  
009920             MOVE "DIA LATERAL PROBABLE" TO RU-PROGNOSE(RU-ANZAHL)
009930             MOVE WT-PCT-LATERAL(C4-WTAG) TO RU-PROB(RU-ANZAHL)   
009940             IF  WT-PCT-LATERAL(C4-WTAG) >= 50.0                  
009950                 MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)          
009960             ELSE                                                 
009970                 MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)          
009980             END-IF                                               
009990             MOVE "OPERATIVA DE RANGO, BENEFICIOS PRONTO"         
010000                  TO RU-TAKTIK(RU-ANZAHL)                         
010010         END-IF                                                   
010020     END-IF                                                       
010030                                                                  
010040     ADD 1 TO C4-WTAG                                             
010050     GO TO D410-10                                                
010060     .                                                            
010070 D410-99.                                                         
010080     EXIT.                                                        
010090                                                                  
010100******************************************************************
010110* Sitzungsregeln - Folgewahrscheinlichkeit >= 60%, Konfidenz ALTA 
010120* ab 70%                                                          
010130******************************************************************
010140 D420-RULES-SESSION SECTION.                                      
010150 D420-00.                                                         
010160     IF  SF-AE-PROB >= 60.0                                       
010170         ADD 1 TO RU-ANZAHL                                       
010180         MOVE "SESION_PREVIA" TO RU-TYP(RU-ANZAHL)                
010190         MOVE "ASIA >= P75 DE SU SPANNE"                          
010200              TO RU-BEDINGUNG(RU-ANZAHL)                          
010210         MOVE "EUROPA SPANNE ALTA" TO RU-PROGNOSE(RU-ANZAHL)      
010220         MOVE SF-AE-PROB TO RU-PROB(RU-ANZAHL)                    
010230         IF  SF-AE-PROB >= 70.0                                   
010240             MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)              
010250         ELSE                                                     
010260             MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)              
010270         END-IF                                                   
010280         MOVE "VIGILAR EUROPA, OBJETIVOS AMPLIOS"                 
010290              TO RU-TAKTIK(RU-ANZAHL)                             
010300     END-IF                                                       
010310                                                                  
010320     IF  SF-EN-PROB >= 60.0                                       
010330         ADD 1 TO RU-ANZAHL                                       
010340         MOVE "SESION_PREVIA" TO RU-TYP(RU-ANZAHL)                
010350         MOVE "EUROPA >= P75 DE SU SPANNE"                        
010360              TO RU-BEDINGUNG(RU-ANZAHL)                          
010370         MOVE "NY SPANNE ALTA" TO RU-PROGNOSE(RU-ANZAHL)          
010380         MOVE SF-EN-PROB TO RU-PROB(RU-ANZAHL)                    
010390         IF  SF-EN-PROB >= 70.0                                   
010400             MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)              
010410         ELSE                                                     
010420             MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)              
010430         END-IF                                                   
010440         MOVE "VIGILAR APERTURA NY, AMPLIAR OBJETIVOS"            
010450              TO RU-TAKTIK(RU-ANZAHL)                             
010460     END-IF                                                       
010470     .                                                            
010480 D420-99.                                                         
010490     EXIT.                                                        
010500                                                                  
010510******************************************************************
010520* Serienregeln - Folgewahrscheinlichkeit >= 50%, Konfidenz ALTA   
010530* ab 65%                                                          
010540******************************************************************
010550 D430-RULES-STREAK SECTION.                                       
010560 D430-00.                                                         
010570     IF  SR-LL-PROB >= 50.0                                       
010580         ADD 1 TO RU-ANZAHL                                       
010590         MOVE "RACHA" TO RU-TYP(RU-ANZAHL)                        
010600         MOVE "2 DIAS PREVIOS LATERAL" TO RU-BEDINGUNG(RU-ANZAHL) 
010610         MOVE "DIA FUERTE PROBABLE" TO RU-PROGNOSE(RU-ANZAHL)     
010620         MOVE SR-LL-PROB TO RU-PROB(RU-ANZAHL)                    
010630         IF  SR-LL-PROB >= 65.0                                   
010640             MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)              
010650         ELSE                                                     
010660             MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)              
010670         END-IF                                                   
010680         MOVE "ESPERAR RUPTURA TRAS LA CONSOLIDACION"             
010690              TO RU-TAKTIK(RU-ANZAHL)                             
010700     END-IF                                                       
010710                                                                  
010720     IF  SR-FF-PROB >= 50.0                                       
010730         ADD 1 TO RU-ANZAHL                                       
010740         MOVE "RACHA" TO RU-TYP(RU-ANZAHL)                        
010750         MOVE "2 DIAS PREVIOS FUERTE" TO RU-BEDINGUNG(RU-ANZAHL)  
010760         MOVE "DIA LATERAL PROBABLE" TO RU-PROGNOSE(RU-ANZAHL)    
010770         MOVE SR-FF-PROB TO RU-PROB(RU-ANZAHL)                    
010780         IF  SR-FF-PROB >= 65.0                                   
010790             MOVE "ALTA " TO RU-KONFIDENZ(RU-ANZAHL)              
010800         ELSE                                                     
010810             MOVE "MEDIA" TO RU-KONFIDENZ(RU-ANZAHL)              
010820         END-IF                                                   
010830         MOVE "REDUCIR POSICION, EXPECTATIVA DE PAUSA"            
010840              TO RU-TAKTIK(RU-ANZAHL)                             
010850     END-IF                                                       
010860     .                                                            
010870 D430-99.                                                         
010880     EXIT.                                                        
010890                                                                  
010900******************************************************************
010910* Bericht Abschnitt 1 - Regeln gruppiert nach Typ                 
010920******************************************************************
010930 E100-PRINT-RULES SECTION.                                        
010940 E100-00.                                                         
010950     WRITE PREDRPT-LINE FROM RPT-TITELZEILE                       
010960           AFTER ADVANCING TOP-OF-FORM                            
010970     WRITE PREDRPT-LINE FROM RPT-TRENNZEILE AFTER ADVANCING 1     
010980     WRITE PREDRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1     
010990                                                                  
011000     MOVE "DIA_SEMANA" TO RGT-NAME                                
011010     PERFORM E110-PRINT-ONE-GROUP                                 
011020                                                                  
011030     MOVE "SESION_PREVIA" TO RGT-NAME                             
011040     PERFORM E110-PRINT-ONE-GROUP                                 
011050                                                                  
011060     MOVE "RACHA" TO RGT-NAME                                     
011070     PERFORM E110-PRINT-ONE-GROUP                                 
011080                                                                  
011090     WRITE PREDRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1     
011100     WRITE PREDRPT-LINE FROM RPT-FUSSNOTE1  AFTER ADVANCING 1     
011110     WRITE PREDRPT-LINE FROM RPT-FUSSNOTE2  AFTER ADVANCING 1     
011120     .                                                            
011130 E100-99.                                                         
011140     EXIT.                                                        
011150                                                                  
011160******************************************************************
011170* Alle Regeln einer Gruppe (RGT-NAME) drucken - "keine Regeln" wenn
011180* keine Regel dieses Typs generiert wurde                         
011190******************************************************************
011200 E110-PRINT-ONE-GROUP SECTION.                                    
011210 E110-00.                                                         
011220     WRITE PREDRPT-LINE FROM RPT-GRUPPE-TITEL AFTER ADVANCING 1   
011230     MOVE ZERO TO C4-N                                            
011240     MOVE 1 TO C4-I1                                              
011250                                                                  
011260 E110-10.                                                         
011270     IF  C4-I1 > RU-ANZAHL                                        
011280         GO TO E110-20                                            
011290     END-IF                                                       
011300                                                                  
011310     IF  RU-TYP(C4-I1) = RGT-NAME(1:12)                           
011320         ADD 1 TO C4-N                                            
011330         PERFORM E120-PRINT-ONE-RULE                              
011340     END-IF                                                       
011350                                                                  
011360     ADD 1 TO C4-I1                                               
011370     GO TO E110-10                                                
011380                                                                  
011390 E110-20.                                                         
011400     IF  C4-N = ZERO                                              
011410         WRITE PREDRPT-LINE FROM RPT-KEINE-REGELN                 
011420               AFTER ADVANCING 1                                  
011430     END-IF                                                       
011440     WRITE PREDRPT-LINE FROM RPT-LEERZEILE AFTER ADVANCING 1      
011450     .                                                            
011460 E110-99.                                                         
011470     EXIT.                                                        
011480                                                                  
011490******************************************************************
011500* Eine Regelzeile (RULE-ENTRY(C4-I1)) mit Taktikzeile drucken     
011510******************************************************************
011520 E120-PRINT-ONE-RULE SECTION.                                     
011530 E120-00.                                                         
011540     MOVE RU-BEDINGUNG(C4-I1) TO RRG-BEDINGUNG                    
011550     MOVE RU-PROGNOSE(C4-I1)  TO RRG-PROGNOSE                     
011560     MOVE RU-PROB(C4-I1)      TO RRG-PROB                         
011570     MOVE RU-KONFIDENZ(C4-I1) TO RRG-KONFIDENZ                    
011580     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
011590                                                                  
011600     MOVE RU-TAKTIK(C4-I1) TO RTK-TEXT                            
011610     WRITE PREDRPT-LINE FROM RPT-TAKTIK-DETAIL AFTER ADVANCING 1  
011620     .                                                            
011630 E120-99.                                                         
011640     EXIT.                                                        
011650                                                                  
011660******************************************************************
011670* Bericht Abschnitt 2 - Kontextprognose fuer den letzten in       
011680* CLASSOUT verarbeiteten Handelstag (Abteilungspraxis: der Lauf   
011690* erfolgt taeglich nach Eintreffen des neuen CLASSOUT-Satzes)     
011700******************************************************************
011710 E200-PRINT-CONTEXT SECTION.                                      
011720 E200-00.                                                         
011730     IF  C4-NUMDAYS = ZERO                                        
011740         GO TO E200-99                                            
011750     END-IF                                                       
011760     SET DT-IDX TO C4-NUMDAYS                                     
011770                                                                  
011780     WRITE PREDRPT-LINE FROM RPT-LEERZEILE     AFTER ADVANCING 1  
011790     WRITE PREDRPT-LINE FROM RPT-KONTEXT-TITEL AFTER ADVANCING 1  
011800                                                                  
011810     MOVE DT-DATE(DT-IDX) TO W-DATUM-EDIT                         
011820     STRING WDE-TAG   "."  WDE-MONAT  "."  WDE-JAHR               
011830            DELIMITED BY SIZE INTO RKX-DATUM                      
011840                                                                  
011850     IF  DT-WEEKDAY(DT-IDX) >= 1 AND DT-WEEKDAY(DT-IDX) <= 5      
011860         MOVE K-WOCHENTAGE-T(DT-WEEKDAY(DT-IDX)) TO RKX-WOCHENTAG 
011870     ELSE                                                         
011880         MOVE "UNBEKANNT " TO RKX-WOCHENTAG                       
011890     END-IF                                                       
011900     WRITE PREDRPT-LINE FROM RPT-KONTEXT-DATUM AFTER ADVANCING 1  
011910                                                                  
011920     IF  DT-WEEKDAY(DT-IDX) >= 1 AND DT-WEEKDAY(DT-IDX) <= 5      
011930         MOVE DT-WEEKDAY(DT-IDX) TO C4-WTAG                       
011940         IF  WT-PCT-FUERTE(C4-WTAG) >= 45.0                       
011950             PERFORM E210-PRINT-CTX-LINE-WEEKDAY-F                
011960         ELSE                                                     
011970             IF  WT-PCT-LATERAL(C4-WTAG) >= 45.0                  
011980                 PERFORM E220-PRINT-CTX-LINE-WEEKDAY-L            
011990             END-IF                                               
012000         END-IF                                                   
012010     END-IF                                                       
012020                                                                  
012030     IF  DT-HAS-ASIA(DT-IDX)                                      
012040         IF  DT-ASIA-RANGE(DT-IDX) >= SF-ASIA-P75                 
012050             AND SF-AE-PROB >= 60.0                               
012060             PERFORM E230-PRINT-CTX-LINE-SESSION-AE               
012070         END-IF                                                   
012080     END-IF                                                       
012090     IF  DT-HAS-EUROPA(DT-IDX)                                    
012100         IF  DT-EUROPA-RANGE(DT-IDX) >= SF-EUROPA-P75             
012110             AND SF-EN-PROB >= 60.0                               
012120             PERFORM E240-PRINT-CTX-LINE-SESSION-EN               
012130         END-IF                                                   
012140     END-IF                                                       
012150                                                                  
012160     IF  C4-NUMDAYS >= 2                                          
012170         MOVE DT-CLASS(DT-IDX) TO W-PREV1-CLASS                   
012180         COMPUTE C4-I1 = C4-NUMDAYS - 1                           
012190         SET DT-IDX TO C4-I1                                      
012200         MOVE DT-CLASS(DT-IDX) TO W-PREV2-CLASS                   
012210         IF  W-PREV1-CLASS = "LATERAL   " AND                     
012220             W-PREV2-CLASS = "LATERAL   " AND SR-LL-PROB >= 50.0  
012230             PERFORM E250-PRINT-CTX-LINE-STREAK-LL                
012240         END-IF                                                   
012250         IF  W-PREV1-CLASS = "FUERTE    " AND                     
012260             W-PREV2-CLASS = "FUERTE    " AND SR-FF-PROB >= 50.0  
012270             PERFORM E260-PRINT-CTX-LINE-STREAK-FF                
012280         END-IF                                                   
012290     END-IF                                                       
012300     .                                                            
012310 E200-99.                                                         
012320     EXIT.                                                        
012330                                                                  
012340******************************************************************
012350* Kontextzeile - Wochentagsmuster FUERTE                          
012360******************************************************************
012370 E210-PRINT-CTX-LINE-WEEKDAY-F SECTION.                           
012380 E210-00.                                                         
012390     MOVE "ESTE DIA SUELE SER FUERTE" TO RRG-BEDINGUNG            
012400     MOVE "DIA FUERTE PROBABLE"  TO RRG-PROGNOSE                  
012410     MOVE WT-PCT-FUERTE(C4-WTAG) TO RRG-PROB                      
012420     IF  WT-PCT-FUERTE(C4-WTAG) >= 50.0                           
012430         MOVE "ALTA " TO RRG-KONFIDENZ                            
012440     ELSE                                                         
012450         MOVE "MEDIA" TO RRG-KONFIDENZ                            
012460     END-IF                                                       
012470     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
012480     .                                                            
012490 E210-99.                                                         
012500     EXIT.                                                        
012510                                                                  
012520******************************************************************
012530* Kontextzeile - Wochentagsmuster LATERAL                         
012540******************************************************************
012550 E220-PRINT-CTX-LINE-WEEKDAY-L SECTION.                           
012560 E220-00.                                                         
012570     MOVE "ESTE DIA SUELE SER LATERAL" TO RRG-BEDINGUNG           
012580     MOVE "DIA LATERAL PROBABLE" TO RRG-PROGNOSE                  
012590     MOVE WT-PCT-LATERAL(C4-WTAG) TO RRG-PROB                     
012600     IF  WT-PCT-LATERAL(C4-WTAG) >= 50.0                          
012610         MOVE "ALTA " TO RRG-KONFIDENZ                            
012620     ELSE                                                         
012630         MOVE "MEDIA" TO RRG-KONFIDENZ                            
012640     END-IF                                                       
012650     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
012660     .                                                            
012670 E220-99.                                                         
012680     EXIT.                                                        
012690                                                                  
012700******************************************************************
012710* Kontextzeile - ASIA >= P75 heute, Folgeregel EUROPA             
012720******************************************************************
012730 E230-PRINT-CTX-LINE-SESSION-AE SECTION.                          
012740 E230-00.                                                         
012750     MOVE "ASIA ACTUAL >= P75 HISTORICO" TO RRG-BEDINGUNG         
012760     MOVE "EUROPA SPANNE ALTA" TO RRG-PROGNOSE                    
012770     MOVE SF-AE-PROB TO RRG-PROB                                  
012780     IF  SF-AE-PROB >= 70.0                                       
012790         MOVE "ALTA " TO RRG-KONFIDENZ                            
012800     ELSE                                                         
012810         MOVE "MEDIA" TO RRG-KONFIDENZ                            
012820     END-IF                                                       
012830     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
012840     .                                                            
012850 E230-99.                                                         
012860     EXIT.                                                        
012870                                                                  
012880******************************************************************
012890* Kontextzeile - EUROPA >= P75 heute, Folgeregel NY               
012900******************************************************************
012910 E240-PRINT-CTX-LINE-SESSION-EN SECTION.                          
012920 E240-00.                                                         
012930     MOVE "EUROPA ACTUAL >= P75 HISTORICO" TO RRG-BEDINGUNG       
012940     MOVE "NY SPANNE ALTA" TO RRG-PROGNOSE                        
012950     MOVE SF-EN-PROB TO RRG-PROB                                  
012960     IF  SF-EN-PROB >= 70.0                                       
012970         MOVE "ALTA " TO RRG-KONFIDENZ                            
012980     ELSE                                                         
012990         MOVE "MEDIA" TO RRG-KONFIDENZ                            
013000     END-IF                                                       
013010     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
013020     .                                                            
013030 E240-99.                                                         
013040     EXIT.                                                        
013050                                                                  
013060******************************************************************
013070* Kontextzeile - zwei Vortage LATERAL                             
013080******************************************************************
013090 E250-PRINT-CTX-LINE-STREAK-LL SECTION.                           
013100 E250-00.                                                         
013110     MOVE "2 DIAS PREVIOS LATERAL" TO RRG-BEDINGUNG               
013120     MOVE "DIA FUERTE PROBABLE" TO RRG-PROGNOSE                   
013130     MOVE SR-LL-PROB TO RRG-PROB                                  
013140     IF  SR-LL-PROB >= 65.0                                       
013150         MOVE "ALTA " TO RRG-KONFIDENZ                            
013160     ELSE                                                         
013170         MOVE "MEDIA" TO RRG-KONFIDENZ                            
013180     END-IF                                                       
013190     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
013200     .                                                            
013210 E250-99.                                                         
013220     EXIT.                                                        
013230                                                                  
013240******************************************************************
013250* Kontextzeile - zwei Vortage FUERTE                              
013260******************************************************************
013270 E260-PRINT-CTX-LINE-STREAK-FF SECTION.                           
013280 E260-00.                                                         
013290     MOVE "2 DIAS PREVIOS FUERTE" TO RRG-BEDINGUNG                
013300     MOVE "DIA LATERAL PROBABLE" TO RRG-PROGNOSE                  
013310     MOVE SR-FF-PROB TO RRG-PROB                                  
013320     IF  SR-FF-PROB >= 65.0                                       
013330         MOVE "ALTA " TO RRG-KONFIDENZ                            
013340     ELSE                                                         
013350         MOVE "MEDIA" TO RRG-KONFIDENZ                            
013360     END-IF                                                       
013370     WRITE PREDRPT-LINE FROM RPT-REGEL-DETAIL AFTER ADVANCING 1   
013380     .                                                            
013390 E260-99.                                                         
013400     EXIT.                                                        
