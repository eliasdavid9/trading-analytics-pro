000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. INGDRV0E.                                            
000130 AUTHOR. W. ALTMANN.                                              
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 1987-11-03.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-30                                  
000210* Letzte Version   :: G.04.03                                     
000220* Kurzbeschreibung :: Ingestion/Validierung Intraday-Kursbalken   
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|1987-11-03| wa  | Neuerstellung - Tagesendkurse Rohdaten 
000300*       |          |     | einlesen und auf Bandsatz umsetzen     
000310*A.01.00|1989-02-14| wa  | Bereichspruefung Kurswerte eingefuehrt 
000320*A.02.00|1991-06-20| hrt | Pruefung HIGH < LOW nachgetragen       
000330*A.03.00|1993-09-08| hrt | Unterstuetzung fuer Wochenend-Luecken  
000340*B.00.00|1995-03-01| kl  | Umstellung auf Sortierlauf vor Verarb. 
000350*B.01.00|1998-11-17| kl  | JAHR-2000-ANPASSUNG: Datumsfelder und  
000360*       |          |     | Schaltjahresroutine auf 4-stellig Jahr 
000370*       |          |     | umgestellt (Century-Fix, Rel. G007)    
000380*B.01.01|1999-01-09| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000390*B.02.00|2002-05-22| fhb | Mehrfachsaetze (Duplikate) als Warnung 
000400*B.03.00|2005-10-11| fhb | Lueckenerkennung > 5 Minuten eingebaut 
000410*C.00.00|2009-04-02| rbg | Umstieg Tagesend- auf Minutenbalken    
000420*       |          |     | (Anforderung Handel, Projekt INTRADAY1)
000430*C.01.00|2013-08-19| rbg | Sessionkennzeichnung ASIA/EUROPA/NY    
000440*D.00.00|2016-02-25| szl | Ladeprotokoll (Summary) erweitert um   
000450*       |          |     | Session-Stueckzahlen und Min/Max       
000460*D.01.00|2019-07-12| szl | Volumenpruefung (Vorzeichentest) ergaenzt
000470*E.00.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000480*F.00.00|2024-02-19| mbr | Ticket HA-4410: Neues Satzbild PROCBARS
000490*       |          |     | (angereicherter Balken) fuer Folgelaeufe
000500*       |          |     | CLSDRV0E/SESDRV0E eingefuehrt          
000510*F.01.00|2024-03-06| mbr | Ticket HA-4433: alle 7 Pruefregeln auf 
000520*       |          |     | den aktuellen Fachstand gebracht       
000530*G.00.00|2024-09-23| jnw | Ticket HA-4512: Open/Close-in-Range-Test
000540*G.01.00|2025-01-15| jnw | Ticket HA-4560: Open/High/Low/Close auf
000550*       |          |     | PREIS-MIN/PREIS-MAX (0.01/999999.99)   
000560*G.02.00|2025-06-30| jnw | Ticket HA-4601: Fataler Abbruch bei    
000570*       |          |     | Fehlersaetzen, Warnungen bleiben weich 
000580*G.03.00|2026-02-11| dkr | Ticket HA-4688: Gap-/Dublettenzaehlung 
000590*       |          |     | ueber vollen Sortierlauf statt Stichprobe
000600*G.04.00|2026-06-05| dkr | Ticket HA-4702: Wochentag ueber eigene 
000610*       |          |     | Tageszaehlroutine (U100), kein FUNCTION
000620*G.04.03|2026-07-30| dkr | Ticket HA-4719: Ladeprotokoll-Layout an
000630*       |          |     | Berichtsstandard der Abteilung angepasst
000640*----------------------------------------------------------------*
000650*                                                                 
000660* Programmbeschreibung                                            
000670* --------------------                                            
000680* Liest die Rohbalken (RAWBARS, 1-Minuten-OHLCV je Kontrakt) ein, 
000690* sortiert sie aufsteigend nach Zeitstempel, prueft sie gegen die 
000700* sieben Integritaetsregeln der Abteilung und reichert gueltige   
000710* Baelken um Spanne, Wochentag und Handelssession an. Ergebnis ist
000720* der Satzbestand PROCBARS sowie ein gedrucktes Ladeprotokoll.    
000730* Fehler (Regeln 2-5) sind fatal fuer den Lauf; Warnungen (Regeln 
000740* 1,6,7) werden nur vermerkt.                                     
000750*                                                                 
000760******************************************************************
000770                                                                  
000780 ENVIRONMENT DIVISION.                                            
000790 CONFIGURATION SECTION.                                           
000800 SPECIAL-NAMES.                                                   
000810     C01 IS TOP-OF-FORM                                           
000820     SWITCH-15 IS ANZEIGE-VERSION                                 
000830         ON STATUS IS SHOW-VERSION                                
000840     CLASS NUMERISCH IS "0123456789".                             
000850                                                                  
000860 INPUT-OUTPUT SECTION.                                            
000870 FILE-CONTROL.                                                    
000880     SELECT RAWBARS   ASSIGN TO "RAWBARS"                         
000890                       ORGANIZATION IS LINE SEQUENTIAL.           
000900     SELECT SORTWK1    ASSIGN TO "SORTWK1".                       
000910     SELECT SORTBARS  ASSIGN TO "SORTBARS".                       
000920     SELECT PROCBARS  ASSIGN TO "PROCBARS".                       
000930                                                                  
000940 DATA DIVISION.                                                   
000950 FILE SECTION.                                                    
000960 FD  RAWBARS.                                                     
000970 01  RAW-BAR-RECORD.                                              
000980     05      RAW-DATE            PIC  9(08).                      
000990     05      RAW-TIME            PIC  9(06).                      
001000     05      RAW-OPEN             PIC S9(07)V99.                  
001010     05      RAW-HIGH             PIC S9(07)V99.                  
001020     05      RAW-LOW              PIC S9(07)V99.                  
001030     05      RAW-CLOSE            PIC S9(07)V99.                  
001040     05      RAW-VOLUME           PIC  9(09).                     
001050     05      FILLER               PIC  X(08).                     
001060                                                                  
001070 SD  SORTWK1.                                                     
001080 01  SORT-BAR-RECORD.                                             
001090     05      SRT-DATE             PIC  9(08).                     
001100     05      SRT-TIME             PIC  9(06).                     
001110     05      SRT-OPEN             PIC S9(07)V99.                  
001120     05      SRT-HIGH             PIC S9(07)V99.                  
001130     05      SRT-LOW              PIC S9(07)V99.                  
001140     05      SRT-CLOSE            PIC S9(07)V99.                  
001150     05      SRT-VOLUME           PIC  9(09).                     
001160     05      FILLER               PIC  X(08).                     
001170                                                                  
001180 FD  SORTBARS.                                                    
001190 01  SORTED-BAR-RECORD.                                           
001200     05      SB-DATE              PIC  9(08).                     
001210     05      SB-TIME              PIC  9(06).                     
001220     05      SB-OPEN              PIC S9(07)V99.                  
001230     05      SB-HIGH              PIC S9(07)V99.                  
001240     05      SB-LOW               PIC S9(07)V99.                  
001250     05      SB-CLOSE             PIC S9(07)V99.                  
001260     05      SB-VOLUME            PIC  9(09).                     
001270     05      SB-VOLUME-S REDEFINES SB-VOLUME                      
001280                                  PIC S9(09).                     
001290     05      FILLER               PIC  X(08).                     
001300                                                                  
001310 FD  PROCBARS.                                                    
001320     COPY    BARLYT.                                              
001330                                                                  
001340 WORKING-STORAGE SECTION.                                         
001350*--------------------------------------------------------------------*
001360* Comp-Felder: Praefix Cn mit n = Anzahl Digits                   
001370*--------------------------------------------------------------------*
001380 01          COMP-FELDER.                                         
001390     05      C4-I1                PIC S9(04) COMP.                
001400     05      C4-I2                PIC S9(04) COMP.                
001410     05      C9-RECCNT            PIC S9(09) COMP VALUE ZERO.     
001420     05      C9-BLANKCNT          PIC S9(09) COMP VALUE ZERO.     
001430     05      C9-RANGEERRCNT       PIC S9(09) COMP VALUE ZERO.     
001440     05      C9-VOLERRCNT         PIC S9(09) COMP VALUE ZERO.     
001450     05      C9-HLERRCNT          PIC S9(09) COMP VALUE ZERO.     
001460     05      C9-OCERRCNT          PIC S9(09) COMP VALUE ZERO.     
001470     05      C9-DUPCNT            PIC S9(09) COMP VALUE ZERO.     
001480     05      C9-GAPCNT            PIC S9(09) COMP VALUE ZERO.     
001490     05      C9-ERRTOT            PIC S9(09) COMP VALUE ZERO.     
001500     05      C9-WARNTOT           PIC S9(09) COMP VALUE ZERO.     
001510     05      C9-DAYCNT            PIC S9(09) COMP VALUE ZERO.     
001520     05      C9-ASIACNT           PIC S9(09) COMP VALUE ZERO.     
001530     05      C9-EUROPACNT         PIC S9(09) COMP VALUE ZERO.     
001540     05      C9-NYCNT             PIC S9(09) COMP VALUE ZERO.     
001550     05      C18-VOLTOTAL         PIC S9(18) COMP VALUE ZERO.     
001560     05      FILLER               PIC  X(04).                     
001570                                                                  
001580*--------------------------------------------------------------------*
001590* Hilfsfelder der Tageszaehlroutine U100 (kein FUNCTION verwendet)
001600*--------------------------------------------------------------------*
001610 01          U100-FELDER.                                         
001620     05      U-YY                 PIC  9(04).                     
001630     05      U-MM                 PIC  9(02).                     
001640     05      U-DD                 PIC  9(02).                     
001650     05      U-HH                 PIC  9(02).                     
001660     05      U-MI                 PIC  9(02).                     
001670     05      U-SS                 PIC  9(02).                     
001680     05      U-WEEKDAY-OUT        PIC  9(01).                     
001690     05      U-SECNUM             PIC S9(18) COMP.                
001700     05      U9-F1                PIC S9(09) COMP.                
001710     05      U9-F2                PIC S9(09) COMP.                
001720     05      U9-F3                PIC S9(09) COMP.                
001730     05      U9-FPREV             PIC S9(09) COMP.                
001740     05      U9-LEAPCNT           PIC S9(09) COMP.                
001750     05      U9-Y4                PIC S9(09) COMP.                
001760     05      U9-Y4R               PIC S9(09) COMP.                
001770     05      U9-Y100               PIC S9(09) COMP.               
001780     05      U9-Y100R             PIC S9(09) COMP.                
001790     05      U9-Y400               PIC S9(09) COMP.               
001800     05      U9-Y400R             PIC S9(09) COMP.                
001810     05      U9-LEAPADJ           PIC S9(01) COMP.                
001820     05      U9-DAYNUM            PIC S9(09) COMP.                
001830     05      U9-WD-REM            PIC S9(09) COMP.                
001840     05      FILLER               PIC  X(02).                     
001850                                                                  
001860     05      U-LEAP-SW            PIC  9     VALUE ZERO.          
001870          88 U-LEAP-YEAR                     VALUE 1.             
001880          88 U-NOT-LEAP-YEAR                 VALUE ZERO.          
001890                                                                  
001900*            Tage-vor-Monat-Tabelle (Nichtschaltjahr-Basis) - per 
001910*            REDEFINES aus Literalen aufgebaut (kein Tabellen-FD) 
001920 01          DBM-LITERAL.                                         
001930     05      FILLER               PIC 9(03)   VALUE 000.          
001940     05      FILLER               PIC 9(03)   VALUE 031.          
001950     05      FILLER               PIC 9(03)   VALUE 059.          
001960     05      FILLER               PIC 9(03)   VALUE 090.          
001970     05      FILLER               PIC 9(03)   VALUE 120.          
001980     05      FILLER               PIC 9(03)   VALUE 151.          
001990     05      FILLER               PIC 9(03)   VALUE 181.          
002000     05      FILLER               PIC 9(03)   VALUE 212.          
002010     05      FILLER               PIC 9(03)   VALUE 243.          
002020     05      FILLER               PIC 9(03)   VALUE 273.          
002030     05      FILLER               PIC 9(03)   VALUE 304.          
002040     05      FILLER               PIC 9(03)   VALUE 334.          
002050 01          DBM-TABLE REDEFINES DBM-LITERAL.                     
002060     05      DBM-ENTRY            PIC 9(03)  OCCURS 12.           
002070                                                                  
002080*--------------------------------------------------------------------*
002090* Display-Felder: Praefix D (Ladeprotokoll)                       
002100*--------------------------------------------------------------------*
002110 01          DISPLAY-FELDER.                                      
002120     05      D-NUM9               PIC Z(08)9.                     
002130     05      D-NUM11              PIC Z(10)9.                     
002140     05      D-NUM18              PIC Z(17)9.                     
002150     05      FILLER               PIC  X(02).                     
002160                                                                  
002170*--------------------------------------------------------------------*
002180* Felder mit konstantem Inhalt: Praefix K                         
002190*--------------------------------------------------------------------*
002200 01          KONSTANTE-FELDER.                                    
002210     05      K-MODUL              PIC X(08)   VALUE "INGDRV0E".   
002220     05      K-PRICE-MIN          PIC S9(07)V99 VALUE 0.01.       
002230     05      K-PRICE-MAX          PIC S9(07)V99 VALUE 999999.99.  
002240     05      K-F1899              PIC S9(09) COMP VALUE 460.      
002250     05      K-GAPMAX-SEC         PIC S9(09) COMP VALUE 300.      
002260     05      K-ASIA-BEG           PIC  9(06) VALUE 190000.        
002270     05      K-ASIA-END           PIC  9(06) VALUE 040000.        
002280     05      K-EUROPA-END         PIC  9(06) VALUE 093000.        
002290     05      K-NY-END             PIC  9(06) VALUE 170000.        
002300     05      FILLER               PIC  X(04).                     
002310                                                                  
002320*--------------------------------------------------------------------*
002330* Conditional-Felder: Praefix SCHALTER                            
002340*--------------------------------------------------------------------*
002350 01          SCHALTER.                                            
002360     05      SORT-STATUS          PIC X(02) VALUE SPACES.         
002370          88 SORT-OK                         VALUE "00".          
002380     05      RAWBARS-STATUS       PIC X(02) VALUE SPACES.         
002390          88 RAWBARS-EOF                     VALUE "10".          
002400     05      SORTBARS-STATUS      PIC X(02) VALUE SPACES.         
002410          88 SORTBARS-EOF                    VALUE "10".          
002420     05      PROCBARS-STATUS      PIC X(02) VALUE SPACES.         
002430     05      PRG-STATUS           PIC 9     VALUE ZERO.           
002440          88 PRG-OK                          VALUE ZERO.          
002450          88 PRG-ABBRUCH                     VALUE 1.             
002460     05      VALID-FLAGS          PIC 9     VALUE ZERO.           
002470          88 VALID-FATAL                     VALUE 1.             
002480          88 VALID-OK                        VALUE ZERO.          
002490     05      REC-BLANK-SW         PIC 9     VALUE ZERO.           
002500          88 REC-HAS-BLANK                   VALUE 1.             
002510     05      REC-DUP-SW           PIC 9     VALUE ZERO.           
002520          88 REC-IS-DUP                      VALUE 1.             
002530     05      REC-GAP-SW           PIC 9     VALUE ZERO.           
002540          88 REC-HAS-GAP                     VALUE 1.             
002550     05      FIRST-REC-SW         PIC 9     VALUE 1.              
002560          88 FIRST-RECORD                    VALUE 1.             
002570          88 NOT-FIRST-RECORD                VALUE ZERO.          
002580     05      FILLER               PIC  X(02).                     
002590                                                                  
002600*--------------------------------------------------------------------*
002610* weitere Arbeitsfelder: Praefix W                                
002620*--------------------------------------------------------------------*
002630 01          WORK-FELDER.                                         
002640     05      W-PREV-SECNUM        PIC S9(18) COMP VALUE ZERO.     
002650     05      W-PREV-DATE          PIC  9(08) VALUE ZERO.          
002660     05      W-PREV-TIME          PIC  9(06) VALUE ZERO.          
002670     05      W-PREV-DAYDATE       PIC  9(08) VALUE ZERO.          
002680     05      W-GAP-SEC            PIC S9(18) COMP VALUE ZERO.     
002690     05      W-FIRST-TS           PIC  9(14) VALUE ZERO.          
002700     05      W-LAST-TS            PIC  9(14) VALUE ZERO.          
002710     05      W-MIN-LOW            PIC S9(07)V99 VALUE 999999.99.  
002720     05      W-MAX-HIGH           PIC S9(07)V99 VALUE ZERO.       
002730     05      FILLER               PIC  X(04).                     
002740                                                                  
002750 LINKAGE SECTION.                                                 
002760                                                                  
002770 PROCEDURE DIVISION.                                              
002780******************************************************************
002790* Steuerungs-Section                                              
002800******************************************************************
002810 A100-STEUERUNG SECTION.                                          
002820 A100-00.                                                         
002830     IF  SHOW-VERSION                                             
002840         DISPLAY K-MODUL " VOM 2026-07-30 / G.04.03"              
002850         STOP RUN                                                 
002860     END-IF                                                       
002870                                                                  
002880     PERFORM B000-VORLAUF                                         
002890     IF  PRG-ABBRUCH                                              
002900         PERFORM B090-ENDE                                        
002910         STOP RUN                                                 
002920     END-IF                                                       
002930                                                                  
002940     PERFORM B100-VALIDIEREN                                      
002950                                                                  
002960     IF  VALID-FATAL                                              
002970         PERFORM E100-PRINT-SUMMARY                               
002980         PERFORM B090-ENDE                                        
002990         STOP RUN                                                 
003000     END-IF                                                       
003010                                                                  
003020     PERFORM C100-ANREICHERN                                      
003030     PERFORM E100-PRINT-SUMMARY                                   
003040     PERFORM B090-ENDE                                            
003050     STOP RUN                                                     
003060     .                                                            
003070 A100-99.                                                         
003080     EXIT.                                                        
003090                                                                  
003100******************************************************************
003110* Vorlauf: Rohdatei sortieren                                     
003120******************************************************************
003130 B000-VORLAUF SECTION.                                            
003140 B000-00.                                                         
003150     SORT SORTWK1                                                 
003160         ON ASCENDING KEY SRT-DATE, SRT-TIME                      
003170         USING RAWBARS                                            
003180         GIVING SORTBARS                                          
003190                                                                  
003200     IF  SORT-RETURN NOT = ZERO                                   
003210         DISPLAY K-MODUL ": SORTIERLAUF FEHLGESCHLAGEN, RC="      
003220                 SORT-RETURN                                      
003230         SET PRG-ABBRUCH TO TRUE                                  
003240     END-IF                                                       
003250     .                                                            
003260 B000-99.                                                         
003270     EXIT.                                                        
003280                                                                  
003290******************************************************************
003300* Validierungslauf ueber den sortierten Satzbestand (Regeln 1-7)  
003310******************************************************************
003320 B100-VALIDIEREN SECTION.                                         
003330 B100-00.                                                         
003340     OPEN INPUT SORTBARS                                          
003350     SET NOT-FIRST-RECORD TO TRUE                                 
003360     MOVE ZERO TO W-PREV-SECNUM                                   
003370                                                                  
003380     READ SORTBARS                                                
003390         AT END SET SORTBARS-EOF TO TRUE                          
003400     END-READ                                                     
003410                                                                  
003420     PERFORM D100-VALIDATE-ONE-REC                                
003430         UNTIL SORTBARS-EOF                                       
003440                                                                  
003450     CLOSE SORTBARS                                               
003460                                                                  
003470     COMPUTE C9-ERRTOT  = C9-RANGEERRCNT + C9-VOLERRCNT           
003480                         + C9-HLERRCNT   + C9-OCERRCNT            
003490     COMPUTE C9-WARNTOT = C9-BLANKCNT + C9-DUPCNT + C9-GAPCNT     
003500                                                                  
003510     IF  C9-ERRTOT > ZERO                                         
003520         SET VALID-FATAL TO TRUE                                  
003530     ELSE                                                         
003540         SET VALID-OK TO TRUE                                     
003550     END-IF                                                       
003560     .                                                            
003570 B100-99.                                                         
003580     EXIT.                                                        
003590                                                                  
003600******************************************************************
003610* Pruefung eines Satzes und Weiterlesen                           
003620******************************************************************
003630 D100-VALIDATE-ONE-REC SECTION.                                   
003640 D100-00.                                                         
003650     ADD 1 TO C9-RECCNT                                           
003660     MOVE ZERO TO REC-BLANK-SW, REC-DUP-SW, REC-GAP-SW            
003670                                                                  
003680     PERFORM D110-CHECK-BLANK                                     
003690     PERFORM D120-CHECK-RANGE                                     
003700     PERFORM D130-CHECK-VOLUME                                    
003710     PERFORM D140-CHECK-HIGHLOW                                   
003720     PERFORM D150-CHECK-OPENCLOSE                                 
003730     PERFORM D160-CHECK-DUPLICATE                                 
003740     PERFORM D170-CHECK-GAP                                       
003750                                                                  
003760     MOVE SB-DATE TO W-PREV-DATE                                  
003770     MOVE SB-TIME TO W-PREV-TIME                                  
003780     SET NOT-FIRST-RECORD TO TRUE                                 
003790                                                                  
003800     READ SORTBARS                                                
003810         AT END SET SORTBARS-EOF TO TRUE                          
003820     END-READ                                                     
003830     .                                                            
003840 D100-99.                                                         
003850     EXIT.                                                        
003860                                                                  
003870******************************************************************
003880* Regel 1 - Leer-/Blankfelder                                     
003890******************************************************************
003900 D110-CHECK-BLANK SECTION.                                        
003910 D110-00.                                                         
003920     IF  SB-DATE = SPACES OR SB-TIME = SPACES                     
003930     OR  SB-OPEN = SPACES OR SB-HIGH = SPACES                     
003940     OR  SB-LOW  = SPACES OR SB-CLOSE = SPACES                    
003950     OR  SB-VOLUME = SPACES                                       
003960         SET REC-HAS-BLANK TO TRUE                                
003970         ADD 1 TO C9-BLANKCNT                                     
003980     END-IF                                                       
003990     .                                                            
004000 D110-99.                                                         
004010     EXIT.                                                        
004020                                                                  
004030******************************************************************
004040* Regel 2 - Preisbereich PREIS-MIN/PREIS-MAX                      
004050******************************************************************
004060 D120-CHECK-RANGE SECTION.                                        
004070 D120-00.                                                         
004080     IF  SB-OPEN  < K-PRICE-MIN OR SB-OPEN  > K-PRICE-MAX         
004090     OR  SB-HIGH  < K-PRICE-MIN OR SB-HIGH  > K-PRICE-MAX         
004100     OR  SB-LOW   < K-PRICE-MIN OR SB-LOW   > K-PRICE-MAX         
004110     OR  SB-CLOSE < K-PRICE-MIN OR SB-CLOSE > K-PRICE-MAX         
004120         ADD 1 TO C9-RANGEERRCNT                                  
004130     END-IF                                                       
004140     .                                                            
004150 D120-99.                                                         
004160     EXIT.                                                        
004170                                                                  
004180******************************************************************
004190* Regel 3 - Volumen negativ                                       
004200******************************************************************
004210 D130-CHECK-VOLUME SECTION.                                       
004220 D130-00.                                                         
004230     IF  SB-VOLUME-S < ZERO                                       
004240         ADD 1 TO C9-VOLERRCNT                                    
004250     END-IF                                                       
004260     .                                                            
004270 D130-99.                                                         
004280     EXIT.                                                        
004290                                                                  
004300******************************************************************
004310* Regel 4 - HIGH kleiner LOW                                      
004320******************************************************************
004330 D140-CHECK-HIGHLOW SECTION.                                      
004340 D140-00.                                                         
004350     IF  SB-HIGH < SB-LOW                                         
004360         ADD 1 TO C9-HLERRCNT                                     
004370     END-IF                                                       
004380     .                                                            
004390 D140-99.                                                         
004400     EXIT.                                                        
004410                                                                  
004420******************************************************************
004430* Regel 5 - OPEN/CLOSE ausserhalb [LOW,HIGH]                      
004440******************************************************************
004450 D150-CHECK-OPENCLOSE SECTION.                                    
004460 D150-00.                                                         
004470     IF  SB-OPEN  < SB-LOW OR SB-OPEN  > SB-HIGH                  
004480     OR  SB-CLOSE < SB-LOW OR SB-CLOSE > SB-HIGH                  
004490         ADD 1 TO C9-OCERRCNT                                     
004500     END-IF                                                       
004510     .                                                            
004520 D150-99.                                                         
004530     EXIT.                                                        
004540                                                                  
004550******************************************************************
004560* Regel 6 - Dublette (gleicher Zeitstempel wie Vorsatz)           
004570******************************************************************
004580 D160-CHECK-DUPLICATE SECTION.                                    
004590 D160-00.                                                         
004600     IF  NOT FIRST-RECORD                                         
004610     AND SB-DATE = W-PREV-DATE                                    
004620     AND SB-TIME = W-PREV-TIME                                    
004630         SET REC-IS-DUP TO TRUE                                   
004640         ADD 1 TO C9-DUPCNT                                       
004650     END-IF                                                       
004660     .                                                            
004670 D160-99.                                                         
004680     EXIT.                                                        
004690                                                                  
004700******************************************************************
004710* Regel 7 - Zeitluecke > 5 Minuten zum Vorsatz                    
004720******************************************************************
004730 D170-CHECK-GAP SECTION.                                          
004740 D170-00.                                                         
004750     MOVE SB-DATE(1:4) TO U-YY                                    
004760     MOVE SB-DATE(5:2) TO U-MM                                    
004770     MOVE SB-DATE(7:2) TO U-DD                                    
004780     MOVE SB-TIME(1:2) TO U-HH                                    
004790     MOVE SB-TIME(3:2) TO U-MI                                    
004800     MOVE SB-TIME(5:2) TO U-SS                                    
004810     PERFORM U100-CALC-SECNUM                                     
004820                                                                  
004830     IF  NOT FIRST-RECORD                                         
004840         COMPUTE W-GAP-SEC = U-SECNUM - W-PREV-SECNUM             
004850         IF  W-GAP-SEC > K-GAPMAX-SEC                             
004860             SET REC-HAS-GAP TO TRUE                              
004870             ADD 1 TO C9-GAPCNT                                   
004880         END-IF                                                   
004890     END-IF                                                       
004900     MOVE U-SECNUM TO W-PREV-SECNUM                               
004910     .                                                            
004920 D170-99.                                                         
004930     EXIT.                                                        
004940                                                                  
004950******************************************************************
004960* Anreicherungslauf - zweites Durchlesen des sortierten Bestands  
004970******************************************************************
004980 C100-ANREICHERN SECTION.                                         
004990 C100-00.                                                         
005000     OPEN INPUT SORTBARS                                          
005010     OPEN OUTPUT PROCBARS                                         
005020     MOVE ZERO TO W-FIRST-TS, W-LAST-TS                           
005030                                                                  
005040     READ SORTBARS                                                
005050         AT END SET SORTBARS-EOF TO TRUE                          
005060     END-READ                                                     
005070                                                                  
005080     PERFORM C200-ENRICH-ONE-REC                                  
005090         UNTIL SORTBARS-EOF                                       
005100                                                                  
005110     CLOSE SORTBARS                                               
005120     CLOSE PROCBARS                                               
005130     .                                                            
005140 C100-99.                                                         
005150     EXIT.                                                        
005160                                                                  
005170******************************************************************
005180* Einen Satz anreichern, schreiben, Protokollzaehler fortschreiben
005190******************************************************************
005200 C200-ENRICH-ONE-REC SECTION.                                     
005210 C200-00.                                                         
005220     MOVE SB-DATE       TO BAR-DATE                               
005230     MOVE SB-TIME       TO BAR-TIME                               
005240     MOVE SB-OPEN       TO BAR-OPEN                               
005250     MOVE SB-HIGH       TO BAR-HIGH                               
005260     MOVE SB-LOW        TO BAR-LOW                                
005270     MOVE SB-CLOSE      TO BAR-CLOSE                              
005280     MOVE SB-VOLUME     TO BAR-VOLUME                             
005290     COMPUTE BAR-RANGE  = SB-HIGH - SB-LOW                        
005300                                                                  
005310     MOVE SB-DATE(1:4) TO U-YY                                    
005320     MOVE SB-DATE(5:2) TO U-MM                                    
005330     MOVE SB-DATE(7:2) TO U-DD                                    
005340     MOVE SB-TIME(1:2) TO U-HH                                    
005350     MOVE SB-TIME(3:2) TO U-MI                                    
005360     MOVE SB-TIME(5:2) TO U-SS                                    
005370     PERFORM U100-CALC-SECNUM                                     
005380     MOVE U-WEEKDAY-OUT TO BAR-WEEKDAY                            
005390                                                                  
005400     PERFORM D220-ASSIGN-SESSION                                  
005410                                                                  
005420     WRITE ENRICHED-BAR-RECORD                                    
005430                                                                  
005440     IF  SB-DATE NOT = W-PREV-DAYDATE                             
005450         ADD 1 TO C9-DAYCNT                                       
005460         MOVE SB-DATE TO W-PREV-DAYDATE                           
005470     END-IF                                                       
005480                                                                  
005490     ADD  SB-VOLUME TO C18-VOLTOTAL                               
005500     IF  SB-LOW < W-MIN-LOW                                       
005510         MOVE SB-LOW TO W-MIN-LOW                                 
005520     END-IF                                                       
005530     IF  SB-HIGH > W-MAX-HIGH                                     
005540         MOVE SB-HIGH TO W-MAX-HIGH                               
005550     END-IF                                                       
005560                                                                  
005570     IF  W-FIRST-TS = ZERO                                        
005580         COMPUTE W-FIRST-TS = (SB-DATE * 1000000) + SB-TIME       
005590     END-IF                                                       
005600     COMPUTE W-LAST-TS = (SB-DATE * 1000000) + SB-TIME            
005610                                                                  
005620     READ SORTBARS                                                
005630         AT END SET SORTBARS-EOF TO TRUE                          
005640     END-READ                                                     
005650     .                                                            
005660 C200-99.                                                         
005670     EXIT.                                                        
005680                                                                  
005690******************************************************************
005700* Sessionkennzeichnung nach Uhrzeit (Referenzzeitzone Markt)      
005710******************************************************************
005720 D220-ASSIGN-SESSION SECTION.                                     
005730 D220-00.                                                         
005740     IF  SB-TIME >= K-ASIA-BEG OR SB-TIME < K-ASIA-END            
005750         MOVE "ASIA  " TO BAR-SESSION                             
005760         ADD 1 TO C9-ASIACNT                                      
005770     ELSE                                                         
005780         IF  SB-TIME < K-EUROPA-END                               
005790             MOVE "EUROPA" TO BAR-SESSION                         
005800             ADD 1 TO C9-EUROPACNT                                
005810         ELSE                                                     
005820             MOVE "NY    " TO BAR-SESSION                         
005830             ADD 1 TO C9-NYCNT                                    
005840         END-IF                                                   
005850     END-IF                                                       
005860     .                                                            
005870 D220-99.                                                         
005880     EXIT.                                                        
005890                                                                  
005900******************************************************************
005910* Tageszaehlroutine (Tage seit 1900-01-01, ein Montag) liefert    
005920* U-WEEKDAY-OUT (1=Montag..7=Sonntag) und U-SECNUM (Sekunden seit 
005930* demselben Bezugspunkt) - ersetzt intrinsische FUNCTIONs         
005940******************************************************************
005950 U100-CALC-SECNUM SECTION.                                        
005960 U100-00.                                                         
005970     COMPUTE U9-F1 = (U-YY - 1) / 4                               
005980     COMPUTE U9-F2 = (U-YY - 1) / 100                             
005990     COMPUTE U9-F3 = (U-YY - 1) / 400                             
006000     COMPUTE U9-FPREV   = U9-F1 - U9-F2 + U9-F3                   
006010     COMPUTE U9-LEAPCNT = U9-FPREV - K-F1899                      
006020                                                                  
006030     COMPUTE U9-Y4    = U-YY / 4                                  
006040     COMPUTE U9-Y4R   = U-YY - (U9-Y4 * 4)                        
006050     COMPUTE U9-Y100  = U-YY / 100                                
006060     COMPUTE U9-Y100R = U-YY - (U9-Y100 * 100)                    
006070     COMPUTE U9-Y400  = U-YY / 400                                
006080     COMPUTE U9-Y400R = U-YY - (U9-Y400 * 400)                    
006090                                                                  
006100     IF  U9-Y4R = ZERO                                            
006110     AND (U9-Y100R NOT = ZERO OR U9-Y400R = ZERO)                 
006120         SET U-LEAP-YEAR TO TRUE                                  
006130     ELSE                                                         
006140         SET U-NOT-LEAP-YEAR TO TRUE                              
006150     END-IF                                                       
006160                                                                  
006170     MOVE ZERO TO U9-LEAPADJ                                      
006180     IF  U-LEAP-YEAR AND U-MM > 2                                 
006190         MOVE 1 TO U9-LEAPADJ                                     
006200     END-IF                                                       
006210                                                                  
006220     COMPUTE U9-DAYNUM = (365 * (U-YY - 1900)) + U9-LEAPCNT       
006230                       + DBM-ENTRY(U-MM) + (U-DD - 1) + U9-LEAPADJ
006240                                                                  
006250     COMPUTE U9-WD-REM = U9-DAYNUM - ((U9-DAYNUM / 7) * 7)        
006260     COMPUTE U-WEEKDAY-OUT = U9-WD-REM + 1                        
006270                                                                  
006280     COMPUTE U-SECNUM = (U9-DAYNUM * 86400) + (U-HH * 3600)       
006290                       + (U-MI * 60) + U-SS                       
006300     .                                                            
006310 U100-99.                                                         
006320     EXIT.                                                        
006330                                                                  
006340******************************************************************
006350* Ladeprotokoll drucken                                           
006360******************************************************************
006370 E100-PRINT-SUMMARY SECTION.                                      
006380 E100-00.                                                         
006390     DISPLAY "================================================"   
006400     DISPLAY "  INGDRV0E - LADEPROTOKOLL INTRADAY-KURSBALKEN   "  
006410     DISPLAY "================================================"   
006420     DISPLAY "DATEI                : RAWBARS"                     
006430     MOVE C9-RECCNT TO D-NUM9                                     
006440     DISPLAY "SAETZE GELESEN        : " D-NUM9                    
006450     DISPLAY "ERSTER ZEITSTEMPEL    : " W-FIRST-TS                
006460     DISPLAY "LETZTER ZEITSTEMPEL   : " W-LAST-TS                 
006470     MOVE C9-DAYCNT TO D-NUM9                                     
006480     DISPLAY "ANZAHL HANDELSTAGE    : " D-NUM9                    
006490     DISPLAY "MIN LOW / MAX HIGH    : " W-MIN-LOW "/" W-MAX-HIGH  
006500     MOVE C18-VOLTOTAL TO D-NUM18                                 
006510     DISPLAY "VOLUMEN GESAMT        : " D-NUM18                   
006520     MOVE C9-ASIACNT TO D-NUM9                                    
006530     DISPLAY "BALKEN SESSION ASIA   : " D-NUM9                    
006540     MOVE C9-EUROPACNT TO D-NUM9                                  
006550     DISPLAY "BALKEN SESSION EUROPA : " D-NUM9                    
006560     MOVE C9-NYCNT TO D-NUM9                                      
006570     DISPLAY "BALKEN SESSION NY     : " D-NUM9                    
006580     DISPLAY "------------------------------------------------"   
006590     IF  C9-WARNTOT = ZERO AND C9-ERRTOT = ZERO                   
006600         DISPLAY "ALLE VALIDIERUNGEN BESTANDEN"                   
006610     ELSE                                                         
006620         IF  C9-WARNTOT > ZERO                                    
006630             MOVE C9-BLANKCNT TO D-NUM9                           
006640             DISPLAY "WARNUNG  REGEL 1 LEERFELDER      : " D-NUM9 
006650             MOVE C9-DUPCNT TO D-NUM9                             
006660             DISPLAY "WARNUNG  REGEL 6 DUBLETTEN        : " D-NUM9
006670             MOVE C9-GAPCNT TO D-NUM9                             
006680             DISPLAY "WARNUNG  REGEL 7 ZEITLUECKEN >5MIN: " D-NUM9
006690         END-IF                                                   
006700         IF  C9-ERRTOT > ZERO                                     
006710             MOVE C9-RANGEERRCNT TO D-NUM9                        
006720             DISPLAY "FEHLER   REGEL 2 PREISBEREICH     : " D-NUM9
006730             MOVE C9-VOLERRCNT TO D-NUM9                          
006740             DISPLAY "FEHLER   REGEL 3 VOLUMEN NEGATIV  : " D-NUM9
006750             MOVE C9-HLERRCNT TO D-NUM9                           
006760             DISPLAY "FEHLER   REGEL 4 HIGH < LOW       : " D-NUM9
006770             MOVE C9-OCERRCNT TO D-NUM9                           
006780             DISPLAY "FEHLER   REGEL 5 OPEN/CLOSE RANGE : " D-NUM9
006790             DISPLAY "-------------------------------------------"
006800             DISPLAY ">>> LAUF ABGEBROCHEN - FEHLER FATAL <<<"    
006810         END-IF                                                   
006820     END-IF                                                       
006830     DISPLAY "================================================"   
006840     .                                                            
006850 E100-99.                                                         
006860     EXIT.                                                        
006870                                                                  
006880******************************************************************
006890* Nachlauf                                                        
006900******************************************************************
006910 B090-ENDE SECTION.                                               
006920 B090-00.                                                         
006930     IF  PRG-ABBRUCH                                              
006940         DISPLAY K-MODUL ": PROGRAMMABBRUCH"                      
006950     END-IF                                                       
006960     .                                                            
006970 B090-99.                                                         
006980     EXIT.                                                        
