000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. CTRDRV0E.                                            
000130 AUTHOR. R. BERGER.                                               
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 2009-08-21.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-31                                  
000210* Letzte Version   :: B.02.01                                     
000220* Kurzbeschreibung :: Kontraktvergleich Kennzahlen/Korrelation    
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|2009-08-21| rbg | Neuerstellung - Gegenueberstellung zwei
000300*       |          |     | Kontrakte (Spanne/Volatilitaet/Volumen)
000310*A.01.00|2011-03-04| rbg | Sitzungsspannen ASIA/EUROPA/NY je Kon- 
000320*       |          |     | trakt aus PROCBARS ergaenzt            
000330*B.00.00|1998-12-03| kl  | JAHR-2000-ANPASSUNG Datumsfelder 4-stg.
000340*B.00.01|1999-01-22| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000350*B.01.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000360*B.02.00|2025-09-08| jnw | Ticket HA-4588: Temporale Korrelation  
000370*       |          |     | (Bravais-Pearson je Datum) eingebaut   
000380*B.02.01|2026-07-31| dkr | Ticket HA-4723: Berichtslayout an      
000390*       |          |     | Abteilungsstandard angepasst           
000400*----------------------------------------------------------------*
000410*                                                                 
000420* Programmbeschreibung                                            
000430* --------------------                                            
000440* Liest die Klassifikationsexporte (CLASSOUT) und die angereicherten
000450* Balken (PROCBARS) zweier Kontrakte, verdichtet je Kontrakt die  
000460* Vergleichskennzahlen (CONTRACT-METRICS), bildet die Verhaeltnis-
000470* zahlen (Spanne, Anteil starker Tage, Volumen), ermittelt die    
000480* temporale Korrelation der Tagesspannen ueber gemeinsame Handels-
000490* tage und leitet eine Handlungsempfehlung ab. Ausgabe: CONTRRPT. 
000500*                                                                 
000510******************************************************************
000520                                                                  
000530 ENVIRONMENT DIVISION.                                            
000540 CONFIGURATION SECTION.                                           
000550 SPECIAL-NAMES.                                                   
000560     C01 IS TOP-OF-FORM                                           
000570     SWITCH-15 IS ANZEIGE-VERSION                                 
000580         ON STATUS IS SHOW-VERSION.                               
000590                                                                  
000600 INPUT-OUTPUT SECTION.                                            
000610 FILE-CONTROL.                                                    
000620     SELECT PROCBARS1 ASSIGN TO "PROCBARS1".                      
000630     SELECT PROCBARS2 ASSIGN TO "PROCBARS2".                      
000640     SELECT CLASSOUT1 ASSIGN TO "CLASSOUT1"                       
000650                      ORGANIZATION IS LINE SEQUENTIAL.            
000660     SELECT CLASSOUT2 ASSIGN TO "CLASSOUT2"                       
000670                      ORGANIZATION IS LINE SEQUENTIAL.            
000680     SELECT CONTRRPT  ASSIGN TO "CONTRRPT"                        
000690                      ORGANIZATION IS LINE SEQUENTIAL.            
000700                                                                  
000710 DATA DIVISION.                                                   
000720 FILE SECTION.                                                    
000730 FD  PROCBARS1.                                                   
000740 01  PROCBARS1-RECORD             PIC X(84).                      
000750                                                                  
000760 FD  PROCBARS2.                                                   
000770 01  PROCBARS2-RECORD             PIC X(84).                      
000780                                                                  
000790 FD  CLASSOUT1.                                                   
000800 01  CLASSOUT1-RECORD             PIC X(129).                     
000810                                                                  
000820 FD  CLASSOUT2.                                                   
000830 01  CLASSOUT2-RECORD             PIC X(129).                     
000840                                                                  
000850 FD  CONTRRPT.                                                    
000860 01  CONTRRPT-LINE                PIC X(80).                      
000870                                                                  
000880 WORKING-STORAGE SECTION.                                         
000890*--------------------------------------------------------------------*
000900* Felder mit konstantem Inhalt - Praefix K                        
000910*--------------------------------------------------------------------*
000920 01          KONSTANTE-FELDER.                                    
000930     05      K-MODUL              PIC X(08) VALUE "CTRDRV0E".     
000940     05      K-MAXTAGE            PIC S9(04) COMP VALUE 1200.     
000950     05      FILLER               PIC  X(04).                     
000960                                                                  
000970*--------------------------------------------------------------------*
000980* Comp-Felder: Praefix Cn                                         
000990*--------------------------------------------------------------------*
001000 01          COMP-FELDER.                                         
001010     05      C4-I1                PIC S9(04) COMP VALUE ZERO.     
001020     05      C4-I2                PIC S9(04) COMP VALUE ZERO.     
001030     05      C4-GEFUNDEN          PIC S9(04) COMP VALUE ZERO.     
001040     05      FILLER               PIC  X(04).                     
001050                                                                  
001060*--------------------------------------------------------------------*
001070* Schalter: Praefix Diverse                                       
001080*--------------------------------------------------------------------*
001090 01          SCHALTER.                                            
001100     05      CLASSOUT1-STATUS     PIC  X(02).                     
001110          88 CLASSOUT1-EOF                   VALUE "10".          
001120     05      CLASSOUT2-STATUS     PIC  X(02).                     
001130          88 CLASSOUT2-EOF                   VALUE "10".          
001140     05      PROCBARS1-STATUS     PIC  X(02).                     
001150          88 PROCBARS1-EOF                   VALUE "10".          
001160     05      PROCBARS2-STATUS     PIC  X(02).                     
001170          88 PROCBARS2-EOF                   VALUE "10".          
001180     05      FILLER               PIC  X(04).                     
001190                                                                  
001200*--------------------------------------------------------------------*
001210* Arbeitsfelder aus dem CLASSOUT-Satz - Praefix CO1/CO2           
001220*--------------------------------------------------------------------*
001230 01          CLASSOUT-FELDER.                                     
001240     05      CO1-DATE              PIC  9(08).                    
001250     05      CO1-RANGE             PIC S9(07)V99.                 
001260     05      CO1-VOLUME            PIC  9(11).                    
001270     05      CO1-VOLATILITY        PIC S9(07)V99.                 
001280     05      CO1-CLASS             PIC  X(10).                    
001290          88 CO1-CL-FUERTE                   VALUE "FUERTE    ".  
001300          88 CO1-CL-LATERAL                  VALUE "LATERAL   ".  
001310     05      CO1-OUTLIER           PIC  X(01).                    
001320          88 CO1-IS-OUTLIER                  VALUE "Y".           
001330     05      CO2-DATE              PIC  9(08).                    
001340     05      CO2-RANGE             PIC S9(07)V99.                 
001350     05      CO2-VOLUME            PIC  9(11).                    
001360     05      CO2-VOLATILITY        PIC S9(07)V99.                 
001370     05      CO2-CLASS             PIC  X(10).                    
001380          88 CO2-CL-FUERTE                   VALUE "FUERTE    ".  
001390          88 CO2-CL-LATERAL                  VALUE "LATERAL   ".  
001400     05      CO2-OUTLIER           PIC  X(01).                    
001410          88 CO2-IS-OUTLIER                  VALUE "Y".           
001420     05      FILLER                PIC  X(04).                    
001430                                                                  
001440*--------------------------------------------------------------------*
001450* Arbeitsfelder aus dem PROCBARS-Satz - Praefix BAR1/BAR2         
001460*--------------------------------------------------------------------*
001470 01          BAR-FELDER.                                          
001480     05      BAR1-RANGE            PIC S9(07)V99.                 
001490     05      BAR1-SESSION          PIC  X(06).                    
001500          88 BAR1-SES-ASIA                    VALUE "ASIA  ".     
001510          88 BAR1-SES-EUROPA                  VALUE "EUROPA".     
001520          88 BAR1-SES-NY                      VALUE "NY    ".     
001530     05      BAR2-RANGE            PIC S9(07)V99.                 
001540     05      BAR2-SESSION          PIC  X(06).                    
001550          88 BAR2-SES-ASIA                    VALUE "ASIA  ".     
001560          88 BAR2-SES-EUROPA                  VALUE "EUROPA".     
001570          88 BAR2-SES-NY                      VALUE "NY    ".     
001580     05      FILLER                PIC  X(04).                    
001590                                                                  
001600*--------------------------------------------------------------------*
001610* Tagestabelle je Kontrakt (fuer temporale Korrelation) - Praefix DT1/DT2
001620*--------------------------------------------------------------------*
001630 01          DAY-TABLE-1.                                         
001640     05      DT1-ENTRY OCCURS 1200 TIMES INDEXED BY DT1-IDX.      
001650          10 DT1-DATE               PIC  9(08).                   
001660          10 DT1-DATE-ALT REDEFINES DT1-DATE.                     
001670               15 DT1-JAHR          PIC  9(04).                   
001680               15 DT1-REST          PIC  9(04).                   
001690          10 DT1-RANGE              PIC S9(07)V99.                
001700          10 FILLER                 PIC  X(04).                   
001710                                                                  
001720 01          DAY-TABLE-2.                                         
001730     05      DT2-ENTRY OCCURS 1200 TIMES INDEXED BY DT2-IDX.      
001740          10 DT2-DATE               PIC  9(08).                   
001750          10 DT2-DATE-ALT REDEFINES DT2-DATE.                     
001760               15 DT2-JAHR          PIC  9(04).                   
001770               15 DT2-REST          PIC  9(04).                   
001780          10 DT2-RANGE              PIC S9(07)V99.                
001790          10 FILLER                 PIC  X(04).                   
001800                                                                  
001810*--------------------------------------------------------------------*
001820* Kennzahlen Kontrakt 1 - Praefix CTR1                            
001830*--------------------------------------------------------------------*
001840 01          CONTRACT-METRICS-1.                                  
001850     05      CTR1-NAME             PIC  X(10) VALUE "CONTRATO-1". 
001860     05      CTR1-TOTAL-DAYS       PIC  9(04) VALUE ZERO.         
001870     05      CTR1-STRONG-DAYS      PIC  9(04) VALUE ZERO.         
001880     05      CTR1-PCT-STRONG       PIC S9(03)V9 VALUE ZERO.       
001890     05      CTR1-LATERAL-DAYS     PIC  9(04) VALUE ZERO.         
001900     05      CTR1-PCT-LATERAL      PIC S9(03)V9 VALUE ZERO.       
001910     05      CTR1-RANGE-AVG        PIC S9(07)V99 VALUE ZERO.      
001920     05      CTR1-RANGE-MAX        PIC S9(07)V99 VALUE ZERO.      
001930     05      CTR1-RANGE-MIN        PIC S9(07)V99 VALUE ZERO.      
001940     05      CTR1-RANGE-SUM        PIC S9(09)V99 VALUE ZERO.      
001950     05      CTR1-VOLAT-AVG        PIC S9(07)V99 VALUE ZERO.      
001960     05      CTR1-VOLAT-SUM        PIC S9(09)V99 VALUE ZERO.      
001970     05      CTR1-OUTLIERS         PIC  9(04) VALUE ZERO.         
001980     05      CTR1-VOLUME-AVG       PIC  9(11)V99 VALUE ZERO.      
001990     05      CTR1-VOLUME-SUM       PIC  9(13)V99 VALUE ZERO.      
002000     05      CTR1-RANGE-ASIA       PIC S9(09)V99 VALUE ZERO.      
002010     05      CTR1-RANGE-EUROPA     PIC S9(09)V99 VALUE ZERO.      
002020     05      CTR1-RANGE-NY         PIC S9(09)V99 VALUE ZERO.      
002030     05      FILLER                PIC  X(06).                    
002040                                                                  
002050*--------------------------------------------------------------------*
002060* Kennzahlen Kontrakt 2 - Praefix CTR2                            
002070*--------------------------------------------------------------------*
002080 01          CONTRACT-METRICS-2.                                  
002090     05      CTR2-NAME             PIC  X(10) VALUE "CONTRATO-2". 
002100     05      CTR2-TOTAL-DAYS       PIC  9(04) VALUE ZERO.         
002110     05      CTR2-STRONG-DAYS      PIC  9(04) VALUE ZERO.         
002120     05      CTR2-PCT-STRONG       PIC S9(03)V9 VALUE ZERO.       
002130     05      CTR2-LATERAL-DAYS     PIC  9(04) VALUE ZERO.         
002140     05      CTR2-PCT-LATERAL      PIC S9(03)V9 VALUE ZERO.       
002150     05      CTR2-RANGE-AVG        PIC S9(07)V99 VALUE ZERO.      
002160     05      CTR2-RANGE-MAX        PIC S9(07)V99 VALUE ZERO.      
002170     05      CTR2-RANGE-MIN        PIC S9(07)V99 VALUE ZERO.      
002180     05      CTR2-RANGE-SUM        PIC S9(09)V99 VALUE ZERO.      
002190     05      CTR2-VOLAT-AVG        PIC S9(07)V99 VALUE ZERO.      
002200     05      CTR2-VOLAT-SUM        PIC S9(09)V99 VALUE ZERO.      
002210     05      CTR2-OUTLIERS         PIC  9(04) VALUE ZERO.         
002220     05      CTR2-VOLUME-AVG       PIC  9(11)V99 VALUE ZERO.      
002230     05      CTR2-VOLUME-SUM       PIC  9(13)V99 VALUE ZERO.      
002240     05      CTR2-RANGE-ASIA       PIC S9(09)V99 VALUE ZERO.      
002250     05      CTR2-RANGE-EUROPA     PIC S9(09)V99 VALUE ZERO.      
002260     05      CTR2-RANGE-NY         PIC S9(09)V99 VALUE ZERO.      
002270     05      FILLER                PIC  X(06).                    
002280                                                                  
002290*--------------------------------------------------------------------*
002300* Sitzungsspannen-Aufsummierung aus PROCBARS - Praefix SA1/SA2    
002310*--------------------------------------------------------------------*
002320 01          SESSION-ACCUM-FELDER.                                
002330     05      SA1-ASIA-SUM          PIC S9(09)V99 VALUE ZERO.      
002340     05      SA1-EUROPA-SUM        PIC S9(09)V99 VALUE ZERO.      
002350     05      SA1-NY-SUM            PIC S9(09)V99 VALUE ZERO.      
002360     05      SA2-ASIA-SUM          PIC S9(09)V99 VALUE ZERO.      
002370     05      SA2-EUROPA-SUM        PIC S9(09)V99 VALUE ZERO.      
002380     05      SA2-NY-SUM            PIC S9(09)V99 VALUE ZERO.      
002390     05      FILLER                PIC  X(04).                    
002400                                                                  
002410*--------------------------------------------------------------------*
002420* Verhaeltniszahlen - Praefix RAT                                 
002430*--------------------------------------------------------------------*
002440 01          RATIO-FELDER.                                        
002450     05      RAT-VOLAT-RATIO       PIC S9(03)V99 VALUE ZERO.      
002460     05      RAT-VOLAT-TEXT        PIC  X(52) VALUE SPACES.       
002470     05      RAT-STRONG-RATIO      PIC S9(03)V99 VALUE ZERO.      
002480     05      RAT-STRONG-DIFF       PIC S9(03)V9 VALUE ZERO.       
002490     05      RAT-VOLUME-RATIO      PIC S9(03)V99 VALUE ZERO.      
002500     05      FILLER                PIC  X(04).                    
002510                                                                  
002520*--------------------------------------------------------------------*
002530* Korrelation nach Bravais-Pearson (Tagesspannen je Datum) - Praefix PX
002540*--------------------------------------------------------------------*
002550 01          KORRELATIONS-FELDER.                                 
002560     05      PX-X-ARRAY OCCURS 1200 TIMES PIC S9(07)V99.          
002570     05      PX-Y-ARRAY OCCURS 1200 TIMES PIC S9(07)V99.          
002580     05      PX-N                 PIC S9(04) COMP VALUE ZERO.     
002590     05      PX-SUM-X             PIC S9(11)V99 VALUE ZERO.       
002600     05      PX-SUM-Y             PIC S9(11)V99 VALUE ZERO.       
002610     05      PX-SUM-XY            PIC S9(15)V9(4) VALUE ZERO.     
002620     05      PX-SUM-X2            PIC S9(15)V9(4) VALUE ZERO.     
002630     05      PX-SUM-Y2            PIC S9(15)V9(4) VALUE ZERO.     
002640     05      PX-NUMER             PIC S9(17)V9(4) VALUE ZERO.     
002650     05      PX-DENOM-X           PIC S9(17)V9(4) VALUE ZERO.     
002660     05      PX-DENOM-Y           PIC S9(17)V9(4) VALUE ZERO.     
002670     05      PX-DENOM             PIC S9(17)V9(4) VALUE ZERO.     
002680     05      PX-DENOM-S REDEFINES PX-DENOM                        
002690                                  PIC S9(21) COMP-3.              
002700     05      PX-R                 PIC S9(01)V9(3) VALUE ZERO.     
002710     05      PX-INTERP            PIC  X(24) VALUE SPACES.        
002720     05      FILLER               PIC  X(04).                     
002730                                                                  
002740*--------------------------------------------------------------------*
002750* Newton-Wurzelroutine (gemeinsam genutzt) - Praefix U6           
002760*--------------------------------------------------------------------*
002770 01          U6-FELDER.                                           
002780     05      U6-RADIKAND          PIC S9(17)V9(4) VALUE ZERO.     
002790     05      U6-WURZEL            PIC S9(09)V9999 VALUE ZERO.     
002800     05      U6-I                 PIC S9(02) COMP VALUE ZERO.     
002810     05      FILLER               PIC  X(04).                     
002820                                                                  
002830*--------------------------------------------------------------------*
002840* Empfehlungsfelder - Praefix RCM                                 
002850*--------------------------------------------------------------------*
002860 01          EMPFEHLUNGS-FELDER.                                  
002870     05      RCM-MOVEMENT         PIC  X(10) VALUE SPACES.        
002880     05      RCM-SURPRISES        PIC  X(10) VALUE SPACES.        
002890     05      RCM-LIQUIDITY        PIC  X(10) VALUE SPACES.        
002900     05      FILLER               PIC  X(04).                     
002910                                                                  
002920*--------------------------------------------------------------------*
002930* Berichtszeilen - Praefix RPT                                    
002940*--------------------------------------------------------------------*
002950 01          RPT-TRENNZEILE               PIC X(80) VALUE ALL "-".
002960 01          RPT-LEERZEILE                PIC X(80) VALUE SPACES. 
002970                                                                  
002980 01          RPT-TITELZEILE.                                      
002990     05      FILLER               PIC X(01) VALUE SPACES.         
003000     05      FILLER               PIC X(32) VALUE                 
003010             "KONTRAKTVERGLEICH - KENNZAHLEN".                    
003020                                                                  
003030 01          RPT-CTR-TITEL.                                       
003040     05      FILLER               PIC X(01) VALUE SPACES.         
003050     05      RCT-NAME             PIC X(10).                      
003060                                                                  
003070 01          RPT-CTR-DETAIL1.                                     
003080     05      FILLER               PIC X(03) VALUE SPACES.         
003090     05      FILLER               PIC X(07) VALUE "TAGE: ".       
003100     05      RCT-TAGE             PIC ZZZ9.                       
003110     05      FILLER               PIC X(03) VALUE SPACES.         
003120     05      FILLER               PIC X(09) VALUE "FUERTE: ".     
003130     05      RCT-STRONG           PIC ZZ9.                        
003140     05      FILLER               PIC X(01) VALUE "(".            
003150     05      RCT-PCT-STRONG       PIC ZZ9.9.                      
003160     05      FILLER               PIC X(02) VALUE "%)".           
003170     05      FILLER               PIC X(03) VALUE SPACES.         
003180     05      FILLER               PIC X(10) VALUE "LATERAL: ".    
003190     05      RCT-LATERAL          PIC ZZ9.                        
003200     05      FILLER               PIC X(01) VALUE "(".            
003210     05      RCT-PCT-LATERAL      PIC ZZ9.9.                      
003220     05      FILLER               PIC X(02) VALUE "%)".           
003230                                                                  
003240 01          RPT-CTR-DETAIL2.                                     
003250     05      FILLER               PIC X(03) VALUE SPACES.         
003260     05      FILLER               PIC X(14) VALUE                 
003270             "SPANNE MEDIA: ".                                    
003280     05      RCT-RANGE-AVG        PIC ZZZ9.99.                    
003290     05      FILLER               PIC X(03) VALUE SPACES.         
003300     05      FILLER               PIC X(07) VALUE "MIN: ".        
003310     05      RCT-RANGE-MIN        PIC ZZZ9.99.                    
003320     05      FILLER               PIC X(03) VALUE SPACES.         
003330     05      FILLER               PIC X(07) VALUE "MAX: ".        
003340     05      RCT-RANGE-MAX        PIC ZZZ9.99.                    
003350                                                                  
003360 01          RPT-CTR-DETAIL3.                                     
003370     05      FILLER               PIC X(03) VALUE SPACES.         
003380     05      FILLER               PIC X(14) VALUE                 
003390             "VOLATILIDAD: ".                                     
003400     05      RCT-VOLAT-AVG        PIC ZZZ9.99.                    
003410     05      FILLER               PIC X(03) VALUE SPACES.         
003420     05      FILLER               PIC X(12) VALUE "AUSREISSER: ". 
003430     05      RCT-OUTLIERS         PIC ZZ9.                        
003440     05      FILLER               PIC X(03) VALUE SPACES.         
003450     05      FILLER               PIC X(12) VALUE "VOLUMEN MED: ".
003460     05      RCT-VOLUME-AVG       PIC ZZZZZZZ9.                   
003470                                                                  
003480 01          RPT-CTR-DETAIL4.                                     
003490     05      FILLER               PIC X(03) VALUE SPACES.         
003500     05      FILLER               PIC X(21) VALUE                 
003510             "SITZUNGSSPANNEN/TAG: ".                             
003520     05      FILLER               PIC X(07) VALUE "ASIA: ".       
003530     05      RCT-RANGE-ASIA       PIC ZZZ9.99.                    
003540     05      FILLER               PIC X(03) VALUE SPACES.         
003550     05      FILLER               PIC X(09) VALUE "EUROPA: ".     
003560     05      RCT-RANGE-EUROPA     PIC ZZZ9.99.                    
003570     05      FILLER               PIC X(03) VALUE SPACES.         
003580     05      FILLER               PIC X(05) VALUE "NY: ".         
003590     05      RCT-RANGE-NY         PIC ZZZ9.99.                    
003600                                                                  
003610 01          RPT-RATIO-TITEL.                                     
003620     05      FILLER               PIC X(01) VALUE SPACES.         
003630     05      FILLER               PIC X(23) VALUE                 
003640             "VERHAELTNISZAHLEN (1/2)".                           
003650                                                                  
003660 01          RPT-RATIO-DETAIL1.                                   
003670     05      FILLER               PIC X(01) VALUE SPACES.         
003680     05      FILLER               PIC X(19) VALUE                 
003690             "SPANNE-VERH.    : ".                                
003700     05      RRD-VOLAT-RATIO      PIC ZZ9.99.                     
003710     05      FILLER               PIC X(02) VALUE SPACES.         
003720     05      RRD-VOLAT-TEXT       PIC X(52).                      
003730                                                                  
003740 01          RPT-RATIO-DETAIL2.                                   
003750     05      FILLER               PIC X(01) VALUE SPACES.         
003760     05      FILLER               PIC X(24) VALUE                 
003770             "FUERTE-VERHAELTNIS     : ".                         
003780     05      RRD-STRONG-RATIO     PIC ZZ9.99.                     
003790     05      FILLER               PIC X(03) VALUE SPACES.         
003800     05      FILLER               PIC X(16) VALUE                 
003810             "DIFERENCIA PP: ".                                   
003820     05      RRD-STRONG-DIFF      PIC ZZ9.9.                      
003830                                                                  
003840 01          RPT-RATIO-DETAIL3.                                   
003850     05      FILLER               PIC X(01) VALUE SPACES.         
003860     05      FILLER               PIC X(24) VALUE                 
003870             "VOLUMEN-VERHAELTNIS    : ".                         
003880     05      RRD-VOLUME-RATIO     PIC ZZ9.99.                     
003890                                                                  
003900 01          RPT-CORR-TITEL.                                      
003910     05      FILLER               PIC X(01) VALUE SPACES.         
003920     05      FILLER               PIC X(25) VALUE                 
003930             "TEMPORALE KORRELATION".                             
003940                                                                  
003950 01          RPT-CORR-DETAIL.                                     
003960     05      FILLER               PIC X(01) VALUE SPACES.         
003970     05      FILLER               PIC X(22) VALUE                 
003980             "KOEFFIZIENT R       : ".                            
003990     05      RKO-WERT             PIC -9.999.                     
004000     05      FILLER               PIC X(03) VALUE SPACES.         
004010     05      FILLER               PIC X(01) VALUE "(".            
004020     05      RKO-TAGE             PIC ZZZ9.                       
004030     05      FILLER               PIC X(17) VALUE                 
004040             " TAGE GEMEINSAM)".                                  
004050                                                                  
004060 01          RPT-CORR-DETAIL2.                                    
004070     05      FILLER               PIC X(01) VALUE SPACES.         
004080     05      FILLER               PIC X(22) VALUE                 
004090             "EINORDNUNG           : ".                           
004100     05      RKO-INTERP           PIC X(24).                      
004110                                                                  
004120 01          RPT-RECOMMEND-TITEL.                                 
004130     05      FILLER               PIC X(01) VALUE SPACES.         
004140     05      FILLER               PIC X(15) VALUE                 
004150             "EMPFEHLUNG".                                        
004160                                                                  
004170 01          RPT-RECOMMEND-DETAIL1.                               
004180     05      FILLER               PIC X(01) VALUE SPACES.         
004190     05      FILLER               PIC X(20) VALUE                 
004200             "MEHR BEWEGUNG     : ".                              
004210     05      RRC-MOVEMENT         PIC X(10).                      
004220                                                                  
004230 01          RPT-RECOMMEND-DETAIL2.                               
004240     05      FILLER               PIC X(01) VALUE SPACES.         
004250     05      FILLER               PIC X(20) VALUE                 
004260             "WENIGER UEBERRASCH.: ".                             
004270     05      RRC-SURPRISES        PIC X(10).                      
004280                                                                  
004290 01          RPT-RECOMMEND-DETAIL3.                               
004300     05      FILLER               PIC X(01) VALUE SPACES.         
004310     05      FILLER               PIC X(20) VALUE                 
004320             "BESSERE LIQUIDITAET: ".                             
004330     05      RRC-LIQUIDITY        PIC X(10).                      
004340                                                                  
004350 LINKAGE SECTION.                                                 
004360                                                                  
004370 PROCEDURE DIVISION.                                              
004380******************************************************************
004390* Steuerungs-Section                                              
004400******************************************************************
004410 A100-STEUERUNG SECTION.                                          
004420 A100-00.                                                         
004430     IF  SHOW-VERSION                                             
004440         DISPLAY K-MODUL " VOM 2026-07-31 / B.02.01"              
004450         STOP RUN                                                 
004460     END-IF                                                       
004470                                                                  
004480     PERFORM B000-VORLAUF                                         
004490     PERFORM B100-VERARBEITUNG-1                                  
004500     PERFORM B200-VERARBEITUNG-2                                  
004510     PERFORM D100-RATIOS                                          
004520     PERFORM D200-TEMPORAL-CORR                                   
004530     PERFORM D300-RECOMMEND                                       
004540                                                                  
004550     OPEN OUTPUT CONTRRPT                                         
004560     PERFORM E100-PRINT-CONTRRPT                                  
004570     CLOSE CONTRRPT                                               
004580                                                                  
004590     PERFORM B900-ABSCHLUSS                                       
004600     STOP RUN                                                     
004610     .                                                            
004620 A100-99.                                                         
004630     EXIT.                                                        
004640                                                                  
004650******************************************************************
004660* Vorlauf - alle vier Eingabedateien oeffnen                      
004670******************************************************************
004680 B000-VORLAUF SECTION.                                            
004690 B000-00.                                                         
004700     OPEN INPUT CLASSOUT1                                         
004710     OPEN INPUT CLASSOUT2                                         
004720     OPEN INPUT PROCBARS1                                         
004730     OPEN INPUT PROCBARS2                                         
004740     .                                                            
004750 B000-99.                                                         
004760     EXIT.                                                        
004770                                                                  
004780******************************************************************
004790* Ende - Eingabedateien schliessen                                
004800******************************************************************
004810 B900-ABSCHLUSS SECTION.                                          
004820 B900-00.                                                         
004830     CLOSE CLASSOUT1                                              
004840     CLOSE CLASSOUT2                                              
004850     CLOSE PROCBARS1                                              
004860     CLOSE PROCBARS2                                              
004870     .                                                            
004880 B900-99.                                                         
004890     EXIT.                                                        
004900                                                                  
004910******************************************************************
004920* Verarbeitung Kontrakt 1 - CLASSOUT1 + PROCBARS1                 
004930******************************************************************
004940 B100-VERARBEITUNG-1 SECTION.                                     
004950 B100-00.                                                         
004960     PERFORM C100-LOAD-CLASSOUT-1                                 
004970     PERFORM C200-LOAD-PROCBARS-1                                 
004980     PERFORM C300-FINISH-METRICS-1                                
004990     .                                                            
005000 B100-99.                                                         
005010     EXIT.                                                        
005020                                                                  
005030******************************************************************
005040* Verarbeitung Kontrakt 2 - CLASSOUT2 + PROCBARS2                 
005050******************************************************************
005060 B200-VERARBEITUNG-2 SECTION.                                     
005070 B200-00.                                                         
005080     PERFORM C110-LOAD-CLASSOUT-2                                 
005090     PERFORM C210-LOAD-PROCBARS-2                                 
005100     PERFORM C310-FINISH-METRICS-2                                
005110     .                                                            
005120 B200-99.                                                         
005130     EXIT.                                                        
005140                                                                  
005150******************************************************************
005160* CLASSOUT1 einlesen, Tagestabelle 1 und CTR1-Kennzahlen fuellen  
005170******************************************************************
005180 C100-LOAD-CLASSOUT-1 SECTION.                                    
005190 C100-00.                                                         
005200     MOVE ZERO TO C4-I1                                           
005210     MOVE 9999999 TO CTR1-RANGE-MIN                               
005220                                                                  
005230     READ CLASSOUT1                                               
005240         AT END SET CLASSOUT1-EOF TO TRUE                         
005250     END-READ                                                     
005260                                                                  
005270     PERFORM C105-ACCUM-DAY-1                                     
005280         UNTIL CLASSOUT1-EOF                                      
005290                                                                  
005300     IF  CTR1-TOTAL-DAYS > ZERO                                   
005310         COMPUTE CTR1-RANGE-AVG ROUNDED =                         
005320                 CTR1-RANGE-SUM / CTR1-TOTAL-DAYS                 
005330         COMPUTE CTR1-VOLAT-AVG ROUNDED =                         
005340                 CTR1-VOLAT-SUM / CTR1-TOTAL-DAYS                 
005350         COMPUTE CTR1-VOLUME-AVG ROUNDED =                        
005360                 CTR1-VOLUME-SUM / CTR1-TOTAL-DAYS                
005370         COMPUTE CTR1-PCT-STRONG ROUNDED =                        
005380             (CTR1-STRONG-DAYS / CTR1-TOTAL-DAYS) * 100           
005390         COMPUTE CTR1-PCT-LATERAL ROUNDED =                       
005400             (CTR1-LATERAL-DAYS / CTR1-TOTAL-DAYS) * 100          
005410     END-IF                                                       
005420     .                                                            
005430 C100-99.                                                         
005440     EXIT.                                                        
005450                                                                  
005460******************************************************************
005470* Einen CLASSOUT1-Satz auswerten, Folgesatz lesen                 
005480******************************************************************
005490 C105-ACCUM-DAY-1 SECTION.                                        
005500 C105-00.                                                         
005510     MOVE CLASSOUT1-RECORD(1:8)      TO CO1-DATE                  
005520     MOVE CLASSOUT1-RECORD(73:9)     TO CO1-RANGE                 
005530     MOVE CLASSOUT1-RECORD(46:11)    TO CO1-VOLUME                
005540     MOVE CLASSOUT1-RECORD(104:9)    TO CO1-VOLATILITY            
005550     MOVE CLASSOUT1-RECORD(113:10)   TO CO1-CLASS                 
005560     MOVE CLASSOUT1-RECORD(123:1)    TO CO1-OUTLIER               
005570                                                                  
005580     ADD  1 TO C4-I1                                              
005590     IF  C4-I1 <= K-MAXTAGE                                       
005600         SET DT1-IDX TO C4-I1                                     
005610         MOVE CO1-DATE  TO DT1-DATE(DT1-IDX)                      
005620         MOVE CO1-RANGE TO DT1-RANGE(DT1-IDX)                     
005630     END-IF                                                       
005640                                                                  
005650     ADD  1 TO CTR1-TOTAL-DAYS                                    
005660     ADD  CO1-RANGE  TO CTR1-RANGE-SUM                            
005670     ADD  CO1-VOLATILITY TO CTR1-VOLAT-SUM                        
005680     ADD  CO1-VOLUME TO CTR1-VOLUME-SUM                           
005690                                                                  
005700     IF  CO1-RANGE > CTR1-RANGE-MAX                               
005710         MOVE CO1-RANGE TO CTR1-RANGE-MAX                         
005720     END-IF                                                       
005730     IF  CO1-RANGE < CTR1-RANGE-MIN                               
005740         MOVE CO1-RANGE TO CTR1-RANGE-MIN                         
005750     END-IF                                                       
005760                                                                  
005770     IF  CO1-CL-FUERTE                                            
005780         ADD 1 TO CTR1-STRONG-DAYS                                
005790     END-IF                                                       
005800     IF  CO1-CL-LATERAL                                           
005810         ADD 1 TO CTR1-LATERAL-DAYS                               
005820     END-IF                                                       
005830     IF  CO1-IS-OUTLIER                                           
005840         ADD 1 TO CTR1-OUTLIERS                                   
005850     END-IF                                                       
005860                                                                  
005870     READ CLASSOUT1                                               
005880         AT END SET CLASSOUT1-EOF TO TRUE                         
005890     END-READ                                                     
005900     .                                                            
005910 C105-99.                                                         
005920     EXIT.                                                        
005930                                                                  
005940******************************************************************
005950* PROCBARS1 einlesen, Sitzungsspannen aufsummieren                
005960******************************************************************
005970 C200-LOAD-PROCBARS-1 SECTION.                                    
005980 C200-00.                                                         
005990     READ PROCBARS1                                               
006000         AT END SET PROCBARS1-EOF TO TRUE                         
006010     END-READ                                                     
006020                                                                  
006030     PERFORM C205-ACCUM-BAR-1                                     
006040         UNTIL PROCBARS1-EOF                                      
006050     .                                                            
006060 C200-99.                                                         
006070     EXIT.                                                        
006080                                                                  
006090******************************************************************
006100* Einen PROCBARS1-Balken der Sitzungsspanne zuordnen, Folgesatz lesen
006110******************************************************************
006120 C205-ACCUM-BAR-1 SECTION.                                        
006130 C205-00.                                                         
006140     MOVE PROCBARS1-RECORD(60:9) TO BAR1-RANGE                    
006150     MOVE PROCBARS1-RECORD(70:6) TO BAR1-SESSION                  
006160     IF  BAR1-SES-ASIA                                            
006170         ADD BAR1-RANGE TO SA1-ASIA-SUM                           
006180     END-IF                                                       
006190     IF  BAR1-SES-EUROPA                                          
006200         ADD BAR1-RANGE TO SA1-EUROPA-SUM                         
006210     END-IF                                                       
006220     IF  BAR1-SES-NY                                              
006230         ADD BAR1-RANGE TO SA1-NY-SUM                             
006240     END-IF                                                       
006250                                                                  
006260     READ PROCBARS1                                               
006270         AT END SET PROCBARS1-EOF TO TRUE                         
006280     END-READ                                                     
006290     .                                                            
006300 C205-99.                                                         
006310     EXIT.                                                        
006320                                                                  
006330******************************************************************
006340* Sitzungsspannen Kontrakt 1 je Handelstag ausrollen              
006350******************************************************************
006360 C300-FINISH-METRICS-1 SECTION.                                   
006370 C300-00.                                                         
006380     IF  CTR1-TOTAL-DAYS > ZERO                                   
006390         COMPUTE CTR1-RANGE-ASIA ROUNDED =                        
006400                 SA1-ASIA-SUM / CTR1-TOTAL-DAYS                   
006410         COMPUTE CTR1-RANGE-EUROPA ROUNDED =                      
006420                 SA1-EUROPA-SUM / CTR1-TOTAL-DAYS                 
006430         COMPUTE CTR1-RANGE-NY ROUNDED =                          
006440                 SA1-NY-SUM / CTR1-TOTAL-DAYS                     
006450     END-IF                                                       
006460     .                                                            
006470 C300-99.                                                         
006480     EXIT.                                                        
006490                                                                  
006500******************************************************************
006510* CLASSOUT2 einlesen, Tagestabelle 2 und CTR2-Kennzahlen fuellen  
006520******************************************************************
006530 C110-LOAD-CLASSOUT-2 SECTION.                                    
006540 C110-00.                                                         
006550     MOVE ZERO TO C4-I2                                           
006560     MOVE 9999999 TO CTR2-RANGE-MIN                               
006570                                                                  
006580     READ CLASSOUT2                                               
006590         AT END SET CLASSOUT2-EOF TO TRUE                         
006600     END-READ                                                     
006610                                                                  
006620     PERFORM C115-ACCUM-DAY-2                                     
006630         UNTIL CLASSOUT2-EOF                                      
006640                                                                  
006650     IF  CTR2-TOTAL-DAYS > ZERO                                   
006660         COMPUTE CTR2-RANGE-AVG ROUNDED =                         
006670                 CTR2-RANGE-SUM / CTR2-TOTAL-DAYS                 
006680         COMPUTE CTR2-VOLAT-AVG ROUNDED =                         
006690                 CTR2-VOLAT-SUM / CTR2-TOTAL-DAYS                 
006700         COMPUTE CTR2-VOLUME-AVG ROUNDED =                        
006710                 CTR2-VOLUME-SUM / CTR2-TOTAL-DAYS                
006720         COMPUTE CTR2-PCT-STRONG ROUNDED =                        
006730             (CTR2-STRONG-DAYS / CTR2-TOTAL-DAYS) * 100           
006740         COMPUTE CTR2-PCT-LATERAL ROUNDED =                       
006750             (CTR2-LATERAL-DAYS / CTR2-TOTAL-DAYS) * 100          
006760     END-IF                                                       
006770     .                                                            
006780 C110-99.                                                         
006790     EXIT.                                                        
006800                                                                  
006810******************************************************************
006820* Einen CLASSOUT2-Satz auswerten, Folgesatz lesen                 
006830******************************************************************
006840 C115-ACCUM-DAY-2 SECTION.                                        
006850 C115-00.                                                         
006860     MOVE CLASSOUT2-RECORD(1:8)      TO CO2-DATE                  
006870     MOVE CLASSOUT2-RECORD(73:9)     TO CO2-RANGE                 
006880     MOVE CLASSOUT2-RECORD(46:11)    TO CO2-VOLUME                
006890     MOVE CLASSOUT2-RECORD(104:9)    TO CO2-VOLATILITY            
006900     MOVE CLASSOUT2-RECORD(113:10)   TO CO2-CLASS                 
006910     MOVE CLASSOUT2-RECORD(123:1)    TO CO2-OUTLIER               
006920                                                                  
006930     ADD  1 TO C4-I2                                              
006940     IF  C4-I2 <= K-MAXTAGE                                       
006950         SET DT2-IDX TO C4-I2                                     
006960         MOVE CO2-DATE  TO DT2-DATE(DT2-IDX)                      
006970         MOVE CO2-RANGE TO DT2-RANGE(DT2-IDX)                     
006980     END-IF                                                       
006990                                                                  
007000     ADD  1 TO CTR2-TOTAL-DAYS                                    
007010     ADD  CO2-RANGE  TO CTR2-RANGE-SUM                            
007020     ADD  CO2-VOLATILITY TO CTR2-VOLAT-SUM                        
007030     ADD  CO2-VOLUME TO CTR2-VOLUME-SUM                           
007040                                                                  
007050     IF  CO2-RANGE > CTR2-RANGE-MAX                               
007060         MOVE CO2-RANGE TO CTR2-RANGE-MAX                         
007070     END-IF                                                       
007080     IF  CO2-RANGE < CTR2-RANGE-MIN                               
007090         MOVE CO2-RANGE TO CTR2-RANGE-MIN                         
007100     END-IF                                                       
007110                                                                  
007120     IF  CO2-CL-FUERTE                                            
007130         ADD 1 TO CTR2-STRONG-DAYS                                
007140     END-IF                                                       
007150     IF  CO2-CL-LATERAL                                           
007160         ADD 1 TO CTR2-LATERAL-DAYS                               
007170     END-IF                                                       
007180     IF  CO2-IS-OUTLIER                                           
007190         ADD 1 TO CTR2-OUTLIERS                                   
007200     END-IF                                                       
007210                                                                  
007220     READ CLASSOUT2                                               
007230         AT END SET CLASSOUT2-EOF TO TRUE                         
007240     END-READ                                                     
007250     .                                                            
007260 C115-99.                                                         
007270     EXIT.                                                        
007280                                                                  
007290******************************************************************
007300* PROCBARS2 einlesen, Sitzungsspannen aufsummieren                
007310******************************************************************
007320 C210-LOAD-PROCBARS-2 SECTION.                                    
007330 C210-00.                                                         
007340     READ PROCBARS2                                               
007350         AT END SET PROCBARS2-EOF TO TRUE                         
007360     END-READ                                                     
007370                                                                  
007380     PERFORM C215-ACCUM-BAR-2                                     
007390         UNTIL PROCBARS2-EOF                                      
007400     .                                                            
007410 C210-99.                                                         
007420     EXIT.                                                        
007430                                                                  
007440******************************************************************
007450* Einen PROCBARS2-Balken der Sitzungsspanne zuordnen, Folgesatz lesen
007460******************************************************************
007470 C215-ACCUM-BAR-2 SECTION.                                        
007480 C215-00.                                                         
007490     MOVE PROCBARS2-RECORD(60:9) TO BAR2-RANGE                    
007500     MOVE PROCBARS2-RECORD(70:6) TO BAR2-SESSION                  
007510     IF  BAR2-SES-ASIA                                            
007520         ADD BAR2-RANGE TO SA2-ASIA-SUM                           
007530     END-IF                                                       
007540     IF  BAR2-SES-EUROPA                                          
007550         ADD BAR2-RANGE TO SA2-EUROPA-SUM                         
007560     END-IF                                                       
007570     IF  BAR2-SES-NY                                              
007580         ADD BAR2-RANGE TO SA2-NY-SUM                             
007590     END-IF                                                       
007600                                                                  
007610     READ PROCBARS2                                               
007620         AT END SET PROCBARS2-EOF TO TRUE                         
007630     END-READ                                                     
007640     .                                                            
007650 C215-99.                                                         
007660     EXIT.                                                        
007670                                                                  
007680******************************************************************
007690* Sitzungsspannen Kontrakt 2 je Handelstag ausrollen              
007700******************************************************************
007710 C310-FINISH-METRICS-2 SECTION.                                   
007720 C310-00.                                                         
007730     IF  CTR2-TOTAL-DAYS > ZERO                                   
007740         COMPUTE CTR2-RANGE-ASIA ROUNDED =                        
007750                 SA2-ASIA-SUM / CTR2-TOTAL-DAYS                   
007760         COMPUTE CTR2-RANGE-EUROPA ROUNDED =                      
007770                 SA2-EUROPA-SUM / CTR2-TOTAL-DAYS                 
007780         COMPUTE CTR2-RANGE-NY ROUNDED =                          
007790                 SA2-NY-SUM / CTR2-TOTAL-DAYS                     
007800     END-IF                                                       
007810     .                                                            
007820 C310-99.                                                         
007830     EXIT.                                                        
007840                                                                  
007850******************************************************************
007860* Verhaeltniszahlen Kontrakt1/Kontrakt2                           
007870******************************************************************
007880 D100-RATIOS SECTION.                                             
007890 D100-00.                                                         
007900     IF  CTR2-RANGE-AVG > ZERO                                    
007910         COMPUTE RAT-VOLAT-RATIO ROUNDED =                        
007920                 CTR1-RANGE-AVG / CTR2-RANGE-AVG                  
007930     END-IF                                                       
007940     IF  CTR2-PCT-STRONG > ZERO                                   
007950         COMPUTE RAT-STRONG-RATIO ROUNDED =                       
007960                 CTR1-PCT-STRONG / CTR2-PCT-STRONG                
007970     END-IF                                                       
007980     IF  CTR2-VOLUME-AVG > ZERO                                   
007990         COMPUTE RAT-VOLUME-RATIO ROUNDED =                       
008000                 CTR1-VOLUME-AVG / CTR2-VOLUME-AVG                
008010     END-IF                                                       
008020                                                                  
008030     COMPUTE RAT-STRONG-DIFF = CTR1-PCT-STRONG - CTR2-PCT-STRONG  
008040     IF  RAT-STRONG-DIFF < ZERO                                   
008050         COMPUTE RAT-STRONG-DIFF = RAT-STRONG-DIFF * -1           
008060     END-IF                                                       
008070                                                                  
008080     IF  CTR1-RANGE-AVG > CTR2-RANGE-AVG                          
008090         STRING CTR1-NAME DELIMITED BY SPACE                      
008100                " ES VOLATIL EN MAYOR MEDIDA QUE "                
008110                                        DELIMITED BY SIZE         
008120                CTR2-NAME DELIMITED BY SPACE                      
008130                INTO RAT-VOLAT-TEXT                               
008140     ELSE                                                         
008150         STRING CTR2-NAME DELIMITED BY SPACE                      
008160                " ES VOLATIL EN MAYOR MEDIDA QUE "                
008170                                        DELIMITED BY SIZE         
008180                CTR1-NAME DELIMITED BY SPACE                      
008190                INTO RAT-VOLAT-TEXT                               
008200     END-IF                                                       
008210     .                                                            
008220 D100-99.                                                         
008230     EXIT.                                                        
008240                                                                  
008250******************************************************************
008260* Temporale Korrelation - Tagesspannen je gemeinsamem Datum       
008270******************************************************************
008280 D200-TEMPORAL-CORR SECTION.                                      
008290 D200-00.                                                         
008300     MOVE ZERO TO PX-N                                            
008310     SET DT1-IDX TO 1                                             
008320                                                                  
008330 D200-10.                                                         
008340     IF  DT1-IDX > CTR1-TOTAL-DAYS OR DT1-IDX > K-MAXTAGE         
008350         GO TO D200-20                                            
008360     END-IF                                                       
008370                                                                  
008380     PERFORM D210-FIND-MATCH-2                                    
008390                                                                  
008400     IF  C4-GEFUNDEN > ZERO                                       
008410         ADD 1 TO PX-N                                            
008420         IF  PX-N <= K-MAXTAGE                                    
008430             MOVE DT1-RANGE(DT1-IDX)       TO PX-X-ARRAY(PX-N)    
008440             SET DT2-IDX TO C4-GEFUNDEN                           
008450             MOVE DT2-RANGE(DT2-IDX)       TO PX-Y-ARRAY(PX-N)    
008460         END-IF                                                   
008470     END-IF                                                       
008480                                                                  
008490     SET DT1-IDX UP BY 1                                          
008500     GO TO D200-10                                                
008510                                                                  
008520 D200-20.                                                         
008530     PERFORM U800-PEARSON                                         
008540     PERFORM D220-INTERPRET-CORR                                  
008550     .                                                            
008560 D200-99.                                                         
008570     EXIT.                                                        
008580                                                                  
008590******************************************************************
008600* Im Tagebuch von Kontrakt 2 den Satz mit gleichem Datum suchen   
008610* (C4-GEFUNDEN = Index bei Treffer, sonst ZERO)                   
008620******************************************************************
008630 D210-FIND-MATCH-2 SECTION.                                       
008640 D210-00.                                                         
008650     MOVE ZERO TO C4-GEFUNDEN                                     
008660     SET DT2-IDX TO 1                                             
008670                                                                  
008680 D210-10.                                                         
008690     IF  DT2-IDX > CTR2-TOTAL-DAYS OR DT2-IDX > K-MAXTAGE         
008700         GO TO D210-99                                            
008710     END-IF                                                       
008720     IF  DT2-DATE(DT2-IDX) = DT1-DATE(DT1-IDX)                    
008730         SET C4-GEFUNDEN TO DT2-IDX                               
008740         GO TO D210-99                                            
008750     END-IF                                                       
008760     SET DT2-IDX UP BY 1                                          
008770     GO TO D210-10                                                
008780     .                                                            
008790 D210-99.                                                         
008800     EXIT.                                                        
008810                                                                  
008820******************************************************************
008830* Korrelationskoeffizient nach Bravais-Pearson ueber PX-X-ARRAY / 
008840* PX-Y-ARRAY (PX-N Werte) - Ergebnis PX-R, 0 bei weniger als 2    
008850* gemeinsamen Tagen                                               
008860******************************************************************
008870 U800-PEARSON SECTION.                                            
008880 U800-00.                                                         
008890     MOVE ZERO TO PX-R                                            
008900     IF  PX-N < 2                                                 
008910         GO TO U800-99                                            
008920     END-IF                                                       
008930                                                                  
008940     MOVE ZERO TO PX-SUM-X                                        
008950     MOVE ZERO TO PX-SUM-Y                                        
008960     MOVE ZERO TO PX-SUM-XY                                       
008970     MOVE ZERO TO PX-SUM-X2                                       
008980     MOVE ZERO TO PX-SUM-Y2                                       
008990     MOVE 1     TO C4-I1                                          
009000                                                                  
009010 U800-10.                                                         
009020     IF  C4-I1 > PX-N                                             
009030         GO TO U800-20                                            
009040     END-IF                                                       
009050     ADD PX-X-ARRAY(C4-I1) TO PX-SUM-X                            
009060     ADD PX-Y-ARRAY(C4-I1) TO PX-SUM-Y                            
009070     COMPUTE PX-SUM-XY = PX-SUM-XY +                              
009080             (PX-X-ARRAY(C4-I1) * PX-Y-ARRAY(C4-I1))              
009090     COMPUTE PX-SUM-X2 = PX-SUM-X2 +                              
009100             (PX-X-ARRAY(C4-I1) * PX-X-ARRAY(C4-I1))              
009110     COMPUTE PX-SUM-Y2 = PX-SUM-Y2 +                              
009120             (PX-Y-ARRAY(C4-I1) * PX-Y-ARRAY(C4-I1))              
009130     ADD 1 TO C4-I1                                               
009140     GO TO U800-10                                                
009150                                                                  
009160 U800-20.                                                         
009170     COMPUTE PX-NUMER = (PX-N * PX-SUM-XY) - (PX-SUM-X * PX-SUM-Y)
009180     COMPUTE PX-DENOM-X = (PX-N * PX-SUM-X2) -                    
009190             (PX-SUM-X * PX-SUM-X)                                
009200     COMPUTE PX-DENOM-Y = (PX-N * PX-SUM-Y2) -                    
009210             (PX-SUM-Y * PX-SUM-Y)                                
009220                                                                  
009230     IF  PX-DENOM-X <= ZERO OR PX-DENOM-Y <= ZERO                 
009240         GO TO U800-99                                            
009250     END-IF                                                       
009260                                                                  
009270     MOVE PX-DENOM-X TO U6-RADIKAND                               
009280     PERFORM U900-WURZEL-NEWTON                                   
009290     MOVE U6-WURZEL  TO PX-DENOM-X                                
009300                                                                  
009310     MOVE PX-DENOM-Y TO U6-RADIKAND                               
009320     PERFORM U900-WURZEL-NEWTON                                   
009330     MOVE U6-WURZEL  TO PX-DENOM-Y                                
009340                                                                  
009350     COMPUTE PX-DENOM = PX-DENOM-X * PX-DENOM-Y                   
009360     IF  PX-DENOM = ZERO                                          
009370         GO TO U800-99                                            
009380     END-IF                                                       
009390                                                                  
009400     COMPUTE PX-R ROUNDED = PX-NUMER / PX-DENOM                   
009410     .                                                            
009420 U800-99.                                                         
009430     EXIT.                                                        
009440                                                                  
009450******************************************************************
009460* Newton-Wurzelroutine (U6-RADIKAND -> U6-WURZEL, 12 Iterationen) 
009470******************************************************************
009480 U900-WURZEL-NEWTON SECTION.                                      
009490 U900-00.                                                         
009500     IF  U6-RADIKAND <= ZERO                                      
009510         MOVE ZERO TO U6-WURZEL                                   
009520         GO TO U900-99                                            
009530     END-IF                                                       
009540                                                                  
009550     MOVE U6-RADIKAND TO U6-WURZEL                                
009560     MOVE 1 TO U6-I                                               
009570                                                                  
009580 U900-10.                                                         
009590     IF  U6-I > 12                                                
009600         GO TO U900-99                                            
009610     END-IF                                                       
009620     COMPUTE U6-WURZEL ROUNDED =                                  
009630             (U6-WURZEL + (U6-RADIKAND / U6-WURZEL)) / 2          
009640     ADD 1 TO U6-I                                                
009650     GO TO U900-10                                                
009660     .                                                            
009670 U900-99.                                                         
009680     EXIT.                                                        
009690                                                                  
009700******************************************************************
009710* Korrelationsstaerke verbal einordnen (Schwellen 0.7/0.4)        
009720******************************************************************
009730 D220-INTERPRET-CORR SECTION.                                     
009740 D220-00.                                                         
009750     MOVE PX-R TO U6-RADIKAND                                     
009760     IF  U6-RADIKAND < ZERO                                       
009770         COMPUTE U6-RADIKAND = U6-RADIKAND * -1                   
009780     END-IF                                                       
009790                                                                  
009800     EVALUATE TRUE                                                
009810         WHEN U6-RADIKAND > 0.700                                 
009820             MOVE "SE MUEVEN MUY SIMILAR   " TO PX-INTERP         
009830         WHEN U6-RADIKAND > 0.400                                 
009840             MOVE "MODERADA                " TO PX-INTERP         
009850         WHEN OTHER                                               
009860             MOVE "INDEPENDIENTE           " TO PX-INTERP         
009870     END-EVALUATE                                                 
009880     .                                                            
009890 D220-99.                                                         
009900     EXIT.                                                        
009910                                                                  
009920******************************************************************
009930* Handlungsempfehlung: mehr Bewegung / weniger Ausreisser /       
009940* bessere Liquiditaet                                             
009950******************************************************************
009960 D300-RECOMMEND SECTION.                                          
009970 D300-00.                                                         
009980     IF  CTR1-RANGE-AVG >= CTR2-RANGE-AVG                         
009990         MOVE CTR1-NAME TO RCM-MOVEMENT                           
010000     ELSE                                                         
010010         MOVE CTR2-NAME TO RCM-MOVEMENT                           
010020     END-IF                                                       
010030                                                                  
010040     IF  CTR1-OUTLIERS <= CTR2-OUTLIERS                           
010050         MOVE CTR1-NAME TO RCM-SURPRISES                          
010060     ELSE                                                         
010070         MOVE CTR2-NAME TO RCM-SURPRISES                          
010080     END-IF                                                       
010090                                                                  
010100     IF  CTR1-VOLUME-AVG >= CTR2-VOLUME-AVG                       
010110         MOVE CTR1-NAME TO RCM-LIQUIDITY                          
010120     ELSE                                                         
010130         MOVE CTR2-NAME TO RCM-LIQUIDITY                          
010140     END-IF                                                       
010150     .                                                            
010160 D300-99.                                                         
010170     EXIT.                                                        
010180                                                                  
010190******************************************************************
010200* Vergleichsbericht CONTRRPT drucken                              
010210******************************************************************
010220 E100-PRINT-CONTRRPT SECTION.                                     
010230 E100-00.                                                         
010240     WRITE CONTRRPT-LINE FROM RPT-TITELZEILE AFTER ADVANCING      
010250         TOP-OF-FORM                                              
010260     WRITE CONTRRPT-LINE FROM RPT-TRENNZEILE AFTER ADVANCING 1    
010270     WRITE CONTRRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
010280                                                                  
010290     PERFORM E110-PRINT-CONTRACT-1                                
010300     WRITE CONTRRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
010310     PERFORM E120-PRINT-CONTRACT-2                                
010320     WRITE CONTRRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
010330                                                                  
010340     WRITE CONTRRPT-LINE FROM RPT-RATIO-TITEL AFTER ADVANCING 1   
010350     MOVE RAT-VOLAT-RATIO  TO RRD-VOLAT-RATIO                     
010360     MOVE RAT-VOLAT-TEXT   TO RRD-VOLAT-TEXT                      
010370     WRITE CONTRRPT-LINE FROM RPT-RATIO-DETAIL1 AFTER ADVANCING 1 
010380     MOVE RAT-STRONG-RATIO TO RRD-STRONG-RATIO                    
010390     MOVE RAT-STRONG-DIFF  TO RRD-STRONG-DIFF                     
010400     WRITE CONTRRPT-LINE FROM RPT-RATIO-DETAIL2 AFTER ADVANCING 1 
010410     MOVE RAT-VOLUME-RATIO TO RRD-VOLUME-RATIO                    
010420     WRITE CONTRRPT-LINE FROM RPT-RATIO-DETAIL3 AFTER ADVANCING 1 
010430     WRITE CONTRRPT-LINE FROM RPT-LEERZEILE     AFTER ADVANCING 1 
010440                                                                  
010450     WRITE CONTRRPT-LINE FROM RPT-CORR-TITEL  AFTER ADVANCING 1   
010460     MOVE PX-R  TO RKO-WERT                                       
010470     MOVE PX-N  TO RKO-TAGE                                       
010480     WRITE CONTRRPT-LINE FROM RPT-CORR-DETAIL AFTER ADVANCING 1   
010490     MOVE PX-INTERP TO RKO-INTERP                                 
010500     WRITE CONTRRPT-LINE FROM RPT-CORR-DETAIL2 AFTER ADVANCING 1  
010510     WRITE CONTRRPT-LINE FROM RPT-LEERZEILE    AFTER ADVANCING 1  
010520                                                                  
010530     WRITE CONTRRPT-LINE FROM RPT-RECOMMEND-TITEL                 
010540         AFTER ADVANCING 1                                        
010550     MOVE RCM-MOVEMENT  TO RRC-MOVEMENT                           
010560     WRITE CONTRRPT-LINE FROM RPT-RECOMMEND-DETAIL1               
010570         AFTER ADVANCING 1                                        
010580     MOVE RCM-SURPRISES TO RRC-SURPRISES                          
010590     WRITE CONTRRPT-LINE FROM RPT-RECOMMEND-DETAIL2               
010600         AFTER ADVANCING 1                                        
010610     MOVE RCM-LIQUIDITY TO RRC-LIQUIDITY                          
010620     WRITE CONTRRPT-LINE FROM RPT-RECOMMEND-DETAIL3               
010630         AFTER ADVANCING 1                                        
010640     .                                                            
010650 E100-99.                                                         
010660     EXIT.                                                        
010670                                                                  
010680******************************************************************
010690* Kennzahlenblock Kontrakt 1 drucken                              
010700******************************************************************
010710 E110-PRINT-CONTRACT-1 SECTION.                                   
010720 E110-00.                                                         
010730     MOVE CTR1-NAME TO RCT-NAME                                   
010740     WRITE CONTRRPT-LINE FROM RPT-CTR-TITEL AFTER ADVANCING 1     
010750                                                                  
010760     MOVE CTR1-TOTAL-DAYS   TO RCT-TAGE                           
010770     MOVE CTR1-STRONG-DAYS  TO RCT-STRONG                         
010780     MOVE CTR1-PCT-STRONG   TO RCT-PCT-STRONG                     
010790     MOVE CTR1-LATERAL-DAYS TO RCT-LATERAL                        
010800     MOVE CTR1-PCT-LATERAL  TO RCT-PCT-LATERAL                    
010810     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL1 AFTER ADVANCING 1   
010820                                                                  
010830     MOVE CTR1-RANGE-AVG TO RCT-RANGE-AVG                         
010840     MOVE CTR1-RANGE-MIN TO RCT-RANGE-MIN                         
010850     MOVE CTR1-RANGE-MAX TO RCT-RANGE-MAX                         
010860     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL2 AFTER ADVANCING 1   
010870                                                                  
010880     MOVE CTR1-VOLAT-AVG  TO RCT-VOLAT-AVG                        
010890     MOVE CTR1-OUTLIERS   TO RCT-OUTLIERS                         
010900     MOVE CTR1-VOLUME-AVG TO RCT-VOLUME-AVG                       
010910     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL3 AFTER ADVANCING 1   
010920                                                                  
010930     MOVE CTR1-RANGE-ASIA   TO RCT-RANGE-ASIA                     
010940     MOVE CTR1-RANGE-EUROPA TO RCT-RANGE-EUROPA                   
010950     MOVE CTR1-RANGE-NY     TO RCT-RANGE-NY                       
010960     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL4 AFTER ADVANCING 1   
010970     .                                                            
010980 E110-99.                                                         
010990     EXIT.                                                        
011000                                                                  
011010******************************************************************
011020* Kennzahlenblock Kontrakt 2 drucken                              
011030******************************************************************
011040 E120-PRINT-CONTRACT-2 SECTION.                                   
011050 E120-00.                                                         
011060     MOVE CTR2-NAME TO RCT-NAME                                   
011070     WRITE CONTRRPT-LINE FROM RPT-CTR-TITEL AFTER ADVANCING 1     
011080                                                                  
011090     MOVE CTR2-TOTAL-DAYS   TO RCT-TAGE                           
011100     MOVE CTR2-STRONG-DAYS  TO RCT-STRONG                         
011110     MOVE CTR2-PCT-STRONG   TO RCT-PCT-STRONG                     
011120     MOVE CTR2-LATERAL-DAYS TO RCT-LATERAL                        
011130     MOVE CTR2-PCT-LATERAL  TO RCT-PCT-LATERAL                    
011140     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL1 AFTER ADVANCING 1   
011150                                                                  
011160     MOVE CTR2-RANGE-AVG TO RCT-RANGE-AVG                         
011170     MOVE CTR2-RANGE-MIN TO RCT-RANGE-MIN                         
011180     MOVE CTR2-RANGE-MAX TO RCT-RANGE-MAX                         
011190     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL2 AFTER ADVANCING 1   
011200                                                                  
011210     MOVE CTR2-VOLAT-AVG  TO RCT-VOLAT-AVG                        
011220     MOVE CTR2-OUTLIERS   TO RCT-OUTLIERS                         
011230     MOVE CTR2-VOLUME-AVG TO RCT-VOLUME-AVG                       
011240     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL3 AFTER ADVANCING 1   
011250                                                                  
011260     MOVE CTR2-RANGE-ASIA   TO RCT-RANGE-ASIA                     
011270     MOVE CTR2-RANGE-EUROPA TO RCT-RANGE-EUROPA                   
011280     MOVE CTR2-RANGE-NY     TO RCT-RANGE-NY                       
011290     WRITE CONTRRPT-LINE FROM RPT-CTR-DETAIL4 AFTER ADVANCING 1   
011300     .                                                            
011310 E120-99.                                                         
011320     EXIT.                                                        
011330                                                                  
011340******************************************************************
011350* ENDE Source-Programm                                            
011360******************************************************************
