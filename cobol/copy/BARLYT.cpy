000100*----------------------------------------------------------------*
000110*    BARLYT    -- Satzbild angereicherter Kursbalken (1-Min-Bar)  
000120*    Wird per COPY in FD PROCBARS sowie als Arbeitsbereich in     
000130*    allen nachgelagerten Modulen (CLSDRV0E/SESDRV0E/PRDDRV0E/    
000140*    CTRDRV0E) eingebunden - ein Satz pro gueltigem 1-Min-Balken. 
000150*----------------------------------------------------------------*
000160 01          ENRICHED-BAR-RECORD.                                 
000170*            Zeitstempel des Balkens                              
000180     05      BAR-DATE            PIC  9(08).                      
000190     05      BAR-TIME            PIC  9(06).                      
000200*            Kurswerte (2 Nachkommastellen, vorzeichenbehaftet)   
000210     05      BAR-OPEN            PIC S9(07)V99.                   
000220     05      BAR-HIGH            PIC S9(07)V99.                   
000230     05      BAR-LOW             PIC S9(07)V99.                   
000240     05      BAR-CLOSE           PIC S9(07)V99.                   
000250     05      BAR-VOLUME          PIC  9(09).                      
000260*            Anreicherungsfelder (Ingestion)                      
000270     05      BAR-RANGE           PIC S9(07)V99.                   
000280     05      BAR-WEEKDAY         PIC  9(01).                      
000290          88 BAR-WD-MONTAG                  VALUE 1.              
000300          88 BAR-WD-FREITAG                 VALUE 5.              
000310          88 BAR-WD-WOCHENENDE              VALUE 6 7.            
000320     05      BAR-SESSION         PIC  X(06).                      
000330          88 BAR-SES-ASIA                   VALUE "ASIA  ".       
000340          88 BAR-SES-EUROPA                 VALUE "EUROPA".       
000350          88 BAR-SES-NY                     VALUE "NY    ".       
000360     05      FILLER              PIC  X(09).                      
