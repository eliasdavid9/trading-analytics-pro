000100*----------------------------------------------------------------*
000110*    DAYLYT    -- Satzbild Tagesstatistik / CLASSOUT-Exportsatz   
000120*    Eine Tabellenzeile bzw. ein Satz pro Handelstag. Wird per    
000130*    COPY in die Tagestabelle von CLSDRV0E sowie als Lesesatz     
000140*    CLASSOUT in SESDRV0E/PRDDRV0E/MONDRV0E/CTRDRV0E eingebunden. 
000150*----------------------------------------------------------------*
000160 01          DAY-STATS-RECORD.                                    
000170     05      DAY-DATE            PIC  9(08).                      
000180     05      DAY-WEEKDAY         PIC  9(01).                      
000190     05      DAY-OPEN            PIC S9(07)V99.                   
000200     05      DAY-CLOSE           PIC S9(07)V99.                   
000210     05      DAY-HIGH            PIC S9(07)V99.                   
000220     05      DAY-LOW             PIC S9(07)V99.                   
000230     05      DAY-VOLUME          PIC  9(11).                      
000240     05      DAY-NUM-BARS        PIC  9(05).                      
000250     05      DAY-RANGE-SUM       PIC S9(09)V99.                   
000260*            Klassifikationsmerkmale (Batchschritt CLSDRV0E)      
000270     05      DAY-RANGE           PIC S9(07)V99.                   
000280     05      DAY-CHANGE          PIC S9(07)V99.                   
000290     05      DAY-CHANGE-PCT      PIC S9(03)V99.                   
000300     05      DAY-DIRECTION       PIC  X(08).                      
000310          88 DAY-DIR-ALCISTA                VALUE "ALCISTA ".     
000320          88 DAY-DIR-BAJISTA                VALUE "BAJISTA ".     
000330          88 DAY-DIR-NEUTRO                 VALUE "NEUTRO  ".     
000340     05      DAY-VOLATILITY      PIC S9(07)V99.                   
000350     05      DAY-CLASS           PIC  X(10).                      
000360          88 DAY-CL-FUERTE                  VALUE "FUERTE    ".   
000370          88 DAY-CL-INTERMEDIO              VALUE "INTERMEDIO".   
000380          88 DAY-CL-LATERAL                 VALUE "LATERAL   ".   
000390     05      DAY-OUTLIER         PIC  X(01).                      
000400          88 DAY-IS-OUTLIER                 VALUE "Y".            
000410          88 DAY-NOT-OUTLIER                VALUE "N".            
000420     05      FILLER              PIC  X(06).                      
