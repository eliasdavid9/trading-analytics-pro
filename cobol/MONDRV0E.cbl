000100 IDENTIFICATION DIVISION.                                         
000110                                                                  
000120 PROGRAM-ID. MONDRV0E.                                            
000130 AUTHOR. F. HUBRICH.                                              
000140 INSTALLATION. ABT. HANDELSANALYSE - MARKTDATEN-IT.               
000150 DATE-WRITTEN. 2003-06-11.                                        
000160 DATE-COMPILED.                                                   
000170 SECURITY. INTERN - NUR BERECHTIGTE BENUTZER DER HANDELSANALYSE.  
000180                                                                  
000190***************************************************************** 
000200* Letzte Aenderung :: 2026-07-31                                  
000210* Letzte Version   :: C.01.01                                     
000220* Kurzbeschreibung :: Monatsvergleich Spanne/Volatilitaet/Trend   
000230*                                                                 
000240* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000250*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! 
000260*----------------------------------------------------------------*
000270* Vers. | Datum    | von | Kommentar                             *
000280*-------|----------|-----|---------------------------------------*
000290*A.00.00|2003-06-11| fhb | Neuerstellung - Monatsgruppierung aus  
000300*       |          |     | CLASSOUT, Rangfolge nach Spannenmittel 
000310*A.01.00|2006-02-20| fhb | Trendberechnung per lineare Regression 
000320*       |          |     | ergaenzt (vorher nur Monat-zu-Monat-Diff.)
000330*B.00.00|1998-12-03| kl  | JAHR-2000-ANPASSUNG Datumsfelder 4-stg.
000340*B.00.01|1999-01-22| kl  | Nachtest JAHR-2000-ANPASSUNG abgeschl. 
000350*C.00.00|2021-11-04| mbr | Generalueberarbeitung Feldpraefixe     
000360*C.01.00|2025-03-17| jnw | Ticket HA-4561: Variationskoeffizient  
000370*       |          |     | ALTA/MODERADA/BAJA Einstufung aufgenommen
000380*C.01.01|2026-07-31| dkr | Ticket HA-4723: Berichtslayout an      
000390*       |          |     | Abteilungsstandard angepasst           
000400*----------------------------------------------------------------*
000410*                                                                 
000420* Programmbeschreibung                                            
000430* --------------------                                            
000440* Liest den Klassifikationsexport (CLASSOUT), gruppiert die Handels-
000450* tage nach Kalendermonat und verdichtet je Monat die Spannen- und
000460* Volatilitaetskennzahlen (MON-STATS). Ermittelt die Rangfolge nach
000470* Spannenmittel, den Trend per lineare Regression ueber die Monats-
000480* folge, den volatilsten und den ruhigsten Monat sowie den Variations-
000490* koeffizienten ueber alle Monatsmittel. Ausgabe: MONTHRPT.       
000500*                                                                 
000510******************************************************************
000520                                                                  
000530 ENVIRONMENT DIVISION.                                            
000540 CONFIGURATION SECTION.                                           
000550 SPECIAL-NAMES.                                                   
000560     C01 IS TOP-OF-FORM                                           
000570     SWITCH-15 IS ANZEIGE-VERSION                                 
000580         ON STATUS IS SHOW-VERSION.                               
000590                                                                  
000600 INPUT-OUTPUT SECTION.                                            
000610 FILE-CONTROL.                                                    
000620     SELECT CLASSOUT  ASSIGN TO "CLASSOUT"                        
000630                      ORGANIZATION IS LINE SEQUENTIAL.            
000640     SELECT MONTHRPT  ASSIGN TO "MONTHRPT"                        
000650                      ORGANIZATION IS LINE SEQUENTIAL.            
000660                                                                  
000670 DATA DIVISION.                                                   
000680 FILE SECTION.                                                    
000690 FD  CLASSOUT.                                                    
000700 01  CLASSOUT-RECORD              PIC X(129).                     
000710                                                                  
000720 FD  MONTHRPT.                                                    
000730 01  MONTHRPT-LINE                PIC X(80).                      
000740                                                                  
000750 WORKING-STORAGE SECTION.                                         
000760*--------------------------------------------------------------------*
000770* Felder mit konstantem Inhalt - Praefix K                        
000780*--------------------------------------------------------------------*
000790 01          KONSTANTE-FELDER.                                    
000800     05      K-MODUL              PIC X(08) VALUE "MONDRV0E".     
000810     05      FILLER               PIC  X(04).                     
000820                                                                  
000830*--------------------------------------------------------------------*
000840* Comp-Felder: Praefix Cn                                         
000850*--------------------------------------------------------------------*
000860 01          COMP-FELDER.                                         
000870     05      C4-I1                PIC S9(04) COMP.                
000880     05      C4-I2                PIC S9(04) COMP.                
000890     05      C4-N                 PIC S9(04) COMP.                
000900     05      C4-RANG              PIC S9(04) COMP.                
000910     05      FILLER               PIC  X(06).                     
000920                                                                  
000930*--------------------------------------------------------------------*
000940* Monatstabelle - Praefix MON, bis zu 60 Monate (5 Jahre)         
000950*--------------------------------------------------------------------*
000960 01          MONTH-TABLE.                                         
000970     05      MON-ENTRY OCCURS 60 TIMES                            
000980                        INDEXED BY MON-IDX.                       
000990          10 MON-YEAR              PIC  9(04).                    
001000          10 MON-MONTH             PIC  9(02).                    
001010          10 MON-NUM-DAYS          PIC  9(03).                    
001020          10 MON-RANGE-SUM         PIC S9(09)V99.                 
001030          10 MON-RANGE-SUM-SQ      PIC S9(13)V99.                 
001040          10 MON-RANGE-AVG         PIC S9(07)V99.                 
001050          10 MON-RANGE-STD         PIC S9(07)V99.                 
001060          10 MON-RANGE-MIN         PIC S9(07)V99.                 
001070          10 MON-RANGE-MAX         PIC S9(07)V99.                 
001080          10 MON-VOLAT-SUM         PIC S9(09)V99.                 
001090          10 MON-VOLAT-AVG         PIC S9(07)V99.                 
001100          10 MON-STRONG-DAYS       PIC  9(03).                    
001110          10 MON-PCT-STRONG        PIC S9(03)V9.                  
001120          10 MON-OUTLIERS          PIC  9(03).                    
001130          10 MON-PCT-OUTLIERS      PIC S9(03)V9.                  
001140          10 MON-RANK-VOLAT        PIC  9(02).                    
001150          10 MON-RANK-VOLAT-S REDEFINES MON-RANK-VOLAT            
001160                                  PIC  9(02).                     
001170          10 FILLER                PIC  X(05).                    
001180                                                                  
001190*--------------------------------------------------------------------*
001200* Regressions-Arbeitsfelder (Trendgerade ueber Monatsfolge) - Praefix U8
001210*--------------------------------------------------------------------*
001220 01          U8-FELDER.                                           
001230     05      U8-N                 PIC S9(04) COMP VALUE ZERO.     
001240     05      U8-SUM-X             PIC S9(07)V99 VALUE ZERO.       
001250     05      U8-SUM-Y             PIC S9(09)V99 VALUE ZERO.       
001260     05      U8-SUM-XY            PIC S9(11)V99 VALUE ZERO.       
001270     05      U8-SUM-X2            PIC S9(09)V99 VALUE ZERO.       
001280     05      U8-STEIGUNG          PIC S9(05)V9(4) VALUE ZERO.     
001290     05      U8-RICHTUNG          PIC  X(11) VALUE SPACES.        
001300          88 U8-RICH-CRECIENTE            VALUE "CRECIENTE  ".    
001310          88 U8-RICH-DECRECIENTE          VALUE "DECRECIENTE".    
001320          88 U8-RICH-ESTABLE              VALUE "ESTABLE    ".    
001330     05      FILLER               PIC  X(04).                     
001340                                                                  
001350*--------------------------------------------------------------------*
001360* Variationskoeffizient ueber Monatsmittel - Praefix U9           
001370*--------------------------------------------------------------------*
001380 01          U9-FELDER.                                           
001390     05      U9-SUM               PIC S9(09)V99 VALUE ZERO.       
001400     05      U9-SUM2              PIC S9(13)V99 VALUE ZERO.       
001410     05      U9-N                 PIC S9(04) COMP VALUE ZERO.     
001420     05      U9-MEAN              PIC S9(07)V99 VALUE ZERO.       
001430     05      U9-SD                PIC S9(07)V99 VALUE ZERO.       
001440     05      U9-CV                PIC S9(05)V9 VALUE ZERO.        
001450     05      U9-INTERPRET         PIC  X(09) VALUE SPACES.        
001460     05      FILLER               PIC  X(04).                     
001470                                                                  
001480*--------------------------------------------------------------------*
001490* Newton-Wurzelroutine (gemeinsam genutzt) - Praefix U6           
001500*--------------------------------------------------------------------*
001510 01          U6-FELDER.                                           
001520     05      U6-RADIKAND          PIC S9(13)V99 VALUE ZERO.       
001530     05      U6-WURZEL            PIC S9(07)V9999 VALUE ZERO.     
001540     05      U6-I                 PIC S9(02) COMP VALUE ZERO.     
001550     05      FILLER               PIC  X(04).                     
001560                                                                  
001570*--------------------------------------------------------------------*
001580* Extremwert-Merker (volatilster / ruhigster Monat) - Praefix EX  
001590*--------------------------------------------------------------------*
001600 01          EXTREM-FELDER.                                       
001610     05      EX-MAX-IDX            PIC S9(04) COMP VALUE ZERO.    
001620     05      EX-MIN-IDX            PIC S9(04) COMP VALUE ZERO.    
001630     05      FILLER                PIC  X(04).                    
001640                                                                  
001650*--------------------------------------------------------------------*
001660* Schalter: Praefix Diverse                                       
001670*--------------------------------------------------------------------*
001680 01          SCHALTER.                                            
001690     05      CLASSOUT-STATUS       PIC  X(02).                    
001700          88 CLASSOUT-EOF                     VALUE "10".         
001710     05      FILLER                PIC  X(04).                    
001720                                                                  
001730*--------------------------------------------------------------------*
001740* Arbeitsfelder aus dem CLASSOUT-Satz - Praefix CO                
001750*--------------------------------------------------------------------*
001760 01          CLASSOUT-FELDER.                                     
001770     05      CO-DAY-DATE           PIC  9(08).                    
001780     05      CO-DAY-YEAR REDEFINES CO-DAY-DATE.                   
001790          10 CO-YEAR               PIC  9(04).                    
001800          10 CO-MONAT              PIC  9(02).                    
001810          10 CO-TAG                PIC  9(02).                    
001820     05      CO-DAY-RANGE          PIC S9(07)V99.                 
001830     05      CO-DAY-VOLATILITY     PIC S9(07)V99.                 
001840     05      CO-DAY-CLASS          PIC  X(10).                    
001850     05      CO-DAY-OUTLIER        PIC  X(01).                    
001860          88 CO-IS-OUTLIER                   VALUE "Y".           
001870     05      FILLER                PIC  X(04).                    
001880                                                                  
001890*--------------------------------------------------------------------*
001900* Monatsnamen (spanisch) - Praefix K                              
001910*--------------------------------------------------------------------*
001920 01          K-NAMEN.                                             
001930     05      K-MONATE-LITERAL.                                    
001940          10                      PIC X(10) VALUE "ENERO     ".   
001950          10                      PIC X(10) VALUE "FEBRERO   ".   
001960          10                      PIC X(10) VALUE "MARZO     ".   
001970          10                      PIC X(10) VALUE "ABRIL     ".   
001980          10                      PIC X(10) VALUE "MAYO      ".   
001990          10                      PIC X(10) VALUE "JUNIO     ".   
002000          10                      PIC X(10) VALUE "JULIO     ".   
002010          10                      PIC X(10) VALUE "AGOSTO    ".   
002020          10                      PIC X(10) VALUE "SEPTIEMBRE".   
002030          10                      PIC X(10) VALUE "OCTUBRE   ".   
002040          10                      PIC X(10) VALUE "NOVIEMBRE ".   
002050          10                      PIC X(10) VALUE "DICIEMBRE ".   
002060     05      K-MONATE-T REDEFINES K-MONATE-LITERAL                
002070                        PIC X(10) OCCURS 12 TIMES.                
002080     05      FILLER               PIC  X(04).                     
002090                                                                  
002100*--------------------------------------------------------------------*
002110* Berichtszeilen - Praefix RPT                                    
002120*--------------------------------------------------------------------*
002130 01          RPT-TRENNZEILE               PIC X(80) VALUE ALL "-".
002140 01          RPT-LEERZEILE                PIC X(80) VALUE SPACES. 
002150                                                                  
002160 01          RPT-TITELZEILE.                                      
002170     05      FILLER               PIC X(01) VALUE SPACES.         
002180     05      FILLER               PIC X(40) VALUE                 
002190             "MONATSVERGLEICH TAGESSPANNEN/VOLATILITAET".         
002200                                                                  
002210 01          RPT-MONATS-DETAIL.                                   
002220     05      FILLER               PIC X(01) VALUE SPACES.         
002230     05      RMD-MONATNAME        PIC X(10).                      
002240     05      FILLER               PIC X(01) VALUE SPACES.         
002250     05      RMD-JAHR             PIC 9(04).                      
002260     05      FILLER               PIC X(03) VALUE SPACES.         
002270     05      FILLER               PIC X(07) VALUE "TAGE: ".       
002280     05      RMD-NUMDAYS          PIC ZZ9.                        
002290     05      FILLER               PIC X(03) VALUE SPACES.         
002300     05      FILLER               PIC X(09) VALUE "SPANNE: ".     
002310     05      RMD-RANGE-AVG        PIC ZZZ9.9.                     
002320     05      FILLER               PIC X(03) VALUE SPACES.         
002330     05      FILLER               PIC X(09) VALUE "FUERTE: ".     
002340     05      RMD-STRONG           PIC ZZ9.                        
002350     05      FILLER               PIC X(01) VALUE "(".            
002360     05      RMD-PCT-STRONG       PIC ZZ9.9.                      
002370     05      FILLER               PIC X(02) VALUE "%)".           
002380                                                                  
002390 01          RPT-MONATS-DETAIL2.                                  
002400     05      FILLER               PIC X(11) VALUE SPACES.         
002410     05      FILLER               PIC X(14) VALUE                 
002420             "VOLATILITAET: ".                                    
002430     05      RMD2-VOLAT-AVG       PIC ZZZ9.99.                    
002440     05      FILLER               PIC X(03) VALUE SPACES.         
002450     05      FILLER               PIC X(06) VALUE "RANG: ".       
002460     05      RMD2-RANK            PIC Z9.                         
002470     05      FILLER               PIC X(03) VALUE SPACES.         
002480     05      FILLER               PIC X(12) VALUE "AUSREISSER: ". 
002490     05      RMD2-OUTLIERS        PIC ZZ9.                        
002500                                                                  
002510 01          RPT-TREND-TITEL.                                     
002520     05      FILLER               PIC X(01) VALUE SPACES.         
002530     05      FILLER               PIC X(25) VALUE                 
002540             "TRENDS UEBER DIE MONATE".                           
002550                                                                  
002560 01          RPT-TREND-DETAIL.                                    
002570     05      FILLER               PIC X(01) VALUE SPACES.         
002580     05      FILLER               PIC X(10) VALUE "RICHTUNG: ".   
002590     05      RTD-RICHTUNG         PIC X(11).                      
002600     05      FILLER               PIC X(03) VALUE SPACES.         
002610     05      FILLER               PIC X(12) VALUE "MAGNITUD: ".   
002620     05      RTD-MAGNITUD         PIC ZZZ9.9.                     
002630                                                                  
002640 01          RPT-EXTREM-DETAIL.                                   
002650     05      FILLER               PIC X(01) VALUE SPACES.         
002660     05      FILLER               PIC X(20) VALUE                 
002670             "MES MAS VOLATIL   : ".                              
002680     05      RED-MAX-NOMBRE       PIC X(10).                      
002690     05      FILLER               PIC X(01) VALUE SPACES.         
002700     05      RED-MAX-JAHR         PIC 9(04).                      
002710                                                                  
002720 01          RPT-EXTREM-DETAIL2.                                  
002730     05      FILLER               PIC X(01) VALUE SPACES.         
002740     05      FILLER               PIC X(20) VALUE                 
002750             "MES MAS LATERAL    : ".                             
002760     05      RED-MIN-NOMBRE       PIC X(10).                      
002770     05      FILLER               PIC X(01) VALUE SPACES.         
002780     05      RED-MIN-JAHR         PIC 9(04).                      
002790                                                                  
002800 01          RPT-CV-DETAIL.                                       
002810     05      FILLER               PIC X(01) VALUE SPACES.         
002820     05      FILLER               PIC X(30) VALUE                 
002830             "VARIABILIDAD ENTRE MESES (CV): ".                   
002840     05      RCV-VALOR            PIC ZZZ9.9.                     
002850     05      FILLER               PIC X(01) VALUE "%".            
002860     05      FILLER               PIC X(03) VALUE SPACES.         
002870     05      FILLER               PIC X(01) VALUE "(".            
002880     05      RCV-INTERPRET        PIC X(09).                      
002890     05      FILLER               PIC X(01) VALUE ")".            
002900                                                                  
002910 LINKAGE SECTION.                                                 
002920                                                                  
002930 PROCEDURE DIVISION.                                              
002940******************************************************************
002950* Steuerungs-Section                                              
002960******************************************************************
002970 A100-STEUERUNG SECTION.                                          
002980 A100-00.                                                         
002990     IF  SHOW-VERSION                                             
003000         DISPLAY K-MODUL " VOM 2026-07-31 / C.01.01"              
003010         STOP RUN                                                 
003020     END-IF                                                       
003030                                                                  
003040     PERFORM B000-VORLAUF                                         
003050     PERFORM B100-VERARBEITUNG                                    
003060     PERFORM D100-RANK-MONTHS                                     
003070     PERFORM D200-TREND                                           
003080     PERFORM D300-EXTREMES                                        
003090     PERFORM D400-VARIABILITY                                     
003100     PERFORM E100-PRINT-MONTHRPT                                  
003110     PERFORM B900-ABSCHLUSS                                       
003120     STOP RUN                                                     
003130     .                                                            
003140 A100-99.                                                         
003150     EXIT.                                                        
003160                                                                  
003170******************************************************************
003180* Vorlauf - Dateien oeffnen, Tabelle initialisieren               
003190******************************************************************
003200 B000-VORLAUF SECTION.                                            
003210 B000-00.                                                         
003220     OPEN INPUT  CLASSOUT                                         
003230     MOVE ZERO TO C4-N                                            
003240     .                                                            
003250 B000-99.                                                         
003260     EXIT.                                                        
003270                                                                  
003280******************************************************************
003290* Abschluss - Dateien schliessen                                  
003300******************************************************************
003310 B900-ABSCHLUSS SECTION.                                          
003320 B900-00.                                                         
003330     CLOSE CLASSOUT                                               
003340     CLOSE MONTHRPT                                               
003350     .                                                            
003360 B900-99.                                                         
003370     EXIT.                                                        
003380                                                                  
003390******************************************************************
003400* Verarbeitung - CLASSOUT lesen, Monatsgruppierung aufbauen       
003410******************************************************************
003420 B100-VERARBEITUNG SECTION.                                       
003430 B100-00.                                                         
003440     READ CLASSOUT                                                
003450         AT END SET CLASSOUT-EOF TO TRUE                          
003460     END-READ                                                     
003470     IF  CLASSOUT-EOF                                             
003480         GO TO B100-99                                            
003490     END-IF                                                       
003500                                                                  
003510 B100-10.                                                         
003520     IF  CLASSOUT-EOF                                             
003530         GO TO B100-99                                            
003540     END-IF                                                       
003550                                                                  
003560     MOVE CLASSOUT-RECORD(1:8)    TO CO-DAY-DATE                  
003570     MOVE CLASSOUT-RECORD(73:9)   TO CO-DAY-RANGE                 
003580     MOVE CLASSOUT-RECORD(104:9)  TO CO-DAY-VOLATILITY            
003590     MOVE CLASSOUT-RECORD(113:10) TO CO-DAY-CLASS                 
003600     MOVE CLASSOUT-RECORD(123:1)  TO CO-DAY-OUTLIER               
003610                                                                  
003620     PERFORM C100-FIND-MONTH-ENTRY                                
003630     PERFORM C200-ACCUM-MONTH                                     
003640                                                                  
003650     READ CLASSOUT                                                
003660         AT END SET CLASSOUT-EOF TO TRUE                          
003670     END-READ                                                     
003680     GO TO B100-10                                                
003690     .                                                            
003700 B100-99.                                                         
003710     EXIT.                                                        
003720                                                                  
003730******************************************************************
003740* Monatseintrag zu (CO-YEAR, CO-MONAT) suchen oder neu anlegen    
003750******************************************************************
003760 C100-FIND-MONTH-ENTRY SECTION.                                   
003770 C100-00.                                                         
003780     MOVE 1 TO C4-I1                                              
003790                                                                  
003800 C100-10.                                                         
003810     IF  C4-I1 > C4-N                                             
003820         GO TO C100-20                                            
003830     END-IF                                                       
003840                                                                  
003850     SET MON-IDX TO C4-I1                                         
003860     IF  MON-YEAR(MON-IDX) = CO-YEAR                              
003870     AND MON-MONTH(MON-IDX) = CO-MONAT                            
003880         GO TO C100-99                                            
003890     END-IF                                                       
003900                                                                  
003910     ADD 1 TO C4-I1                                               
003920     GO TO C100-10                                                
003930                                                                  
003940 C100-20.                                                         
003950**  ---> Neuer Monat - Eintrag anlegen                            
003960     ADD 1 TO C4-N                                                
003970     SET MON-IDX TO C4-N                                          
003980     MOVE CO-YEAR  TO MON-YEAR(MON-IDX)                           
003990     MOVE CO-MONAT TO MON-MONTH(MON-IDX)                          
004000     MOVE ZERO TO MON-NUM-DAYS(MON-IDX)                           
004010     MOVE ZERO TO MON-RANGE-SUM(MON-IDX)                          
004020     MOVE ZERO TO MON-RANGE-SUM-SQ(MON-IDX)                       
004030     MOVE ZERO TO MON-VOLAT-SUM(MON-IDX)                          
004040     MOVE ZERO TO MON-STRONG-DAYS(MON-IDX)                        
004050     MOVE ZERO TO MON-OUTLIERS(MON-IDX)                           
004060     MOVE CO-DAY-RANGE TO MON-RANGE-MIN(MON-IDX)                  
004070     MOVE CO-DAY-RANGE TO MON-RANGE-MAX(MON-IDX)                  
004080     .                                                            
004090 C100-99.                                                         
004100     EXIT.                                                        
004110                                                                  
004120******************************************************************
004130* Einen Handelstag in den gefundenen Monatseintrag einrechnen     
004140******************************************************************
004150 C200-ACCUM-MONTH SECTION.                                        
004160 C200-00.                                                         
004170     ADD 1 TO MON-NUM-DAYS(MON-IDX)                               
004180     ADD CO-DAY-RANGE TO MON-RANGE-SUM(MON-IDX)                   
004190     COMPUTE MON-RANGE-SUM-SQ(MON-IDX) =                          
004200             MON-RANGE-SUM-SQ(MON-IDX) +                          
004210             (CO-DAY-RANGE * CO-DAY-RANGE)                        
004220     ADD CO-DAY-VOLATILITY TO MON-VOLAT-SUM(MON-IDX)              
004230                                                                  
004240     IF  CO-DAY-RANGE < MON-RANGE-MIN(MON-IDX)                    
004250         MOVE CO-DAY-RANGE TO MON-RANGE-MIN(MON-IDX)              
004260     END-IF                                                       
004270     IF  CO-DAY-RANGE > MON-RANGE-MAX(MON-IDX)                    
004280         MOVE CO-DAY-RANGE TO MON-RANGE-MAX(MON-IDX)              
004290     END-IF                                                       
004300                                                                  
004310     IF  CO-DAY-CLASS = "FUERTE    "                              
004320         ADD 1 TO MON-STRONG-DAYS(MON-IDX)                        
004330     END-IF                                                       
004340     IF  CO-IS-OUTLIER                                            
004350         ADD 1 TO MON-OUTLIERS(MON-IDX)                           
004360     END-IF                                                       
004370                                                                  
004380     COMPUTE MON-RANGE-AVG(MON-IDX) ROUNDED =                     
004390             MON-RANGE-SUM(MON-IDX) / MON-NUM-DAYS(MON-IDX)       
004400     COMPUTE MON-VOLAT-AVG(MON-IDX) ROUNDED =                     
004410             MON-VOLAT-SUM(MON-IDX) / MON-NUM-DAYS(MON-IDX)       
004420     COMPUTE MON-PCT-STRONG(MON-IDX) ROUNDED =                    
004430             (MON-STRONG-DAYS(MON-IDX) /                          
004440              MON-NUM-DAYS(MON-IDX)) * 100                        
004450     COMPUTE MON-PCT-OUTLIERS(MON-IDX) ROUNDED =                  
004460             (MON-OUTLIERS(MON-IDX) / MON-NUM-DAYS(MON-IDX)) * 100
004470                                                                  
004480     PERFORM C300-MONTH-STDDEV                                    
004490     .                                                            
004500 C200-99.                                                         
004510     EXIT.                                                        
004520                                                                  
004530******************************************************************
004540* Stichproben-Standardabweichung der Tagesspanne im Monat         
004550******************************************************************
004560 C300-MONTH-STDDEV SECTION.                                       
004570 C300-00.                                                         
004580     IF  MON-NUM-DAYS(MON-IDX) <= 1                               
004590         MOVE ZERO TO MON-RANGE-STD(MON-IDX)                      
004600         GO TO C300-99                                            
004610     END-IF                                                       
004620                                                                  
004630     COMPUTE U6-RADIKAND =                                        
004640             (MON-RANGE-SUM-SQ(MON-IDX) -                         
004650             ((MON-RANGE-SUM(MON-IDX) * MON-RANGE-SUM(MON-IDX)) / 
004660              MON-NUM-DAYS(MON-IDX))) /                           
004670             (MON-NUM-DAYS(MON-IDX) - 1)                          
004680                                                                  
004690     PERFORM U900-WURZEL-NEWTON                                   
004700     MOVE U6-WURZEL TO MON-RANGE-STD(MON-IDX)                     
004710     .                                                            
004720 C300-99.                                                         
004730     EXIT.                                                        
004740                                                                  
004750******************************************************************
004760* Rangfolge nach MON-RANGE-AVG absteigend (Rang 1 = volatilster)  
004770******************************************************************
004780 D100-RANK-MONTHS SECTION.                                        
004790 D100-00.                                                         
004800     MOVE 1 TO C4-I1                                              
004810                                                                  
004820 D100-10.                                                         
004830     IF  C4-I1 > C4-N                                             
004840         GO TO D100-99                                            
004850     END-IF                                                       
004860                                                                  
004870     SET MON-IDX TO C4-I1                                         
004880     MOVE 1 TO C4-RANG                                            
004890     MOVE 1 TO C4-I2                                              
004900                                                                  
004910 D100-20.                                                         
004920     IF  C4-I2 > C4-N                                             
004930         GO TO D100-30                                            
004940     END-IF                                                       
004950                                                                  
004960     IF  C4-I2 NOT = C4-I1                                        
004970         IF  MON-RANGE-AVG(C4-I2) > MON-RANGE-AVG(MON-IDX)        
004980             ADD 1 TO C4-RANG                                     
004990         END-IF                                                   
005000     END-IF                                                       
005010                                                                  
005020     ADD 1 TO C4-I2                                               
005030     GO TO D100-20                                                
005040                                                                  
005050 D100-30.                                                         
005060     MOVE C4-RANG TO MON-RANK-VOLAT(MON-IDX)                      
005070     ADD 1 TO C4-I1                                               
005080     GO TO D100-10                                                
005090     .                                                            
005100 D100-99.                                                         
005110     EXIT.                                                        
005120                                                                  
005130******************************************************************
005140* Trend: lineare Regression MON-RANGE-AVG gegen Monatsfolge 0,1,2,...
005150******************************************************************
005160 D200-TREND SECTION.                                              
005170 D200-00.                                                         
005180     MOVE ZERO TO U8-SUM-X                                        
005190     MOVE ZERO TO U8-SUM-Y                                        
005200     MOVE ZERO TO U8-SUM-XY                                       
005210     MOVE ZERO TO U8-SUM-X2                                       
005220     MOVE C4-N TO U8-N                                            
005230     MOVE 1 TO C4-I1                                              
005240                                                                  
005250 D200-10.                                                         
005260     IF  C4-I1 > C4-N                                             
005270         GO TO D200-20                                            
005280     END-IF                                                       
005290                                                                  
005300     SET MON-IDX TO C4-I1                                         
005310     COMPUTE U8-SUM-X  = U8-SUM-X  + (C4-I1 - 1)                  
005320     COMPUTE U8-SUM-Y  = U8-SUM-Y  + MON-RANGE-AVG(MON-IDX)       
005330     COMPUTE U8-SUM-XY = U8-SUM-XY +                              
005340             ((C4-I1 - 1) * MON-RANGE-AVG(MON-IDX))               
005350     COMPUTE U8-SUM-X2 = U8-SUM-X2 + ((C4-I1 - 1) * (C4-I1 - 1))  
005360                                                                  
005370     ADD 1 TO C4-I1                                               
005380     GO TO D200-10                                                
005390                                                                  
005400 D200-20.                                                         
005410     IF  U8-N <= 1                                                
005420         MOVE ZERO TO U8-STEIGUNG                                 
005430         SET U8-RICH-ESTABLE TO TRUE                              
005440         GO TO D200-99                                            
005450     END-IF                                                       
005460                                                                  
005470     COMPUTE U8-STEIGUNG ROUNDED =                                
005480             ((U8-N * U8-SUM-XY) - (U8-SUM-X * U8-SUM-Y)) /       
005490             ((U8-N * U8-SUM-X2) - (U8-SUM-X * U8-SUM-X))         
005500                                                                  
005510     EVALUATE TRUE                                                
005520         WHEN U8-STEIGUNG > 10.0                                  
005530             SET U8-RICH-CRECIENTE TO TRUE                        
005540         WHEN U8-STEIGUNG < -10.0                                 
005550             SET U8-RICH-DECRECIENTE TO TRUE                      
005560         WHEN OTHER                                               
005570             SET U8-RICH-ESTABLE TO TRUE                          
005580     END-EVALUATE                                                 
005590     .                                                            
005600 D200-99.                                                         
005610     EXIT.                                                        
005620                                                                  
005630******************************************************************
005640* Volatilster und ruhigster Monat (max./min. MON-RANGE-AVG)       
005650******************************************************************
005660 D300-EXTREMES SECTION.                                           
005670 D300-00.                                                         
005680     MOVE 1 TO EX-MAX-IDX                                         
005690     MOVE 1 TO EX-MIN-IDX                                         
005700     MOVE 1 TO C4-I1                                              
005710                                                                  
005720 D300-10.                                                         
005730     IF  C4-I1 > C4-N                                             
005740         GO TO D300-99                                            
005750     END-IF                                                       
005760                                                                  
005770     SET MON-IDX TO EX-MAX-IDX                                    
005780     IF  MON-RANGE-AVG(C4-I1) > MON-RANGE-AVG(MON-IDX)            
005790         MOVE C4-I1 TO EX-MAX-IDX                                 
005800     END-IF                                                       
005810     SET MON-IDX TO EX-MIN-IDX                                    
005820     IF  MON-RANGE-AVG(C4-I1) < MON-RANGE-AVG(MON-IDX)            
005830         MOVE C4-I1 TO EX-MIN-IDX                                 
005840     END-IF                                                       
005850                                                                  
005860     ADD 1 TO C4-I1                                               
005870     GO TO D300-10                                                
005880     .                                                            
005890 D300-99.                                                         
005900     EXIT.                                                        
005910                                                                  
005920******************************************************************
005930* Variationskoeffizient ueber alle MON-RANGE-AVG-Werte            
005940******************************************************************
005950 D400-VARIABILITY SECTION.                                        
005960 D400-00.                                                         
005970     MOVE ZERO TO U9-SUM                                          
005980     MOVE ZERO TO U9-SUM2                                         
005990     MOVE ZERO TO U9-N                                            
006000     MOVE 1 TO C4-I1                                              
006010                                                                  
006020 D400-10.                                                         
006030     IF  C4-I1 > C4-N                                             
006040         GO TO D400-20                                            
006050     END-IF                                                       
006060                                                                  
006070     SET MON-IDX TO C4-I1                                         
006080     ADD 1 TO U9-N                                                
006090     ADD MON-RANGE-AVG(MON-IDX) TO U9-SUM                         
006100     COMPUTE U9-SUM2 = U9-SUM2 +                                  
006110             (MON-RANGE-AVG(MON-IDX) * MON-RANGE-AVG(MON-IDX))    
006120                                                                  
006130     ADD 1 TO C4-I1                                               
006140     GO TO D400-10                                                
006150                                                                  
006160 D400-20.                                                         
006170     IF  U9-N = ZERO                                              
006180         MOVE ZERO TO U9-CV                                       
006190         GO TO D400-99                                            
006200     END-IF                                                       
006210                                                                  
006220     COMPUTE U9-MEAN ROUNDED = U9-SUM / U9-N                      
006230                                                                  
006240     IF  U9-N <= 1                                                
006250         MOVE ZERO TO U9-SD                                       
006260     ELSE                                                         
006270         COMPUTE U6-RADIKAND =                                    
006280                 (U9-SUM2 - ((U9-SUM * U9-SUM) / U9-N)) /         
006290                 (U9-N - 1)                                       
006300         PERFORM U900-WURZEL-NEWTON                               
006310         MOVE U6-WURZEL TO U9-SD                                  
006320     END-IF                                                       
006330                                                                  
006340     IF  U9-MEAN = ZERO                                           
006350         MOVE ZERO TO U9-CV                                       
006360     ELSE                                                         
006370         COMPUTE U9-CV ROUNDED = (U9-SD / U9-MEAN) * 100          
006380     END-IF                                                       
006390                                                                  
006400     EVALUATE TRUE                                                
006410         WHEN U9-CV > 30.0                                        
006420             MOVE "ALTA     " TO U9-INTERPRET                     
006430         WHEN U9-CV > 15.0                                        
006440             MOVE "MODERADA " TO U9-INTERPRET                     
006450         WHEN OTHER                                               
006460             MOVE "BAJA     " TO U9-INTERPRET                     
006470     END-EVALUATE                                                 
006480     .                                                            
006490 D400-99.                                                         
006500     EXIT.                                                        
006510                                                                  
006520******************************************************************
006530* Newton-Verfahren zur Quadratwurzel (kein FUNCTION SQRT)         
006540******************************************************************
006550 U900-WURZEL-NEWTON SECTION.                                      
006560 U900-00.                                                         
006570     IF  U6-RADIKAND <= ZERO                                      
006580         MOVE ZERO TO U6-WURZEL                                   
006590         GO TO U900-99                                            
006600     END-IF                                                       
006610                                                                  
006620     MOVE U6-RADIKAND TO U6-WURZEL                                
006630     MOVE 1 TO U6-I                                               
006640                                                                  
006650 U900-10.                                                         
006660     IF  U6-I > 12                                                
006670         GO TO U900-99                                            
006680     END-IF                                                       
006690                                                                  
006700     COMPUTE U6-WURZEL ROUNDED =                                  
006710             (U6-WURZEL + (U6-RADIKAND / U6-WURZEL)) / 2          
006720     ADD 1 TO U6-I                                                
006730     GO TO U900-10                                                
006740     .                                                            
006750 U900-99.                                                         
006760     EXIT.                                                        
006770                                                                  
006780******************************************************************
006790* Bericht drucken - Monatsbloecke dann Trendabschnitt             
006800******************************************************************
006810 E100-PRINT-MONTHRPT SECTION.                                     
006820 E100-00.                                                         
006830     OPEN OUTPUT MONTHRPT                                         
006840                                                                  
006850     WRITE MONTHRPT-LINE FROM RPT-TITELZEILE                      
006860           AFTER ADVANCING TOP-OF-FORM                            
006870     WRITE MONTHRPT-LINE FROM RPT-TRENNZEILE AFTER ADVANCING 1    
006880     WRITE MONTHRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
006890                                                                  
006900     MOVE 1 TO C4-I1                                              
006910                                                                  
006920 E100-10.                                                         
006930     IF  C4-I1 > C4-N                                             
006940         GO TO E100-20                                            
006950     END-IF                                                       
006960                                                                  
006970     SET MON-IDX TO C4-I1                                         
006980     PERFORM E110-PRINT-ONE-MONTH                                 
006990                                                                  
007000     ADD 1 TO C4-I1                                               
007010     GO TO E100-10                                                
007020                                                                  
007030 E100-20.                                                         
007040     WRITE MONTHRPT-LINE FROM RPT-TRENNZEILE AFTER ADVANCING 1    
007050     WRITE MONTHRPT-LINE FROM RPT-TREND-TITEL AFTER ADVANCING 1   
007060     WRITE MONTHRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
007070                                                                  
007080     MOVE U8-RICHTUNG TO RTD-RICHTUNG                             
007090     IF  U8-STEIGUNG < ZERO                                       
007100         COMPUTE RTD-MAGNITUD ROUNDED = U8-STEIGUNG * -1          
007110     ELSE                                                         
007120         COMPUTE RTD-MAGNITUD ROUNDED = U8-STEIGUNG               
007130     END-IF                                                       
007140     WRITE MONTHRPT-LINE FROM RPT-TREND-DETAIL AFTER ADVANCING 1  
007150     WRITE MONTHRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
007160                                                                  
007170     SET MON-IDX TO EX-MAX-IDX                                    
007180     MOVE MON-MONTH(MON-IDX) TO C4-I2                             
007190     MOVE K-MONATE-T(C4-I2)  TO RED-MAX-NOMBRE                    
007200     MOVE MON-YEAR(MON-IDX)  TO RED-MAX-JAHR                      
007210     WRITE MONTHRPT-LINE FROM RPT-EXTREM-DETAIL AFTER ADVANCING 1 
007220                                                                  
007230     SET MON-IDX TO EX-MIN-IDX                                    
007240     MOVE MON-MONTH(MON-IDX) TO C4-I2                             
007250     MOVE K-MONATE-T(C4-I2)  TO RED-MIN-NOMBRE                    
007260     MOVE MON-YEAR(MON-IDX)  TO RED-MIN-JAHR                      
007270     WRITE MONTHRPT-LINE FROM RPT-EXTREM-DETAIL2 AFTER ADVANCING 1
007280     WRITE MONTHRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
007290                                                                  
007300     MOVE U9-CV TO RCV-VALOR                                      
007310     MOVE U9-INTERPRET TO RCV-INTERPRET                           
007320     WRITE MONTHRPT-LINE FROM RPT-CV-DETAIL AFTER ADVANCING 1     
007330                                                                  
007340     CLOSE MONTHRPT                                               
007350     .                                                            
007360 E100-99.                                                         
007370     EXIT.                                                        
007380                                                                  
007390******************************************************************
007400* Einen Monatsblock drucken (zwei Zeilen je Monat)                
007410******************************************************************
007420 E110-PRINT-ONE-MONTH SECTION.                                    
007430 E110-00.                                                         
007440     MOVE MON-MONTH(MON-IDX)   TO C4-I2                           
007450     MOVE K-MONATE-T(C4-I2)    TO RMD-MONATNAME                   
007460     MOVE MON-YEAR(MON-IDX)    TO RMD-JAHR                        
007470     MOVE MON-NUM-DAYS(MON-IDX) TO RMD-NUMDAYS                    
007480     MOVE MON-RANGE-AVG(MON-IDX) TO RMD-RANGE-AVG                 
007490     MOVE MON-STRONG-DAYS(MON-IDX) TO RMD-STRONG                  
007500     MOVE MON-PCT-STRONG(MON-IDX) TO RMD-PCT-STRONG               
007510     WRITE MONTHRPT-LINE FROM RPT-MONATS-DETAIL AFTER ADVANCING 1 
007520                                                                  
007530     MOVE MON-VOLAT-AVG(MON-IDX) TO RMD2-VOLAT-AVG                
007540     MOVE MON-RANK-VOLAT(MON-IDX) TO RMD2-RANK                    
007550     MOVE MON-OUTLIERS(MON-IDX) TO RMD2-OUTLIERS                  
007560     WRITE MONTHRPT-LINE FROM RPT-MONATS-DETAIL2 AFTER ADVANCING 1
007570     WRITE MONTHRPT-LINE FROM RPT-LEERZEILE  AFTER ADVANCING 1    
007580     .                                                            
007590 E110-99.                                                         
007600     EXIT.                                                        
